000100*******************************************                               
000200*                                          *                              
000300*   File-Name Table For The EV Depot      *                               
000400*        Settlement Suite                 *                               
000500*******************************************                               
000600* Follows the shop's usual File-Defs/File-Names shape for a               
000700* system file table, cut down to the eight                                
000800* files this suite passes between its six programs.                       
000900*                                                                         
001000* 04/12/25 vbc - Created.                                                 
001100*                                                                         
001200 01  EV-File-Defs.                                                        
001300     02  ev-file-defs-a.                                                  
001400         03  ev-file-01     pic x(64)  value "simts.dat".                 
001500         03  ev-file-02     pic x(64)  value "price.dat".                 
001600         03  ev-file-03     pic x(64)  value "costrpt.prt".               
001700         03  ev-file-04     pic x(64)  value "rotation.csv".              
001800         03  ev-file-05     pic x(64)  value "rotation.out".              
001900         03  ev-file-06     pic x(64)  value "scenario.dat".              
002000         03  ev-file-07     pic x(64)  value "nrgvals.dat".               
002100         03  ev-file-08     pic x(64)  value "events.dat".                
002200     02  filler  redefines ev-file-defs-a.                                
002300         03  EV-File-Names  pic x(64)  occurs 8.                          
002400     02  EV-File-Defs-Count binary-short value 8.                         
002500*                                                                         
