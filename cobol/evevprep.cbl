000100*****************************************************************         
000200*                                                               *         
000300*             Energy-Value / Price / Schedule Expander         *          
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700identification          division.                                         
000800*                                                                         
000900     program-id.         evevprep.                                        
001000*                                                                         
001100*    Author.             V B Coen FBCS, FIDM, FIDPM, 09/08/2026.          
001200*                        For Applewood Computers.                         
001300*    Installation.       Applewood Computers - EV Depot Suite.            
001400*    Date-Written.       09/08/1986.                                      
001500*    Date-Compiled.                                                       
001600*    Security.           Copyright (C) 1986-2026 & later, Vincent         
001700*                        B Coen.                                          
001800*                        Distributed under the GNU General Public         
001900*                        Licence.                                         
002000*                        See the file COPYING for details.                
002100*                                                                         
002200*    Remarks.            Expands the fixed-load / local-generation        
002300*                        lists (R8), the price list and the               
002400*                        schedule list into the EVENT and SIGNAL          
002500*                        files evscen began, re-sorts each by             
002600*                        start time, and drops (with a warning)           
002700*                        anything landing past the scenario's end.        
002800*                                                                         
002900*    Version.            See Prog-Name in ws.                             
003000*                                                                         
003100*    Called modules.     evdate (timestamp arithmetic).                   
003200*                                                                         
003300*    Error messages used. EV13 EV16 EV17 (see wsevmsg).                   
003400*                                                                         
003500* Changes:                                                                
003600* 09/08/86 vbc - 1.0.00 Created.  Ticket EVQ-115.                         
003700* 17/09/98 vbc          Y2K review - all dates carried as                 
003800*                       4-digit CCYY throughout, no change                
003900*                       required.                                         
004000* 26/04/24 vbc          Copyright notice update superseding all           
004100*                       previous notices.                                 
004200*                                                                         
004300environment             division.                                         
004400configuration           section.                                          
004500special-names.                                                            
004600    class ev-digit is "0123456789".                                       
004700input-output            section.                                          
004800file-control.                                                             
004900    select ev-scenario-file      assign to "SCENARIO"                     
005000                                 organization line sequential             
005100                                 file status is ws-sc-status.             
005200    select ev-event-file        assign to "EVENTS"                        
005300                                 organization line sequential             
005400                                 file status is ws-ev-status.             
005500    select ev-signal-file        assign to "SIGNALS"                      
005600                                 organization line sequential             
005700                                 file status is ws-sg-status.             
005800    select ev-nrg-file          assign to "ENERGY"                        
005900                                 organization line sequential             
006000                                 file status is ws-nr-status.             
006100    select ev-price-in          assign to "PRICEIN"                       
006200                                 organization line sequential             
006300                                 file status is ws-pi-status.             
006400    select ev-sched-in          assign to "SCHEDIN"                       
006500                                 organization line sequential             
006600                                 file status is ws-sd-status.             
006700*                                                                         
006800data                    division.                                         
006900file section.                                                             
007000fd  ev-scenario-file.                                                     
007100copy wsevscn.                                                             
007200fd  ev-event-file.                                                        
007300copy wsevevt.                                                             
007400fd  ev-signal-file.                                                       
007500copy wsevsig.                                                             
007600fd  ev-nrg-file.                                                          
007700copy wsevnrg.                                                             
007800fd  ev-price-in.                                                          
00790001  EV-Price-List-Record.                                                 
008000    03  PL-Start-Time         pic x(19).                                  
008100    03  PL-Step-Duration      pic 9(7)      comp.                         
008200    03  PL-GC-Id              pic x(8).                                   
008300    03  PL-Factor             pic s9(3)v9(4) comp-3   value zero.         
008400    03  PL-Value              pic s9(7)v9(3) comp-3.                      
008500    03  filler                pic x(11).                                  
008600fd  ev-sched-in.                                                          
008700copy wsevscl.                                                             
008800*                                                                         
008900working-storage section.                                                  
00900077  Prog-Name               pic x(19)  value "evevprep (1.0.00)".         
009100*                                                                         
009200copy wsevmsg.                                                             
009300copy wsevdat.                                                             
009400*                                                                         
00950001  ws-file-status-group.                                                 
009600    03  ws-sc-status            pic xx.                                   
009700    03  ws-ev-status            pic xx.                                   
009800    03  ws-sg-status            pic xx.                                   
009900    03  ws-nr-status            pic xx.                                   
010000    03  ws-pi-status            pic xx.                                   
010100    03  ws-sd-status            pic xx.                                   
010200    03  filler                  pic x(8).                                 
010300*                                                                         
01040001  ws-switches.                                                          
010500    03  ws-ev-eof               pic x       value "N".                    
010600        88  ws-ev-is-eof                    value "Y".                    
010700    03  ws-sg-eof               pic x       value "N".                    
010800        88  ws-sg-is-eof                    value "Y".                    
010900    03  ws-nr-eof               pic x       value "N".                    
011000        88  ws-nr-is-eof                    value "Y".                    
011100    03  ws-pi-eof               pic x       value "N".                    
011200        88  ws-pi-is-eof                    value "Y".                    
011300    03  ws-sd-eof               pic x       value "N".                    
011400        88  ws-sd-is-eof                    value "Y".                    
011500    03  ws-drop-flag            pic x       value "N".                    
011600        88  ws-drop-this-one                value "Y".                    
011700    03  filler                  pic x(10).                                
011800*                                                                         
01190001  ws-scenario-header-work.                                              
012000    03  ws-start-time           pic x(19).                                
012100    03  ws-interval-mins        pic 9(5)    binary.                       
012200    03  ws-interval-count       pic 9(7)    binary.                       
012300    03  ws-start-secs           pic s9(9)   binary.                       
012400    03  ws-interval-secs        pic s9(9)   binary.                       
012500    03  filler                  pic x(10).                                
012600*                                                                         
01270001  ws-timing-work.                                                       
012800    03  evd-direction           pic x.                                    
012900    03  evd-seconds             pic s9(9)   binary.                       
013000    03  ws-row-secs             pic s9(9)   binary.                       
013100    03  ws-diff-secs            pic s9(9)   binary.                       
013200    03  ws-bucket-ix            pic s9(9)   binary.                       
013300    03  ws-bucket-rem           pic s9(9)   binary.                       
013400    03  filler                  pic x(10).                                
013500*                                                                         
01360001  ws-nrg-list-work.                                                     
013700    03  ws-nrg-first-rec        pic x       value "Y".                    
013800        88  ws-nrg-is-first-rec             value "Y".                    
013900    03  ws-nrg-prev-start       pic x(19)   value spaces.                 
014000    03  ws-nrg-row-ix           pic 9(5)    binary value zero.            
014100    03  ws-nrg-list-start-secs  pic s9(9)   binary value zero.            
014200    03  ws-nrg-last-gc          pic x(8)    value spaces.                 
014300    03  ws-nrg-last-step        pic 9(7)    binary value zero.            
014400    03  ws-nrg-last-signal-secs pic s9(9)   binary value zero.            
014500    03  ws-nrg-scaled-value     pic s9(7)v9(3) comp-3 value zero.         
014600    03  filler                  pic x(10).                                
014700*                                                                         
01480001  ws-load-numbering.                                                    
014900    03  ws-load-no-num          pic 9(4)    value zero.                   
01500001  ws-load-no-disp redefines ws-load-numbering.                          
015100    03  ws-load-no-disp-x       pic x(4).                                 
015200*                                                                         
01530001  ws-price-list-work.                                                   
015400    03  ws-pi-first-rec         pic x       value "Y".                    
015500        88  ws-pi-is-first-rec              value "Y".                    
015600    03  ws-pi-prev-start        pic x(19)   value spaces.                 
015700    03  ws-pi-row-ix            pic 9(5)    binary value zero.            
015800    03  ws-pi-list-start-secs   pic s9(9)   binary value zero.            
015900    03  filler                  pic x(10).                                
016000*                                                                         
01610001  ws-sched-list-work.                                                   
016200    03  ws-sd-first-list        pic x       value "Y".                    
016300        88  ws-sd-is-first-list             value "Y".                    
016400    03  ws-sd-first-row         pic x       value "Y".                    
016500        88  ws-sd-is-first-row              value "Y".                    
016600    03  ws-sd-prev-start        pic x(19)   value spaces.                 
016700    03  ws-sd-row-ix            pic 9(5)    binary value zero.            
016800    03  ws-sd-list-start-secs   pic s9(9)   binary value zero.            
016900    03  ws-prev-target          pic s9(7)v9(3) comp-3 value zero.         
017000    03  ws-prev-window          pic x       value space.                  
017100    03  ws-offset-days          pic 9(1)    binary value zero.            
017200    03  ws-signal-secs          pic s9(9)   binary value zero.            
017300    03  ws-signal-day-secs      pic s9(9)   binary value zero.            
017400    03  filler                  pic x(10).                                
017500*                                                                         
01760001  EV-Prep-Event-Table.                                                  
017700    03  PW-Entry                            occurs 2000                   
017800                                             indexed by PW-Ix             
017900                                                       PW-Sort-Ix         
018000                                                       PW-Cmp-Ix.         
018100        05  PW-Signal-Time      pic x(19).                                
018200        05  PW-Start-Time       pic x(19).                                
018300        05  PW-Vehicle-Id       pic x(24).                                
018400        05  PW-Type             pic x(9).                                 
018500        05  PW-CS-Id.                                                     
018600            07  filler          pic x(19).                                
018700            07  PW-CS-Id-Gc     pic x(8).                                 
018800        05  PW-Depart-Est       pic x(19).                                
018900        05  PW-SOC-Delta        pic s9(1)v9(4) comp-3.                    
019000        05  PW-Schedule-Kw      pic s9(7)v9(3) comp-3.                    
01910001  PW-Count                    pic 9(4)     binary value zero.           
019200*                                                                         
01930001  PW-Temp.                                                              
019400    03  PWT-Signal-Time         pic x(19).                                
019500    03  PWT-Start-Time          pic x(19).                                
019600    03  PWT-Vehicle-Id          pic x(24).                                
019700    03  PWT-Type                pic x(9).                                 
019800    03  PWT-CS-Id               pic x(27).                                
019900    03  PWT-Depart-Est          pic x(19).                                
020000    03  PWT-SOC-Delta           pic s9(1)v9(4) comp-3.                    
020100    03  PWT-Schedule-Kw         pic s9(7)v9(3) comp-3.                    
020200*                                                                         
02030001  EV-Prep-Signal-Table.                                                 
020400    03  QW-Entry                            occurs 2000                   
020500                                             indexed by QW-Ix             
020600                                                       QW-Sort-Ix         
020700                                                       QW-Cmp-Ix.         
020800        05  QW-Signal-Time      pic x(19).                                
020900        05  QW-Start-Time       pic x(19).                                
021000        05  QW-GC-Id            pic x(8).                                 
021100        05  QW-Cost             pic s9(3)v9(4) comp-3.                    
021200        05  QW-Max-Power        pic s9(7)v9(3) comp-3.                    
021300        05  QW-Target           pic s9(7)v9(3) comp-3.                    
021400        05  QW-Window           pic x.                                    
021500        05  QW-Cost-Present     pic x.                                    
021600        05  QW-Max-Power-Present pic x.                                   
021700        05  QW-Target-Present   pic x.                                    
021800        05  QW-Window-Present   pic x.                                    
02190001  QW-Count                    pic 9(4)     binary value zero.           
022000*                                                                         
02210001  QW-Temp.                                                              
022200    03  QWT-Signal-Time         pic x(19).                                
022300    03  QWT-Start-Time          pic x(19).                                
022400    03  QWT-GC-Id               pic x(8).                                 
022500    03  QWT-Cost                pic s9(3)v9(4) comp-3.                    
022600    03  QWT-Max-Power           pic s9(7)v9(3) comp-3.                    
022700    03  QWT-Target              pic s9(7)v9(3) comp-3.                    
022800    03  QWT-Window              pic x.                                    
022900    03  QWT-Cost-Present        pic x.                                    
023000    03  QWT-Max-Power-Present   pic x.                                    
023100    03  QWT-Target-Present      pic x.                                    
023200    03  QWT-Window-Present      pic x.                                    
023300*                                                                         
023400procedure division.                                                       
023500aa000-Main                  section.                                      
023600*                                                                         
023700    perform  aa005-Housekeeping     thru aa005-Exit.                      
023800    perform  aa008-Load-Header      thru aa008-Exit.                      
023900    perform  aa010-Load-Old-Events  thru aa010-Exit.                      
024000    perform  aa011-Load-Old-Signals thru aa011-Exit.                      
024100    perform  aa020-Expand-Energy    thru aa020-Exit.                      
024200    perform  aa030-Expand-Price     thru aa030-Exit.                      
024300    perform  aa040-Expand-Schedule  thru aa040-Exit.                      
024400    perform  aa070-Sort-Events      thru aa070-Exit.                      
024500    perform  aa080-Sort-Signals     thru aa080-Exit.                      
024600    perform  aa090-Write-Events     thru aa090-Exit.                      
024700    perform  aa091-Write-Signals    thru aa091-Exit.                      
024800    perform  aa099-Close-Down       thru aa099-Exit.                      
024900    stop run.                                                             
025000*                                                                         
025100aa000-Exit.  exit section.                                                
025200*                                                                         
025300aa005-Housekeeping           section.                                     
025400*                                                                         
025500    open     input  ev-scenario-file                                      
025600             input  ev-event-file                                         
025700             input  ev-signal-file                                        
025800             input  ev-nrg-file                                           
025900             input  ev-price-in                                           
026000             input  ev-sched-in.                                          
026100    if       ws-sc-status not = "00" or ws-ev-status not = "00"           
026200          or ws-sg-status not = "00" or ws-nr-status not = "00"           
026300          or ws-pi-status not = "00" or ws-sd-status not = "00"           
026400             display EV13                                                 
026500             stop run.                                                    
026600*                                                                         
026700aa005-Exit.  exit section.                                                
026800*                                                                         
026900* Picks up the header line evscen wrote - start time and interval         
027000* length/count - so the bucketing test in aa060 has a scenario to         
027100* measure against.                                                        
027200aa008-Load-Header            section.                                     
027300*                                                                         
027400    read     ev-scenario-file.                                            
027500    move     SCN-Start-Time    to ws-start-time.                          
027600    move     SCN-Interval-Mins to ws-interval-mins.                       
027700    move     SCN-Interval-Count to ws-interval-count.                     
027800    compute  ws-interval-secs = ws-interval-mins * 60.                    
027900    move     ws-start-time to EV-Timestamp.                               
028000    move     "P" to evd-direction.                                        
028100    call     "evdate" using EV-Timestamp evd-direction                    
028200                                    evd-seconds.                          
028300    move     evd-seconds to ws-start-secs.                                
028400    close    ev-scenario-file.                                            
028500*                                                                         
028600aa008-Exit.  exit section.                                                
028700*                                                                         
028800* Loads the ARRIVAL/DEPARTURE/price-signal work already written by        
028900* evscen, re-testing every one against the bucketing rule -               
029000* U5 owns the drop/warn boundary, not U4.                                 
029100aa010-Load-Old-Events        section.                                     
029200*                                                                         
029300    perform  aa012-Read-Event-Rec thru aa012-Exit                         
029400             until ws-ev-is-eof.                                          
029500    close    ev-event-file.                                               
029600*                                                                         
029700aa010-Exit.  exit section.                                                
029800*                                                                         
029900aa012-Read-Event-Rec.                                                     
030000    read     ev-event-file                                                
030100             at end move "Y" to ws-ev-eof                                 
030200             not at end perform aa013-Load-Event-Row                      
030300                        thru aa013-Exit.                                  
030400*                                                                         
030500aa012-Exit.  exit.                                                        
030600*                                                                         
030700aa013-Load-Event-Row.                                                     
030800    move     EV-Signal-Time to EV-Timestamp.                              
030900    move     "P" to evd-direction.                                        
031000    call     "evdate" using EV-Timestamp evd-direction                    
031100                                    evd-seconds.                          
031200    perform  aa060-Bucket-Check thru aa060-Exit.                          
031300    if       not ws-drop-this-one                                         
031400             add  1 to PW-Count                                           
031500             move EV-Signal-Time  to PW-Signal-Time (PW-Count)            
031600             move EV-Start-Time   to PW-Start-Time  (PW-Count)            
031700             move EV-Vehicle-Id   to PW-Vehicle-Id  (PW-Count)            
031800             move EV-Type         to PW-Type        (PW-Count)            
031900             move EV-CS-Id        to PW-CS-Id        (PW-Count)           
032000             move EV-Depart-Est   to PW-Depart-Est  (PW-Count)            
032100             move EV-SOC-Delta    to PW-SOC-Delta   (PW-Count)            
032200             move EV-Schedule-Kw  to PW-Schedule-Kw (PW-Count).           
032300*                                                                         
032400aa013-Exit.  exit.                                                        
032500*                                                                         
032600aa011-Load-Old-Signals       section.                                     
032700*                                                                         
032800    perform  aa014-Read-Signal-Rec thru aa014-Exit                        
032900             until ws-sg-is-eof.                                          
033000    close    ev-signal-file.                                              
033100*                                                                         
033200aa011-Exit.  exit section.                                                
033300*                                                                         
033400aa014-Read-Signal-Rec.                                                    
033500    read     ev-signal-file                                               
033600             at end move "Y" to ws-sg-eof                                 
033700             not at end perform aa016-Load-Signal-Row                     
033800                        thru aa016-Exit.                                  
033900*                                                                         
034000aa014-Exit.  exit.                                                        
034100*                                                                         
034200aa016-Load-Signal-Row.                                                    
034300    move     GS-Signal-Time to EV-Timestamp.                              
034400    move     "P" to evd-direction.                                        
034500    call     "evdate" using EV-Timestamp evd-direction                    
034600                                    evd-seconds.                          
034700    perform  aa060-Bucket-Check thru aa060-Exit.                          
034800    if       not ws-drop-this-one                                         
034900             add  1 to QW-Count                                           
035000             move GS-Signal-Time to QW-Signal-Time (QW-Count)             
035100             move GS-Start-Time  to QW-Start-Time  (QW-Count)             
035200             move GS-GC-Id       to QW-GC-Id       (QW-Count)             
035300             move GS-Cost        to QW-Cost        (QW-Count)             
035400             move GS-Max-Power   to QW-Max-Power   (QW-Count)             
035500             move GS-Target      to QW-Target      (QW-Count)             
035600             move GS-Window      to QW-Window      (QW-Count)             
035700             move GS-Cost-Present to QW-Cost-Present (QW-Count)           
035800             move GS-Max-Power-Present                                    
035900                               to QW-Max-Power-Present (QW-Count)         
036000             move GS-Target-Present                                       
036100                               to QW-Target-Present (QW-Count)            
036200             move GS-Window-Present                                       
036300                               to QW-Window-Present (QW-Count).           
036400*                                                                         
036500aa016-Exit.  exit.                                                        
036600*                                                                         
036700* U5 step 4 - a signal timed before the scenario starts is kept           
036800* but flagged (it still lands in the first timestep); anything at         
036900* or past the scenario's own end is dropped outright.  evd-seconds        
037000* must already hold the candidate's parsed signal time on entry.          
037100aa060-Bucket-Check.                                                       
037200    move     "N" to ws-drop-flag.                                         
037300    compute  ws-diff-secs = evd-seconds - ws-start-secs.                  
037400    if       ws-diff-secs < 0                                             
037500             display EV16                                                 
037600    else                                                                  
037700             divide ws-diff-secs by ws-interval-secs                      
037800                    giving ws-bucket-ix                                   
037900                    remainder ws-bucket-rem                               
038000             if     ws-bucket-rem > 0                                     
038100                    add 1 to ws-bucket-ix                                 
038200             end-if                                                       
038300             if     ws-bucket-ix >= ws-interval-count                     
038400                    move "Y" to ws-drop-flag                              
038500                    display EV17                                          
038600             end-if                                                       
038700    end-if.                                                               
038800*                                                                         
038900aa060-Exit.  exit.                                                        
039000*                                                                         
039100* Walks ENERGY-VALUES.  Rows sharing one NV-Start-Time form a             
039200* list; row position within the list times NV-Step-Duration               
039300* gives the row's own event time.  Negative scaled value means            
039400* FEED-IN (signal time = list start - perfect foresight);                 
039500* positive or zero means EXT-LOAD (signal time = row's own                
039600* time).  Each list also gets one trailing zero-value                     
039700* terminator event.                                                       
039800aa020-Expand-Energy          section.                                     
039900*                                                                         
040000    move     "Y" to ws-nrg-first-rec.                                     
040100    perform  aa021-Read-Nrg-Rec thru aa021-Exit                           
040200             until ws-nr-is-eof.                                          
040300    if       not ws-nrg-is-first-rec                                      
040400             perform aa025-Emit-Nrg-Terminator thru aa025-Exit.           
040500    close    ev-nrg-file.                                                 
040600*                                                                         
040700aa020-Exit.  exit section.                                                
040800*                                                                         
040900aa021-Read-Nrg-Rec.                                                       
041000    read     ev-nrg-file                                                  
041100             at end move "Y" to ws-nr-eof                                 
041200             not at end perform aa022-One-Nrg-Row                         
041300                        thru aa022-Exit.                                  
041400*                                                                         
041500aa021-Exit.  exit.                                                        
041600*                                                                         
041700aa022-One-Nrg-Row.                                                        
041800    if       ws-nrg-is-first-rec                                          
041900             perform aa023-New-Nrg-List thru aa023-Exit                   
042000    else                                                                  
042100             if   NV-Start-Time not = ws-nrg-prev-start                   
042200                  perform aa025-Emit-Nrg-Terminator                       
042300                          thru aa025-Exit                                 
042400                  perform aa023-New-Nrg-List thru aa023-Exit              
042500             else                                                         
042600                  add 1 to ws-nrg-row-ix                                  
042700             end-if                                                       
042800    end-if.                                                               
042900    compute  ws-nrg-scaled-value rounded =                                
043000             NV-Value * NV-Factor.                                        
043100    compute  ws-row-secs =                                                
043200             ws-nrg-list-start-secs +                                     
043300             (ws-nrg-row-ix * ws-nrg-last-step).                          
043400    perform  aa024-Build-Nrg-Event thru aa024-Exit.                       
043500*                                                                         
043600aa022-Exit.  exit.                                                        
043700*                                                                         
043800aa023-New-Nrg-List.                                                       
043900    move     "N" to ws-nrg-first-rec.                                     
044000    move     NV-Start-Time to ws-nrg-prev-start.                          
044100    move     NV-Start-Time to EV-Timestamp.                               
044200    move     "P" to evd-direction.                                        
044300    call     "evdate" using EV-Timestamp evd-direction                    
044400                                    evd-seconds.                          
044500    move     evd-seconds to ws-nrg-list-start-secs.                       
044600    move     zero to ws-nrg-row-ix.                                       
044700    move     NV-GC-Id to ws-nrg-last-gc.                                  
044800    move     NV-Step-Duration to ws-nrg-last-step.                        
044900    add      1 to ws-load-no-num.                                         
045000*                                                                         
045100aa023-Exit.  exit.                                                        
045200*                                                                         
045300* Builds one EXT-LOAD/FEED-IN row from the current energy-value           
045400* row and the timing worked out by the caller, and files it               
045500* into the working event table.                                           
045600aa024-Build-Nrg-Event.                                                    
045700    move     ws-row-secs to evd-seconds.                                  
045800    move     "U" to evd-direction.                                        
045900    call     "evdate" using EV-Timestamp evd-direction                    
046000                                    evd-seconds.                          
046100    move     EV-Timestamp to PWT-Start-Time.                              
046200    if       ws-nrg-scaled-value < 0                                      
046300             move  ws-nrg-list-start-secs to evd-seconds                  
046400             move  "FEED-IN"   to PWT-Type                                
046500    else                                                                  
046600             move  ws-row-secs to evd-seconds                             
046700             move  "EXT-LOAD"  to PWT-Type                                
046800    end-if.                                                               
046900    move     "U" to evd-direction.                                        
047000    call     "evdate" using EV-Timestamp evd-direction                    
047100                                    evd-seconds.                          
047200    perform  aa060-Bucket-Check thru aa060-Exit.                          
047300    if       not ws-drop-this-one                                         
047400             move  EV-Timestamp to PWT-Signal-Time                        
047500             string "LOAD_"           delimited by size                   
047600                    ws-load-no-disp-x delimited by size                   
047700                    into PWT-Vehicle-Id                                   
047800             move  spaces      to PWT-CS-Id                               
047900             move  spaces      to PWT-Depart-Est                          
048000             move  zero        to PWT-SOC-Delta                           
048100             move  ws-nrg-scaled-value to PWT-Schedule-Kw                 
048200             add   1 to PW-Count                                          
048300             move  PWT-Signal-Time to PW-Signal-Time (PW-Count)           
048400             move  PWT-Start-Time  to PW-Start-Time  (PW-Count)           
048500             move  PWT-Vehicle-Id  to PW-Vehicle-Id  (PW-Count)           
048600             move  PWT-Type        to PW-Type        (PW-Count)           
048700             move  spaces          to PW-CS-Id        (PW-Count)          
048800             move  ws-nrg-last-gc  to PW-CS-Id-Gc     (PW-Count)          
048900             move  PWT-Depart-Est  to PW-Depart-Est  (PW-Count)           
049000             move  PWT-SOC-Delta   to PW-SOC-Delta   (PW-Count)           
049100             move  PWT-Schedule-Kw                                        
049200                              to PW-Schedule-Kw (PW-Count).               
049300*                                                                         
049400aa024-Exit.  exit.                                                        
049500*                                                                         
049600* One trailing zero-value row closes off the list just                    
049700* finished, timed one step past its last row.                             
049800aa025-Emit-Nrg-Terminator.                                                
049900    add      1 to ws-nrg-row-ix.                                          
050000    move     zero to ws-nrg-scaled-value.                                 
050100    compute  ws-row-secs =                                                
050200             ws-nrg-list-start-secs +                                     
050300             (ws-nrg-row-ix * ws-nrg-last-step).                          
050400    perform  aa024-Build-Nrg-Event thru aa024-Exit.                       
050500*                                                                         
050600aa025-Exit.  exit.                                                        
050700*                                                                         
050800* Walks PRICEIN the same way aa020 walks ENERGY-VALUES - a list is        
050900* consecutive rows sharing PL-Start-Time.  Always emits a cost            
051000* signal, timed at the later of the list start or one day before          
051100* the row's own time, exactly as laid down for this step.                 
051200aa030-Expand-Price           section.                                     
051300*                                                                         
051400    move     "Y" to ws-pi-first-rec.                                      
051500    perform  aa031-Read-Price-Rec thru aa031-Exit                         
051600             until ws-pi-is-eof.                                          
051700    close    ev-price-in.                                                 
051800*                                                                         
051900aa030-Exit.  exit section.                                                
052000*                                                                         
052100aa031-Read-Price-Rec.                                                     
052200    read     ev-price-in                                                  
052300             at end move "Y" to ws-pi-eof                                 
052400             not at end perform aa032-One-Price-Row                       
052500                        thru aa032-Exit.                                  
052600*                                                                         
052700aa031-Exit.  exit.                                                        
052800*                                                                         
052900aa032-One-Price-Row.                                                      
053000    if       ws-pi-is-first-rec                                           
053100             perform aa033-New-Price-List thru aa033-Exit                 
053200    else                                                                  
053300             if   PL-Start-Time not = ws-pi-prev-start                    
053400                  perform aa033-New-Price-List thru aa033-Exit            
053500             else                                                         
053600                  add 1 to ws-pi-row-ix                                   
053700             end-if                                                       
053800    end-if.                                                               
053900    move     PL-Start-Time to EV-Timestamp.                               
054000    move     "P" to evd-direction.                                        
054100    call     "evdate" using EV-Timestamp evd-direction                    
054200                                    evd-seconds.                          
054300    compute  ws-row-secs = ws-pi-list-start-secs +                        
054400             (ws-pi-row-ix * PL-Step-Duration).                           
054500    compute  evd-seconds = ws-row-secs - 86400.                           
054600    if       evd-seconds < ws-pi-list-start-secs                          
054700             move ws-pi-list-start-secs to evd-seconds.                   
054800    move     "U" to evd-direction.                                        
054900    call     "evdate" using EV-Timestamp evd-direction                    
055000                                    evd-seconds.                          
055100    perform  aa060-Bucket-Check thru aa060-Exit.                          
055200    if       not ws-drop-this-one                                         
055300             add   1 to QW-Count                                          
055400             move  EV-Timestamp to QW-Signal-Time (QW-Count)              
055500             move  PL-Start-Time to QW-Start-Time (QW-Count)              
055600             move  PL-GC-Id     to QW-GC-Id       (QW-Count)              
055700             move  PL-Value     to QW-Cost        (QW-Count)              
055800             move  zero         to QW-Max-Power   (QW-Count)              
055900             move  zero         to QW-Target      (QW-Count)              
056000             move  space        to QW-Window      (QW-Count)              
056100             move  "Y"          to QW-Cost-Present (QW-Count)             
056200             move  "N"    to QW-Max-Power-Present (QW-Count)              
056300             move  "N"    to QW-Target-Present    (QW-Count)              
056400             move  "N"    to QW-Window-Present    (QW-Count).             
056500*                                                                         
056600aa032-Exit.  exit.                                                        
056700*                                                                         
056800aa033-New-Price-List.                                                     
056900    move     "N" to ws-pi-first-rec.                                      
057000    move     PL-Start-Time to ws-pi-prev-start.                           
057100    move     PL-Start-Time to EV-Timestamp.                               
057200    move     "P" to evd-direction.                                        
057300    call     "evdate" using EV-Timestamp evd-direction                    
057400                                    evd-seconds.                          
057500    move     evd-seconds to ws-pi-list-start-secs.                        
057600    move     zero to ws-pi-row-ix.                                        
057700*                                                                         
057800aa033-Exit.  exit.                                                        
057900*                                                                         
058000* Walks SCHEDIN.  A list is consecutive rows sharing SL-Start-            
058100* Time.  Only emits a signal when the target or window changes            
058200* from the row before it in the same list.  Signal timing: if             
058300* the row's own hour is 12 or later, warn one day ahead at                
058400* 09:00; otherwise warn two days ahead at 09:00 - never before            
058500* the list's own start.                                                   
058600aa040-Expand-Schedule        section.                                     
058700*                                                                         
058800    move     "Y" to ws-sd-first-list.                                     
058900    perform  aa041-Read-Sched-Rec thru aa041-Exit                         
059000             until ws-sd-is-eof.                                          
059100    close    ev-sched-in.                                                 
059200*                                                                         
059300aa040-Exit.  exit section.                                                
059400*                                                                         
059500aa041-Read-Sched-Rec.                                                     
059600    read     ev-sched-in                                                  
059700             at end move "Y" to ws-sd-eof                                 
059800             not at end perform aa042-One-Sched-Row                       
059900                        thru aa042-Exit.                                  
060000*                                                                         
060100aa041-Exit.  exit.                                                        
060200*                                                                         
060300aa042-One-Sched-Row.                                                      
060400    if       ws-sd-is-first-list                                          
060500             perform aa043-New-Sched-List thru aa043-Exit                 
060600    else                                                                  
060700             if   SL-Start-Time not = ws-sd-prev-start                    
060800                  perform aa043-New-Sched-List thru aa043-Exit            
060900             else                                                         
061000                  add 1 to ws-sd-row-ix                                   
061100             end-if                                                       
061200    end-if.                                                               
061300    if       ws-sd-is-first-row                                           
061400             move "N" to ws-sd-first-row                                  
061500             perform aa044-Emit-Sched-Signal thru aa044-Exit              
061600    else                                                                  
061700             if   SL-Target not = ws-prev-target                          
061800                  or SL-Window not = ws-prev-window                       
061900                  perform aa044-Emit-Sched-Signal thru aa044-Exit         
062000             end-if                                                       
062100    end-if.                                                               
062200    move     SL-Target to ws-prev-target.                                 
062300    move     SL-Window to ws-prev-window.                                 
062400*                                                                         
062500aa042-Exit.  exit.                                                        
062600*                                                                         
062700aa043-New-Sched-List.                                                     
062800    move     "N" to ws-sd-first-list.                                     
062900    move     "Y" to ws-sd-first-row.                                      
063000    move     SL-Start-Time to ws-sd-prev-start.                           
063100    move     SL-Start-Time to EV-Timestamp.                               
063200    move     "P" to evd-direction.                                        
063300    call     "evdate" using EV-Timestamp evd-direction                    
063400                                    evd-seconds.                          
063500    move     evd-seconds to ws-sd-list-start-secs.                        
063600    move     zero to ws-sd-row-ix.                                        
063700*                                                                         
063800aa043-Exit.  exit.                                                        
063900*                                                                         
064000aa044-Emit-Sched-Signal.                                                  
064100    compute  ws-row-secs = ws-sd-list-start-secs +                        
064200             (ws-sd-row-ix * SL-Step-Duration).                           
064300    move     ws-row-secs to evd-seconds.                                  
064400    move     "U" to evd-direction.                                        
064500    call     "evdate" using EV-Timestamp evd-direction                    
064600                                    evd-seconds.                          
064700    move     EV-Timestamp to EV-Timestamp-Iso.                            
064800    if       EVD-Hour >= 12                                               
064900             move 1 to ws-offset-days                                     
065000    else                                                                  
065100             move 2 to ws-offset-days.                                    
065200    compute  ws-signal-day-secs = ws-row-secs -                           
065300             (ws-offset-days * 86400).                                    
065400    if       ws-signal-day-secs < ws-sd-list-start-secs                   
065500             move ws-sd-list-start-secs to ws-signal-secs                 
065600    else                                                                  
065700             compute ws-signal-secs = ws-signal-day-secs                  
065800                     + (9 * 3600).                                        
065900    move     ws-signal-secs to evd-seconds.                               
066000    move     "U" to evd-direction.                                        
066100    call     "evdate" using EV-Timestamp evd-direction                    
066200                                    evd-seconds.                          
066300    perform  aa060-Bucket-Check thru aa060-Exit.                          
066400    if       not ws-drop-this-one                                         
066500             add   1 to QW-Count                                          
066600             move  EV-Timestamp to QW-Signal-Time (QW-Count)              
066700             move  SL-Start-Time to QW-Start-Time (QW-Count)              
066800             move  SL-GC-Id     to QW-GC-Id       (QW-Count)              
066900             move  zero         to QW-Cost        (QW-Count)              
067000             move  zero         to QW-Max-Power   (QW-Count)              
067100             move  SL-Target    to QW-Target      (QW-Count)              
067200             move  SL-Window    to QW-Window      (QW-Count)              
067300             move  "N"          to QW-Cost-Present (QW-Count)             
067400             move  "N"    to QW-Max-Power-Present (QW-Count)              
067500             move  "Y"    to QW-Target-Present    (QW-Count)              
067600             move  "Y"    to QW-Window-Present    (QW-Count).             
067700*                                                                         
067800aa044-Exit.  exit.                                                        
067900*                                                                         
068000aa070-Sort-Events            section.                                     
068100*                                                                         
068200    if       PW-Count < 2                                                 
068300             go to aa070-Exit.                                            
068400    perform  aa071-Outer-Pass thru aa071-Exit                             
068500             varying PW-Sort-Ix from 1 by 1                               
068600             until PW-Sort-Ix >= PW-Count.                                
068700*                                                                         
068800aa070-Exit.  exit section.                                                
068900*                                                                         
069000aa071-Outer-Pass.                                                         
069100    perform  aa072-Inner-Pass thru aa072-Exit                             
069200             varying PW-Ix from PW-Sort-Ix by 1                           
069300             until PW-Ix >= PW-Count.                                     
069400*                                                                         
069500aa071-Exit.  exit.                                                        
069600*                                                                         
069700aa072-Inner-Pass.                                                         
069800    set      PW-Cmp-Ix to PW-Ix.                                          
069900    set      PW-Cmp-Ix up by 1.                                           
070000    if       PW-Signal-Time (PW-Cmp-Ix) < PW-Signal-Time (PW-Ix)          
070100             perform aa073-Swap-Pw-Entries.                               
070200*                                                                         
070300aa072-Exit.  exit.                                                        
070400*                                                                         
070500aa073-Swap-Pw-Entries.                                                    
070600    move     PW-Entry (PW-Ix) to PW-Temp.                                 
070700    move     PW-Entry (PW-Cmp-Ix) to PW-Entry (PW-Ix).                    
070800    move     PWT-Signal-Time to PW-Signal-Time (PW-Cmp-Ix).               
070900    move     PWT-Start-Time  to PW-Start-Time  (PW-Cmp-Ix).               
071000    move     PWT-Vehicle-Id  to PW-Vehicle-Id  (PW-Cmp-Ix).               
071100    move     PWT-Type        to PW-Type        (PW-Cmp-Ix).               
071200    move     PWT-CS-Id       to PW-CS-Id       (PW-Cmp-Ix).               
071300    move     PWT-Depart-Est  to PW-Depart-Est  (PW-Cmp-Ix).               
071400    move     PWT-SOC-Delta   to PW-SOC-Delta   (PW-Cmp-Ix).               
071500    move     PWT-Schedule-Kw to PW-Schedule-Kw (PW-Cmp-Ix).               
071600*                                                                         
071700aa080-Sort-Signals           section.                                     
071800*                                                                         
071900    if       QW-Count < 2                                                 
072000             go to aa080-Exit.                                            
072100    perform  aa081-Outer-Pass thru aa081-Exit                             
072200             varying QW-Sort-Ix from 1 by 1                               
072300             until QW-Sort-Ix >= QW-Count.                                
072400*                                                                         
072500aa080-Exit.  exit section.                                                
072600*                                                                         
072700aa081-Outer-Pass.                                                         
072800    perform  aa082-Inner-Pass thru aa082-Exit                             
072900             varying QW-Ix from QW-Sort-Ix by 1                           
073000             until QW-Ix >= QW-Count.                                     
073100*                                                                         
073200aa081-Exit.  exit.                                                        
073300*                                                                         
073400aa082-Inner-Pass.                                                         
073500    set      QW-Cmp-Ix to QW-Ix.                                          
073600    set      QW-Cmp-Ix up by 1.                                           
073700    if       QW-Signal-Time (QW-Cmp-Ix) < QW-Signal-Time (QW-Ix)          
073800             perform aa083-Swap-Qw-Entries.                               
073900*                                                                         
074000aa082-Exit.  exit.                                                        
074100*                                                                         
074200aa083-Swap-Qw-Entries.                                                    
074300    move     QW-Entry (QW-Ix) to QW-Temp.                                 
074400    move     QW-Entry (QW-Cmp-Ix) to QW-Entry (QW-Ix).                    
074500    move     QWT-Signal-Time to QW-Signal-Time (QW-Cmp-Ix).               
074600    move     QWT-Start-Time  to QW-Start-Time  (QW-Cmp-Ix).               
074700    move     QWT-GC-Id       to QW-GC-Id       (QW-Cmp-Ix).               
074800    move     QWT-Cost        to QW-Cost        (QW-Cmp-Ix).               
074900    move     QWT-Max-Power   to QW-Max-Power   (QW-Cmp-Ix).               
075000    move     QWT-Target      to QW-Target      (QW-Cmp-Ix).               
075100    move     QWT-Window      to QW-Window      (QW-Cmp-Ix).               
075200    move     QWT-Cost-Present                                             
075300                          to QW-Cost-Present (QW-Cmp-Ix).                 
075400    move     QWT-Max-Power-Present                                        
075500                          to QW-Max-Power-Present (QW-Cmp-Ix).            
075600    move     QWT-Target-Present                                           
075700                          to QW-Target-Present (QW-Cmp-Ix).               
075800    move     QWT-Window-Present                                           
075900                          to QW-Window-Present (QW-Cmp-Ix).               
076000*                                                                         
076100aa090-Write-Events           section.                                     
076200*                                                                         
076300    open     output ev-event-file.                                        
076400    perform  aa092-Write-One-Event thru aa092-Exit                        
076500             varying PW-Ix from 1 by 1 until PW-Ix > PW-Count.            
076600    close    ev-event-file.                                               
076700*                                                                         
076800aa090-Exit.  exit section.                                                
076900*                                                                         
077000aa092-Write-One-Event.                                                    
077100    move     PW-Signal-Time (PW-Ix) to EV-Signal-Time.                    
077200    move     PW-Start-Time  (PW-Ix) to EV-Start-Time.                     
077300    move     PW-Vehicle-Id  (PW-Ix) to EV-Vehicle-Id.                     
077400    move     PW-Type        (PW-Ix) to EV-Type.                           
077500    move     PW-CS-Id       (PW-Ix) to EV-CS-Id.                          
077600    move     PW-Depart-Est  (PW-Ix) to EV-Depart-Est.                     
077700    move     PW-SOC-Delta   (PW-Ix) to EV-SOC-Delta.                      
077800    move     PW-Schedule-Kw (PW-Ix) to EV-Schedule-Kw.                    
077900    write    EV-Vehicle-Event-Record.                                     
078000*                                                                         
078100aa092-Exit.  exit.                                                        
078200*                                                                         
078300aa091-Write-Signals          section.                                     
078400*                                                                         
078500    open     output ev-signal-file.                                       
078600    perform  aa093-Write-One-Signal thru aa093-Exit                       
078700             varying QW-Ix from 1 by 1 until QW-Ix > QW-Count.            
078800    close    ev-signal-file.                                              
078900*                                                                         
079000aa091-Exit.  exit section.                                                
079100*                                                                         
079200aa093-Write-One-Signal.                                                   
079300    move     QW-Signal-Time (QW-Ix) to GS-Signal-Time.                    
079400    move     QW-Start-Time  (QW-Ix) to GS-Start-Time.                     
079500    move     QW-GC-Id       (QW-Ix) to GS-GC-Id.                          
079600    move     QW-Cost        (QW-Ix) to GS-Cost.                           
079700    move     QW-Max-Power   (QW-Ix) to GS-Max-Power.                      
079800    move     QW-Target      (QW-Ix) to GS-Target.                         
079900    move     QW-Window      (QW-Ix) to GS-Window.                         
080000    move     QW-Cost-Present       (QW-Ix) to GS-Cost-Present.            
080100    move     QW-Max-Power-Present  (QW-Ix)                                
080200                                     to GS-Max-Power-Present.             
080300    move     QW-Target-Present     (QW-Ix) to GS-Target-Present.          
080400    move     QW-Window-Present     (QW-Ix) to GS-Window-Present.          
080500    write    EV-Operator-Signal-Record.                                   
080600*                                                                         
080700aa093-Exit.  exit.                                                        
080800*                                                                         
080900aa099-Close-Down             section.                                     
081000*                                                                         
081100    display  Prog-Name " - run complete.".                                
081200*                                                                         
081300aa099-Exit.  exit section.                                                
