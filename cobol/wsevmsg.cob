000100*******************************************                               
000200*                                          *                              
000300*   Shared Error / Warning Message Table  *                               
000400*     For The EV Depot Settlement Suite   *                               
000500*                                          *                              
000600*******************************************                               
000700* Used by evsettle, evgreedy, evsched, evscen, evevprep & evavgld.        
000800*                                                                         
000900* 04/12/25 vbc - Created - lifted out of evsettle so all six              
001000*                programs report the same wording for the same            
001100*                fault.                                                   
001200* 19/01/26 vbc - Added EV07-EV10 for evsched core-standing-time           
001300*                faults.                                                  
001400* 11/02/26 vbc - Added EV11/EV12 for evscen rotation warnings.            
001500* 20/02/26 vbc - Added EV13-EV15 for evgreedy file-open and               
001600*                named-load table faults - fixed unterminated             
001700*                literals on EV01 thru EV12 while in here (never          
001800*                caught before as nothing DISPLAYed them until            
001900*                evgreedy came along).                                    
002000* 09/08/26 vbc - Added EV16/EV17 for evevprep's timestep-bucketing        
002100*                warnings.                                                
002200*                                                                         
002300 01  EV-Messages.                                                         
002400     03  EV01            pic x(36)                                        
002500         value "EV01 Price sheet file status error".                      
002600     03  EV02            pic x(40)                                        
002700         value "EV02 Simulation time series file error".                  
002800     03  EV03            pic x(41)                                        
002900         value "EV03 PV nominal power exceeds all tiers".                 
003000     03  EV04            pic x(34)                                        
003100         value "EV04 Grid connector cost not set".                        
003200     03  EV05            pic x(40)                                        
003300         value "EV05 Arrival event vehicle not on file".                  
003400     03  EV06            pic x(25)                                        
003500         value "EV06 SOC forced to zero".                                 
003600     03  EV07            pic x(44)                                        
003700         value "EV07 Vehicle not connected - event ignored".              
003800     03  EV08            pic x(45)                                        
003900         value "EV08 Balanced power search did not converge".             
004000     03  EV09            pic x(36)                                        
004100         value "EV09 Stationary battery data error".                      
004200     03  EV10            pic x(36)                                        
004300         value "EV10 Grid connector target not set".                      
004400     03  EV11            pic x(44)                                        
004500         value "EV11 Minimum SOC below arrival consumption".              
004600     03  EV12            pic x(45)                                        
004700         value "EV12 Vehicle has two rotations same weekday".             
004800     03  EV13            pic x(38)                                        
004900         value "EV13 Depot file status error on open".                    
005000     03  EV14            pic x(42)                                        
005100         value "EV14 Named load table full for connector".                
005200     03  EV15            pic x(47)                                        
005300         value "EV15 Grid connector not found for signal/event".          
005400     03  EV16            pic x(41)                                        
005500         value "EV16 Event bucketed to step zero - early".                
005600     03  EV17            pic x(37)                                        
005700         value "EV17 Event dropped - beyond scenario".                    
005800*                                                                         
005900 01  EV-Error-Code       pic 999          value zero.                     
006000 01  EV-Warning-Count    binary-long      value zero.                     
006100*                                                                         
