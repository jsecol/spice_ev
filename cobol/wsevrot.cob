000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Rotation     *                               
000400*        File (Trip Chains)               *                               
000500*     CSV, one record per trip            *                               
000600*******************************************                               
000700*  File size 81 bytes as read; 113 bytes on the augmented                 
000800*  ROTATION-OUT file once ROT-Vehicle-Id and its filler pad               
000900*  are appended.                                                          
001000*                                                                         
001100* 07/12/25 vbc - Created.                                                 
001200* 03/01/26 vbc - Added ROT-Vehicle-Id for the augmented output cop        
001300*                                                                         
001400 01  EV-Rotation-Record.                                                  
001500     03  ROT-Id                pic x(10).                                 
001600     03  ROT-Departure         pic x(19).                                 
001700     03  ROT-Arrival           pic x(19).                                 
001800     03  ROT-Vehicle-Type      pic x(20).                                 
001900     03  ROT-Charging-Type     pic x(8).                                  
002000     03  ROT-SOC               pic 9(3)v9(2).                             
002100     03  ROT-Vehicle-Id        pic x(24).                                 
002200     03  filler                pic x(8).                                  
002300*                                                                         
