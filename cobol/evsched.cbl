000100*****************************************************************         
000200*                                                               *         
000300*                Schedule Charge-Step Dispatcher               *          
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*                                                                         
000900     program-id.         evsched.                                         
001000*                                                                         
001100*    Author.             V B Coen FBCS, FIDM, FIDPM, 12/12/2025.          
001200*                        For Applewood Computers.                         
001300*    Installation.       Applewood Computers - EV Depot Suite.            
001400*    Date-Written.       12/12/1985.                                      
001500*    Date-Compiled.                                                       
001600*    Security.           Copyright (C) 1985-2026 & later, Vincent         
001700*                        B Coen.                                          
001800*                        Distributed under the GNU General Public         
001900*                        Licence.                                         
002000*                        See the file COPYING for details.                
002100*                                                                         
002200*    Remarks.            Loads the scenario as evgreedy does, then        
002300*                        for each timestep works the "schedule"           
002400*                        strategy: core-standing-time windows are         
002500*                        charged from a forecast schedule power           
002600*                        (B11-B13), the rest of the day tops up           
002700*                        from local-generation surplus and, if            
002800*                        the window left anyone short, balanced           
002900*                        charging until departure (B14/B15), and          
003000*                        the depot's stationary batteries are             
003100*                        trimmed toward the connector target on           
003200*                        every timestep regardless (B16).                 
003300*                                                                         
003400*    Version.            See Prog-Name in ws.                             
003500*                                                                         
003600*    Called modules.     evdate (interval/window arithmetic),             
003700*                        evavgld (average fixed-load lookup for           
003800*                        the B12 window-ahead forecast).                  
003900*                                                                         
004000*    Error messages used. EV01 EV05 EV06 EV07 EV08 EV09 EV10              
004100*                        EV13 EV15 (see wsevmsg).                         
004200*                                                                         
004300* Changes:                                                                
004400* 12/12/85 vbc - 1.0.00 Created.                                          
004500* 19/12/85 vbc -    .01 Added the B12 window-ahead forecast,              
004600*                       CALLing evavgld for the average fixed-            
004700*                       load lookup.                                      
004800* 05/01/86 vbc -    .02 Corrected B21 - was stopping on interval          
004900*                       width alone, without checking the final           
005000*                       trial reached target.                             
005100* 17/09/98 vbc          Y2K review - all dates carried as 4-digit         
005200*                       CCYY throughout, no change required.              
005300* 26/04/24 vbc          Copyright notice update superseding all           
005400*                       previous notices.                                 
005500* 19/01/26 vbc -    .03 Added EV07-EV10 warning displays (see             
005600*                       wsevmsg's entry of the same date).                
005700* 09/08/26 vbc -    .04 SCENARIO now carries the connector line           
005800*                       (SCN-GC-Kind) - GC-Entry was never being          
005900*                       loaded, so every GC-Ix search came up             
006000*                       empty.  Station line carries its parent           
006100*                       GC-Id too.  Ticket EVQ-114.                       
006200*                                                                         
006300 environment             division.                                        
006400 configuration           section.                                         
006500 special-names.                                                           
006600     class ev-digit is "0123456789".                                      
006700 input-output            section.                                         
006800 file-control.                                                            
006900     select ev-scenario-file      assign to "SCENARIO"                    
007000                                   organization line sequential           
007100                                   file status is ws-sc-status.           
007200     select ev-event-file         assign to "EVENTS"                      
007300                                   organization line sequential           
007400                                   file status is ws-ev-status.           
007500     select ev-signal-file        assign to "SIGNALS"                     
007600                                   organization line sequential           
007700                                   file status is ws-sg-status.           
007800     select ev-command-file       assign to "COMMANDS"                    
007900                                   organization line sequential           
008000                                   file status is ws-cm-status.           
008100     select ev-price-file         assign to "PRICE"                       
008200                                   organization line sequential           
008300                                   file status is ws-pr-status.           
008400*                                                                         
008500 data                    division.                                        
008600 file section.                                                            
008700 fd  ev-scenario-file.                                                    
008800 copy wsevscn.                                                            
008900 fd  ev-event-file.                                                       
009000 copy wsevevt.                                                            
009100 fd  ev-signal-file.                                                      
009200 copy wsevsig.                                                            
009300 fd  ev-command-file.                                                     
009400 01  EV-Command-Line.                                                     
009500     03  CMD-CS-Id               pic x(27).                               
009600     03  CMD-Power               pic s9(7)v9(3).                          
009700     03  filler                  pic x(45).                               
009800 fd  ev-price-file.                                                       
009900 copy wsevprc.                                                            
010000*                                                                         
010100 working-storage section.                                                 
010200 77  Prog-Name               pic x(19)  value "evsched (1.0.04)".         
010300*                                                                         
010400 copy wsevveh.                                                            
010500 copy wsevmsg.                                                            
010600 copy wsevdat.                                                            
010700*                                                                         
010800 01  EV-Command-Line-Bin redefines EV-Command-Line.                       
010900     03  CMD-CS-Id-Bin           pic x(27).                               
011000     03  CMD-Power-Bin           pic s9(7)v9(3) comp-3.                   
011100     03  filler                  pic x(45).                               
011200*                                                                         
011300 01  ws-file-status-group.                                                
011400     03  ws-sc-status            pic xx        value spaces.              
011500     03  ws-ev-status            pic xx        value spaces.              
011600     03  ws-sg-status            pic xx        value spaces.              
011700     03  ws-cm-status            pic xx        value spaces.              
011800     03  ws-pr-status            pic xx        value spaces.              
011900     03  filler                  pic x(10).                               
012000*                                                                         
012100 01  ws-switches.                                                         
012200     03  ws-sc-eof               pic x         value "N".                 
012300         88  ws-sc-is-eof                      value "Y".                 
012400     03  ws-ev-eof               pic x         value "N".                 
012500         88  ws-ev-is-eof                      value "Y".                 
012600     03  ws-sg-eof               pic x         value "N".                 
012700         88  ws-sg-is-eof                      value "Y".                 
012800     03  ws-pr-eof               pic x         value "N".                 
012900         88  ws-pr-is-eof                      value "Y".                 
013000     03  ws-found-flag           pic x         value "N".                 
013100         88  ws-found                          value "Y".                 
013200     03  ws-core-flag            pic x         value "N".                 
013300         88  ws-in-core                        value "Y".                 
013400     03  ws-prev-core-flag       pic x         value "N".                 
013500         88  ws-prev-in-core                   value "Y".                 
013600     03  ws-overcharge-flag      pic x         value "N".                 
013700         88  ws-overcharge-necessary           value "Y".                 
013800     03  ws-safe-flag            pic x         value "N".                 
013900         88  ws-search-is-safe                 value "Y".                 
014000     03  filler                  pic x(4).                                
014100*                                                                         
014200 01  ws-header-work.                                                      
014300     03  ws-start-time            pic x(19)     value spaces.             
014400     03  ws-current-time          pic x(19)     value spaces.             
014500     03  ws-interval-mins         pic 9(5)      value zero.               
014600     03  ws-interval-count        pic 9(7)  binary value zero.            
014700     03  ws-step-ix               pic 9(7)  binary value zero.            
014800     03  ws-interval-hours        pic s9(5)v9(9) comp-3.                  
014900     03  filler                  pic x(8).                                
015000*                                                                         
015100 01  ws-timing-work.                                                      
015200     03  evd-direction            pic x.                                  
015300     03  evd-seconds              pic s9(9)     binary.                   
015400     03  ws-advance-secs          pic s9(9)     binary.                   
015500     03  ws-days-since-epoch      pic s9(9)     binary.                   
015600     03  ws-secs-of-day           pic s9(9)     binary.                   
015700     03  ws-weekday-remainder     pic 9         binary.                   
015800     03  filler                  pic x(8).                                
015900*                                                                         
016000 01  ws-window-work.                                                      
016100     03  ws-mins-scan             pic 9(4)  binary value zero.            
016200     03  ws-mins-to-end           pic 9(4)  binary value zero.            
016300     03  ws-window-ix             pic 9     binary value zero.            
016400     03  ws-cw-start-hh           pic 99    binary value zero.            
016500     03  ws-cw-start-mm           pic 99    binary value zero.            
016600     03  ws-cw-end-hh             pic 99    binary value zero.            
016700     03  ws-cw-end-mm             pic 99    binary value zero.            
016800     03  ws-cw-start-mins         pic 9(4)  binary value zero.            
016900     03  ws-cw-end-mins           pic 9(4)  binary value zero.            
017000     03  ws-scan-flag             pic x         value "N".                
017100         88  ws-scan-in-window                 value "Y".                 
017200     03  filler                  pic x(8).                                
017300*                                                                         
017400 01  ws-avgload-work.                                                     
017500     03  ws-evl-timestamp         pic x(19)     value spaces.             
017600     03  ws-evl-interval-mins     pic 9(5)  binary value zero.            
017700     03  ws-evl-power             pic s9(7)v9(3) comp-3                   
017800                                                 value zero.              
017900     03  filler                  pic x(8).                                
018000*                                                                         
018100 01  ws-forecast-work.                                                    
018200     03  ws-steps-to-end          pic 9(5)  binary value zero.            
018300     03  ws-fc-step-ix            pic 9(5)  binary value zero.            
018400     03  ws-fc-seconds            pic s9(9)     binary value zero.        
018500     03  ws-fc-net-power          pic s9(7)v9(3) comp-3                   
018600                                                 value zero.              
018700     03  ws-gc-target-sum         pic s9(7)v9(3) comp-3                   
018800                                                 value zero.              
018900     03  ws-energy-avail          pic s9(9)v9(3) comp-3                   
019000                                                 value zero.              
019100     03  ws-energy-needed         pic s9(7)v9(3) comp-3                   
019200                                                 value zero.              
019300     03  ws-extra-energy          pic s9(7)v9(3) comp-3                   
019400                                                 value zero.              
019500     03  ws-vh-max-power          pic s9(5)v9(2) comp-3                   
019600                                                 value zero.              
019700     03  ws-total-needed          pic s9(9)v9(3) comp-3                   
019800                                                 value zero.              
019900     03  ws-missing-energy        pic s9(9)v9(3) comp-3                   
020000                                                 value zero.              
020100     03  ws-battery-assist        pic s9(7)v9(3) comp-3                   
020200                                                 value zero.              
020300     03  ws-battery-per-step      pic s9(7)v9(3) comp-3                   
020400                                                 value zero.              
020500     03  filler                  pic x(8).                                
020600*                                                                         
020700 01  ws-charge-work.                                                      
020800     03  ws-schedule-power        pic s9(7)v9(3) comp-3                   
020900                                                 value zero.              
021000     03  ws-fraction              pic s9(3)v9(6) comp-3                   
021100                                                 value zero.              
021200     03  ws-alloc-power           pic s9(7)v9(3) comp-3                   
021300                                                 value zero.              
021400     03  ws-target-delta          pic s9(7)v9(3) comp-3                   
021500                                                 value zero.              
021600     03  ws-hours-to-depart       pic s9(5)v9(9) comp-3                   
021700                                                 value zero.              
021800     03  filler                  pic x(8).                                
021900*                                                                         
022000 01  ws-search-work.                                                      
022100     03  ws-lo-power              pic s9(5)v9(3) comp-3                   
022200                                                 value zero.              
022300     03  ws-hi-power              pic s9(5)v9(3) comp-3                   
022400                                                 value zero.              
022500     03  ws-mid-power             pic s9(5)v9(3) comp-3                   
022600                                                 value zero.              
022700     03  ws-trial-gain            pic s9(3)v9(4) comp-3                   
022800                                                 value zero.              
022900     03  ws-target-soc-delta      pic s9(3)v9(4) comp-3                   
023000                                                 value zero.              
023100     03  ws-search-hours          pic s9(5)v9(9) comp-3                   
023200                                                 value zero.              
023300     03  ws-search-capacity       pic 9(5)v9(2)  comp-3                   
023400                                                 value zero.              
023500     03  ws-search-eff            pic 9(1)v9(4)  comp-3                   
023600                                                 value zero.              
023700     03  ws-iter-count            pic 99    binary value zero.            
023800     03  ws-result-power          pic s9(5)v9(3) comp-3                   
023900                                                 value zero.              
024000     03  filler                  pic x(8).                                
024100*                                                                         
024200 01  ws-clamp-work.                                                       
024300     03  ws-clamp-requested       pic s9(7)v9(3) comp-3                   
024400                                                 value zero.              
024500     03  ws-clamp-result          pic s9(7)v9(3) comp-3                   
024600                                                 value zero.              
024700     03  filler                  pic x(8).                                
024800*                                                                         
024900 procedure division.                                                      
025000*                                                                         
025100 aa000-Main                   section.                                    
025200*                                                                         
025300     perform aa005-Housekeeping.                                          
025400     perform aa008-Read-Price-Control thru aa008-Exit.                    
025500     perform aa010-Load-Scenario.                                         
025600     perform aa015-Prime-Queues.                                          
025700     perform aa020-Timestep-Loop thru aa020-Exit                          
025800              until ws-step-ix > ws-interval-count.                       
025900     perform aa900-Close-Down.                                            
026000     stop run.                                                            
026100*                                                                         
026200 aa000-Exit.  exit section.                                               
026300*                                                                         
026400 aa005-Housekeeping            section.                                   
026500*                                                                         
026600     open input  ev-scenario-file                                         
026700          input  ev-event-file                                            
026800          input  ev-signal-file                                           
026900          input  ev-price-file                                            
027000          output ev-command-file.                                         
027100     if       ws-sc-status not = "00" or ws-ev-status not = "00"          
027200           or ws-sg-status not = "00" or ws-pr-status not = "00"          
027300           or ws-cm-status not = "00"                                     
027400              display EV13                                                
027500              stop run.                                                   
027600*                                                                         
027700 aa005-Exit.  exit section.                                               
027800*                                                                         
027900* Single-record price-sheet read, same shape as evsettle's own -          
028000* picks the core-standing-time windows and no-drive weekdays off          
028100* PS-Run-Control; the record stays resident in the FD area so B11         
028200* references PS-Core-Window/PS-No-Drive-Day straight off it.              
028300 aa008-Read-Price-Control      section.                                   
028400*                                                                         
028500     read     ev-price-file                                               
028600              at end move "Y" to ws-pr-eof.                               
028700     if       ws-pr-is-eof                                                
028800              display EV01                                                
028900              stop run.                                                   
029000*                                                                         
029100 aa008-Exit.  exit section.                                               
029200*                                                                         
029300* Builds the vehicle, station and grid-connector tables from the          
029400* scenario file that evscen wrote, and captures the header's              
029500* start time, interval length and interval count.                         
029600 aa010-Load-Scenario            section.                                  
029700*                                                                         
029800     move     zero to VH-Count CS-Count GC-Count BT-Count                 
029900                    VT-Count.                                             
030000     move     "N"  to ws-sc-eof.                                          
030100     perform  aa011-Next-Scenario-Rec thru aa011-Exit.                    
030200     perform  aa012-Load-One-Rec thru aa012-Exit                          
030300              until ws-sc-is-eof.                                         
030400     move     ws-start-time to ws-current-time.                           
030500     move     1 to ws-step-ix.                                            
030600*                                                                         
030700 aa010-Exit.  exit section.                                               
030800*                                                                         
030900 aa011-Next-Scenario-Rec.                                                 
031000     read     ev-scenario-file                                            
031100              at end move "Y" to ws-sc-eof.                               
031200*                                                                         
031300 aa011-Exit.  exit.                                                       
031400*                                                                         
031500 aa012-Load-One-Rec.                                                      
031600     evaluate true                                                        
031700         when SCN-Kind = "H"                                              
031800              move SCN-Start-Time     to ws-start-time                    
031900              move SCN-Interval-Mins  to ws-interval-mins                 
032000              move SCN-Interval-Count to ws-interval-count                
032100         when SCN-VT-Kind = "T"                                           
032200              add  1 to VT-Count                                          
032300              set  VT-Ix to VT-Count                                      
032400              move SCN-VT-Name       to VT-Name (VT-Ix)                   
032500              move SCN-VT-Capacity   to VT-Capacity (VT-Ix)               
032600              move SCN-VT-Max-Power  to VT-Max-Power (VT-Ix)              
032700              move SCN-VT-Min-Power  to VT-Min-Power (VT-Ix)              
032800              move SCN-VT-Efficiency to VT-Efficiency (VT-Ix)             
032900         when SCN-VH-Kind = "V"                                           
033000              add  1 to VH-Count                                          
033100              set  VH-Ix to VH-Count                                      
033200              move SCN-VH-Id           to VH-Id (VH-Ix)                   
033300              move SCN-VH-Type-Name    to VH-Type-Name (VH-Ix)            
033400              move SCN-VH-SOC          to VH-SOC (VH-Ix)                  
033500              move SCN-VH-Desired-SOC  to VH-Desired-SOC (VH-Ix)          
033600              move spaces              to VH-CS-Id (VH-Ix)                
033700              move "N"                 to VH-In-Window (VH-Ix)            
033800                                          VH-Queued (VH-Ix)               
033900              move zero                to VH-Shortfall (VH-Ix)            
034000        when SCN-CS-Kind = "S"                                            
034100             add  1 to CS-Count                                           
034200             set  CS-Ix to CS-Count                                       
034300             move SCN-CS-Id          to CS-Id (CS-Ix)                     
034400             move SCN-CS-Max-Power   to CS-Max-Power (CS-Ix)              
034500             move SCN-CS-Min-Power   to CS-Min-Power (CS-Ix)              
034600             move SCN-CS-GC-Id       to CS-GC-Id (CS-Ix)                  
034700             move zero               to CS-Current-Power (CS-Ix)          
034800        when SCN-BT-Kind = "B"                                            
034900             add  1 to BT-Count                                           
035000             set  BT-Ix to BT-Count                                       
035100             move SCN-BT-Id          to BT-Id (BT-Ix)                     
035200             move SCN-BT-Capacity    to BT-Capacity (BT-Ix)               
035300             move SCN-BT-Power       to BT-Max-Power (BT-Ix)              
035400             move SCN-BT-GC-Id       to BT-GC-Id (BT-Ix)                  
035500             move zero               to BT-Current-Power (BT-Ix)          
035600        when SCN-GC-Kind = "G"                                            
035700             add  1 to GC-Count                                           
035800             set  GC-Ix to GC-Count                                       
035900             move SCN-GC-Id          to GC-Id (GC-Ix)                     
036000             move SCN-GC-Max-Power   to GC-Max-Power (GC-Ix)              
036100             move SCN-GC-Max-Power   to                                   
036200                  GC-Current-Max-Power (GC-Ix)                            
036300             move SCN-GC-Cost        to GC-Cost (GC-Ix)                   
036400             move "Y"                to GC-Cost-Set (GC-Ix)               
036500    end-evaluate.                                                         
036600     perform  aa011-Next-Scenario-Rec thru aa011-Exit.                    
036700*                                                                         
036800 aa012-Exit.  exit.                                                       
036900*                                                                         
037000* Primes the event and signal queues (same look-ahead read merge          
037100* idiom as evgreedy).                                                     
037200 aa015-Prime-Queues             section.                                  
037300*                                                                         
037400     perform  aa016-Next-Event.                                           
037500     perform  aa017-Next-Signal.                                          
037600*                                                                         
037700 aa015-Exit.  exit section.                                               
037800*                                                                         
037900 aa016-Next-Event.                                                        
038000     read     ev-event-file                                               
038100              at end move "Y" to ws-ev-eof.                               
038200*                                                                         
038300 aa016-Exit.  exit.                                                       
038400*                                                                         
038500 aa017-Next-Signal.                                                       
038600     read     ev-signal-file                                              
038700              at end move "Y" to ws-sg-eof.                               
038800*                                                                         
038900 aa017-Exit.  exit.                                                       
039000*                                                                         
039100* U3 batch flow: advance the clock, apply every due event, derive         
039200* the weekday/time-of-day, then run the schedule strategy for the         
039300* timestep.                                                               
039400 aa020-Timestep-Loop.                                                     
039500     if       ws-step-ix > 1                                              
039600              perform aa025-Advance-Clock.                                
039700     perform  aa020a-Apply-Due thru aa020a-Exit                           
039800              until (ws-ev-is-eof or                                      
039900                     EV-Start-Time > ws-current-time)                     
040000                and (ws-sg-is-eof or                                      
040100                     GS-Start-Time > ws-current-time).                    
040200     perform  aa030-Derive-Clock-Fields thru aa030-Exit.                  
040300     perform  aa040-Check-Core-Standing thru aa040-Exit.                  
040400     if       ws-in-core                                                  
040500              if    not ws-prev-in-core                                   
040600                    perform aa060-Window-Ahead thru aa060-Exit            
040700              end-if                                                      
040800              perform aa070-Charge-In-Window thru aa070-Exit              
040900     else                                                                 
041000              perform aa080-Outside-Window thru aa080-Exit                
041100              if    ws-overcharge-necessary                               
041200                    perform aa085-Balanced-Til-Depart                     
041300                            thru aa085-Exit                               
041400              end-if                                                      
041500     end-if.                                                              
041600     perform  aa100-Battery-Balance thru aa100-Exit.                      
041700     move     ws-core-flag to ws-prev-core-flag.                          
041800     add      1 to ws-step-ix.                                            
041900*                                                                         
042000 aa020-Exit.  exit.                                                       
042100*                                                                         
042200 aa020a-Apply-Due.                                                        
042300     if       not ws-ev-is-eof                                            
042400         and (ws-sg-is-eof or EV-Start-Time <= GS-Start-Time)             
042500         and  EV-Start-Time <= ws-current-time                            
042600              perform aa022-Apply-Event                                   
042700              perform aa016-Next-Event                                    
042800     else                                                                 
042900        if    not ws-sg-is-eof                                            
043000          and GS-Start-Time <= ws-current-time                            
043100              perform aa021-Apply-Operator-Signal thru aa021-Exit         
043200              perform aa017-Next-Signal                                   
043300        end-if                                                            
043400     end-if.                                                              
043500*                                                                         
043600 aa020a-Exit.  exit.                                                      
043700*                                                                         
043800* OPERATOR-SIGNAL - cost, power-limit, schedule-target and window         
043900* merge onto the connector named on the signal (same shape as             
044000* evgreedy's own signal merge, plus the two U3-only fields).              
044100 aa021-Apply-Operator-Signal.                                             
044200     move     "N" to ws-found-flag.                                       
044300     set      GC-Ix to 1.                                                 
044400     perform  aa021a-Find-Connector thru aa021a-Exit                      
044500              until ws-found or GC-Ix > GC-Count.                         
044600     if       not ws-found                                                
044700              display EV15                                                
044800              go to aa021-Exit.                                           
044900     if       GS-Cost-Present = "Y"                                       
045000              move GS-Cost to GC-Cost (GC-Ix)                             
045100              move "Y"     to GC-Cost-Set (GC-Ix).                        
045200     if       GS-Max-Power-Present = "Y"                                  
045300          and GC-Max-Power (GC-Ix) > zero                                 
045400          and GS-Max-Power < GC-Max-Power (GC-Ix)                         
045500              move GS-Max-Power to GC-Current-Max-Power (GC-Ix)           
045600     else                                                                 
045700        if    GS-Max-Power-Present = "Y"                                  
045800              move GS-Max-Power to GC-Current-Max-Power (GC-Ix)           
045900        else                                                              
046000              move GC-Max-Power (GC-Ix) to                                
046100                   GC-Current-Max-Power (GC-Ix)                           
046200        end-if                                                            
046300     end-if.                                                              
046400     if       GS-Target-Present = "Y"                                     
046500              move GS-Target to GC-Target (GC-Ix).                        
046600     if       GS-Window-Present = "Y"                                     
046700              move GS-Window to GC-Window (GC-Ix).                        
046800*                                                                         
046900 aa021-Exit.  exit.                                                       
047000*                                                                         
047100 aa021a-Find-Connector.                                                   
047200     if       GC-Id (GC-Ix) = GS-GC-Id                                    
047300              move "Y" to ws-found-flag                                   
047400     else                                                                 
047500              set  GC-Ix up by 1                                          
047600     end-if.                                                              
047700*                                                                         
047800 aa021a-Exit.  exit.                                                      
047900*                                                                         
048000* VEHICLE-EVENT - only ARRIVAL and DEPARTURE apply here; SCHEDULE         
048100* is the settlement report's own event kind (U1), not one this            
048200* dispatcher pops off the queue.                                          
048300 aa022-Apply-Event.                                                       
048400     evaluate EV-Type                                                     
048500         when "ARRIVAL"                                                   
048600              perform aa022a-Apply-Arrival thru aa022a-Exit               
048700         when "DEPARTURE"                                                 
048800              perform aa022b-Apply-Departure                              
048900     end-evaluate.                                                        
049000*                                                                         
049100 aa022a-Apply-Arrival.                                                    
049200     move     "N" to ws-found-flag.                                       
049300     set      VH-Ix to 1.                                                 
049400     perform  aa022e-Find-Vehicle thru aa022e-Exit                        
049500              until ws-found or VH-Ix > VH-Count.                         
049600     if       not ws-found                                                
049700              display EV05                                                
049800              go to aa022a-Exit.                                          
049900     move     EV-CS-Id      to VH-CS-Id (VH-Ix).                          
050000     move     EV-Depart-Est to VH-Depart-Est (VH-Ix).                     
050100     compute  VH-SOC (VH-Ix) = VH-SOC (VH-Ix) + EV-SOC-Delta.             
050200     if       VH-SOC (VH-Ix) < zero                                       
050300              display EV06                                                
050400              move zero to VH-SOC (VH-Ix).                                
050500 aa022a-Exit.                                                             
050600     exit.                                                                
050700*                                                                         
050800 aa022b-Apply-Departure.                                                  
050900     move     "N" to ws-found-flag.                                       
051000     set      VH-Ix to 1.                                                 
051100     perform  aa022e-Find-Vehicle thru aa022e-Exit                        
051200              until ws-found or VH-Ix > VH-Count.                         
051300     if       ws-found                                                    
051400              move spaces to VH-CS-Id (VH-Ix).                            
051500 aa022b-Exit.                                                             
051600     exit.                                                                
051700*                                                                         
051800 aa022e-Find-Vehicle.                                                     
051900     if       VH-Id (VH-Ix) = EV-Vehicle-Id                               
052000              move "Y" to ws-found-flag                                   
052100     else                                                                 
052200              set  VH-Ix up by 1                                          
052300     end-if.                                                              
052400*                                                                         
052500 aa022e-Exit.  exit.                                                      
052600*                                                                         
052700* Advances the clock by one interval - the only place except the          
052800* window-ahead forecast this program needs the evdate subprogram.         
052900 aa025-Advance-Clock            section.                                  
053000*                                                                         
053100     move     ws-current-time to EV-Timestamp.                            
053200     move     "P" to evd-direction.                                       
053300     call     "evdate" using EV-Timestamp                                 
053400                              evd-direction evd-seconds.                  
053500     compute  ws-advance-secs = ws-interval-mins * 60.                    
053600     compute  evd-seconds = evd-seconds + ws-advance-secs.                
053700     move     "U" to evd-direction.                                       
053800     call     "evdate" using EV-Timestamp                                 
053900                              evd-direction evd-seconds.                  
054000     move     EV-Timestamp to ws-current-time.                            
054100*                                                                         
054200 aa025-Exit.  exit section.                                               
054300*                                                                         
054400* Derives EV-Weekday and EV-Minutes-Of-Day for ws-current-time by         
054500* plain divide/remainder arithmetic - the same technique evavgld          
054600* uses for its own weekday/timeslot bucketing, duplicated here            
054700* rather than shared since this suite has no PROCEDURE DIVISION           
054800* copybooks.                                                              
054900 aa030-Derive-Clock-Fields      section.                                  
055000*                                                                         
055100     move     ws-current-time to EV-Timestamp.                            
055200     move     "P" to evd-direction.                                       
055300     call     "evdate" using EV-Timestamp                                 
055400                              evd-direction evd-seconds.                  
055500     divide   evd-seconds by 86400 giving ws-days-since-epoch.            
055600     compute  ws-secs-of-day = evd-seconds -                              
055700                   (ws-days-since-epoch * 86400).                         
055800     compute  EV-Minutes-Of-Day = ws-secs-of-day / 60.                    
055900     divide   ws-days-since-epoch by 7 giving                             
056000              ws-days-since-epoch                                         
056100              remainder ws-weekday-remainder.                             
056200     compute  EV-Weekday = ws-weekday-remainder + 1.                      
056300*                                                                         
056400 aa030-Exit.  exit section.                                               
056500*                                                                         
056600* B11 - a timestamp is inside the core standing time if today is a        
056700* no-drive weekday or the time-of-day falls in either window (a           
056800* window spans midnight when start > end).  Also derives minutes          
056900* to the end of the window, scanned minute by minute.                     
057100 aa040-Check-Core-Standing      section.                                  
057200*                                                                         
057300     move     "N" to ws-core-flag.                                        
057400     if       PS-No-Drive-Day (EV-Weekday) = "Y"                          
057500              move "Y" to ws-core-flag.                                   
057600     if       not ws-in-core                                              
057700              set  ws-window-ix to 1                                      
057800              perform aa041-Check-One-Window thru aa041-Exit              
057900                       until ws-in-core or ws-window-ix > 2.              
058000     if       ws-in-core                                                  
058100              perform aa045-Scan-To-Window-End thru aa045-Exit.           
058200*                                                                         
058300 aa040-Exit.  exit section.                                               
058400*                                                                         
058500 aa041-Check-One-Window.                                                  
058600     perform  aa042-Convert-Window thru aa042-Exit.                       
058700     if       ws-cw-start-mins not = ws-cw-end-mins                       
058800              if    ws-cw-start-mins <= ws-cw-end-mins                    
058900                    if    EV-Minutes-Of-Day >= ws-cw-start-mins           
059000                      and EV-Minutes-Of-Day <  ws-cw-end-mins             
059100                          move "Y" to ws-core-flag                        
059200                    end-if                                                
059300              else                                                        
059400                    if    EV-Minutes-Of-Day >= ws-cw-start-mins           
059500                       or EV-Minutes-Of-Day <  ws-cw-end-mins             
059600                          move "Y" to ws-core-flag                        
059700                    end-if                                                
059800              end-if.                                                     
059900     add      1 to ws-window-ix.                                          
060000*                                                                         
060100 aa041-Exit.  exit.                                                       
060200*                                                                         
060300* Converts one PS-Core-Window entry from packed hhmm (24h clock)          
060400* to plain minutes-of-day, so it compares directly with EV-               
060500* Minutes-Of-Day and the scan clock alike.                                
060600 aa042-Convert-Window.                                                    
060700     divide   PS-CW-Start (ws-window-ix) by 100 giving                    
060800              ws-cw-start-hh remainder ws-cw-start-mm.                    
060900     compute  ws-cw-start-mins =                                          
061000                   ws-cw-start-hh * 60 + ws-cw-start-mm.                  
061100     divide   PS-CW-End (ws-window-ix) by 100 giving                      
061200              ws-cw-end-hh remainder ws-cw-end-mm.                        
061300     compute  ws-cw-end-mins =                                            
061400                   ws-cw-end-hh * 60 + ws-cw-end-mm.                      
061500*                                                                         
061600 aa042-Exit.  exit.                                                       
061700*                                                                         
061800* Scans forward one minute at a time from the current minute until        
061900* the timestamp is no longer inside the core standing time (or the        
062000* day rolls over) - "time to end of window" per B11, at 1-minute          
062100* resolution as specified.                                                
062200 aa045-Scan-To-Window-End.                                                
062300     move     zero to ws-mins-to-end.                                     
062400     move     EV-Minutes-Of-Day to ws-mins-scan.                          
062500     move     "Y" to ws-scan-flag.                                        
062600     perform  aa046-Scan-One-Minute thru aa046-Exit                       
062700              until not ws-scan-in-window or ws-mins-scan >= 1440.        
062800*                                                                         
062900 aa045-Exit.  exit.                                                       
063000*                                                                         
063100 aa046-Scan-One-Minute.                                                   
063200     add      1 to ws-mins-scan.                                          
063300     add      1 to ws-mins-to-end.                                        
063400     move     "N" to ws-scan-flag.                                        
063500     if       PS-No-Drive-Day (EV-Weekday) = "Y"                          
063600              move "Y" to ws-scan-flag                                    
063700     else                                                                 
063800        set   ws-window-ix to 1                                           
063900        perform aa047-Scan-One-Window thru aa047-Exit                     
064000                 until ws-scan-in-window or ws-window-ix > 2              
064100     end-if.                                                              
064200*                                                                         
064300 aa046-Exit.  exit.                                                       
064400*                                                                         
064500 aa047-Scan-One-Window.                                                   
064600     perform  aa042-Convert-Window thru aa042-Exit.                       
064700     if       ws-cw-start-mins not = ws-cw-end-mins                       
064800              if    ws-cw-start-mins <= ws-cw-end-mins                    
064900                    if    ws-mins-scan >= ws-cw-start-mins                
065000                      and ws-mins-scan <  ws-cw-end-mins                  
065100                          move "Y" to ws-scan-flag                        
065200                    end-if                                                
065300              else                                                        
065400                    if    ws-mins-scan >= ws-cw-start-mins                
065500                       or ws-mins-scan <  ws-cw-end-mins                  
065600                          move "Y" to ws-scan-flag                        
065700                    end-if                                                
065800              end-if.                                                     
065900     add      1 to ws-window-ix.                                          
066000*                                                                         
066100 aa047-Exit.  exit.                                                       
066200*                                                                         
066300* B12 - window-ahead forecast, run once on the first timestep of          
066400* each core-standing-time window.  Simplified as documented below:        
066500* the per-step net forecast is today's connector target less the          
066600* average fixed load for that future slot (evavgld), without re-          
066700* scanning the signal queue for mid-window target/window changes -        
066800* a real look-ahead would need to walk SIGNALS as well as EVENTS,         
066900* which this cut does not attempt.                                        
067000 aa060-Window-Ahead              section.                                 
067100*                                                                         
067200     move     ws-mins-to-end to ws-steps-to-end.                          
067300     compute  ws-steps-to-end =                                           
067400                   ws-steps-to-end / ws-interval-mins.                    
067500     if       ws-steps-to-end = zero                                      
067600              move 1 to ws-steps-to-end.                                  
067700     move     zero to ws-energy-avail ws-total-needed.                    
067800     move     ws-current-time to ws-evl-timestamp.                        
067900     move     ws-interval-mins to ws-evl-interval-mins.                   
068000     move     1 to ws-fc-step-ix.                                         
068100     perform  aa061-Forecast-One-Step thru aa061-Exit                     
068200              until ws-fc-step-ix > ws-steps-to-end.                      
068300     set      VH-Ix to 1.                                                 
068400     perform  aa065-Forecast-One-Vehicle thru aa065-Exit                  
068500              until VH-Ix > VH-Count.                                     
068600     compute  ws-missing-energy =                                         
068700                   ws-total-needed - ws-energy-avail.                     
068800     if       ws-missing-energy > zero                                    
068900              perform aa068-Battery-Assist thru aa068-Exit                
069000     else                                                                 
069100              move zero to ws-battery-assist ws-battery-per-step.         
069200*                                                                         
069300 aa060-Exit.  exit section.                                               
069400*                                                                         
069500* Nets the depot's total connector target against one shared,             
069600* CALLed-average fixed load - the load figure is depot-wide, not          
069700* per connector, so it is only deducted once from the sum of every        
069800* connector's target.                                                     
069900 aa061-Forecast-One-Step.                                                 
070000     call     "evavgld" using ws-evl-timestamp                            
070100                               ws-evl-interval-mins ws-evl-power.         
070200     move     zero to ws-gc-target-sum.                                   
070300     set      GC-Ix to 1.                                                 
070400     perform  aa062-Sum-One-Target thru aa062-Exit                        
070500              until GC-Ix > GC-Count.                                     
070600     compute  ws-fc-net-power = ws-gc-target-sum - ws-evl-power.          
070700     if       ws-fc-net-power > zero                                      
070800              compute ws-energy-avail = ws-energy-avail +                 
070900                   (ws-fc-net-power * ws-interval-mins / 60).             
071000     move     ws-evl-timestamp to EV-Timestamp.                           
071100     move     "P" to evd-direction.                                       
071200     call     "evdate" using EV-Timestamp                                 
071300                              evd-direction evd-seconds.                  
071400     compute  ws-advance-secs = ws-interval-mins * 60.                    
071500     compute  evd-seconds = evd-seconds + ws-advance-secs.                
071600     move     "U" to evd-direction.                                       
071700     call     "evdate" using EV-Timestamp                                 
071800                              evd-direction evd-seconds.                  
071900     move     EV-Timestamp to ws-evl-timestamp.                           
072000     add      1 to ws-fc-step-ix.                                         
072100*                                                                         
072200 aa061-Exit.  exit.                                                       
072300*                                                                         
072400 aa062-Sum-One-Target.                                                    
072500     add      GC-Target (GC-Ix) to ws-gc-target-sum.                      
072600     set      GC-Ix up by 1.                                              
072700*                                                                         
072800 aa062-Exit.  exit.                                                       
072900*                                                                         
073000* Energy needed by one vehicle over the window, and the shortfall         
073100* if simulating it at its own maximum through the window would not        
073200* be enough - both feed B13's per-vehicle allocation later on.            
073300 aa065-Forecast-One-Vehicle.                                              
073400     if       VH-CS-Id (VH-Ix) = spaces                                   
073500              go to aa065-Next.                                           
073600     move     "Y" to VH-In-Window (VH-Ix).                                
073700     compute  ws-target-delta =                                           
073800                   VH-Desired-SOC (VH-Ix) - VH-SOC (VH-Ix).               
073900     if       ws-target-delta not > 0.0001                                
074000              move zero to VH-Shortfall (VH-Ix)                           
074100              go to aa065-Next.                                           
074200     move     "N" to ws-found-flag.                                       
074300     set      VT-Ix to 1.                                                 
074400     perform  aa036-Find-Vtype thru aa036-Exit                            
074500              until ws-found or VT-Ix > VT-Count.                         
074600     if       not ws-found                                                
074700              display EV07                                                
074800              go to aa065-Next.                                           
074900     compute  ws-energy-needed =                                          
075000                   ws-target-delta / 100 * VT-Capacity (VT-Ix) /          
075100                   VT-Efficiency (VT-Ix).                                 
075200     add      ws-energy-needed to ws-total-needed.                        
075300     move     "N" to ws-found-flag.                                       
075400     set      CS-Ix to 1.                                                 
075500     perform  aa033-Find-Station thru aa033-Exit                          
075600              until ws-found or CS-Ix > CS-Count.                         
075700     if       ws-found                                                    
075800              move VT-Max-Power (VT-Ix) to ws-vh-max-power                
075900              if    CS-Max-Power (CS-Ix) < ws-vh-max-power                
076000                    move CS-Max-Power (CS-Ix) to ws-vh-max-power          
076100              end-if                                                      
076200     else                                                                 
076300              move zero to ws-vh-max-power.                               
076400     compute  ws-extra-energy = ws-vh-max-power *                         
076500                   (ws-steps-to-end * ws-interval-mins / 60).             
076600     if       ws-extra-energy < ws-energy-needed                          
076700              compute VH-Shortfall (VH-Ix) =                              
076800                   ws-energy-needed - ws-extra-energy                     
076900     else                                                                 
077000              move zero to VH-Shortfall (VH-Ix).                          
077100 aa065-Next.                                                              
077200     set      VH-Ix up by 1.                                              
077300*                                                                         
077400 aa065-Exit.  exit.                                                       
077500*                                                                         
077600 aa036-Find-Vtype.                                                        
077700     if       VT-Name (VT-Ix) = VH-Type-Name (VH-Ix)                      
077800              move "Y" to ws-found-flag                                   
077900     else                                                                 
078000              set  VT-Ix up by 1                                          
078100     end-if.                                                              
078200*                                                                         
078300 aa036-Exit.  exit.                                                       
078400*                                                                         
078500 aa033-Find-Station.                                                      
078600     if       CS-Id (CS-Ix) = VH-CS-Id (VH-Ix)                            
078700              move "Y" to ws-found-flag                                   
078800     else                                                                 
078900              set  CS-Ix up by 1                                          
079000     end-if.                                                              
079100*                                                                         
079200 aa033-Exit.  exit.                                                       
079300*                                                                         
079400* Battery power available to close the missing energy is capped by        
079500* the depot's total stored energy (no separate battery efficiency         
079600* field exists on BT-Entry, so an efficiency factor of 1                  
079700* applies here).                                                          
079800 aa068-Battery-Assist.                                                    
079900     move     zero to ws-battery-assist.                                  
080000     set      BT-Ix to 1.                                                 
080100     perform  aa069-Sum-Battery-Energy thru aa069-Exit                    
080200              until BT-Ix > BT-Count.                                     
080300     if       ws-battery-assist > ws-missing-energy                       
080400              move ws-missing-energy to ws-battery-assist.                
080500     compute  ws-battery-per-step = ws-battery-assist *                   
080600                   (60 / ws-interval-mins) / ws-steps-to-end.             
080700*                                                                         
080800 aa068-Exit.  exit.                                                       
080900*                                                                         
081000 aa069-Sum-Battery-Energy.                                                
081100     compute  ws-battery-assist = ws-battery-assist +                     
081200                   (BT-SOC (BT-Ix) / 100 * BT-Capacity (BT-Ix)).          
081300     set      BT-Ix up by 1.                                              
081400*                                                                         
081500 aa069-Exit.  exit.                                                       
081600*                                                                         
081700* B13 - charging during the core standing time.  The per-timestep         
081800* schedule power is re-derived live (target less the average fixed        
081900* load at this instant, plus the battery contribution B12 worked          
082000* out) rather than carried in a stored per-step table.                    
082100 aa070-Charge-In-Window          section.                                 
082200*                                                                         
082300     set      GC-Ix to 1.                                                 
082400     perform  aa071-Schedule-One-Connector thru aa071-Exit                
082500              until GC-Ix > GC-Count.                                     
082600     if       ws-mins-to-end <= ws-interval-mins                          
082700              perform aa075-Close-Out-Window thru aa075-Exit.             
082800*                                                                         
082900 aa070-Exit.  exit section.                                               
083000*                                                                         
083100 aa071-Schedule-One-Connector.                                            
083200     move     ws-current-time to ws-evl-timestamp.                        
083300     move     ws-interval-mins to ws-evl-interval-mins.                   
083400     call     "evavgld" using ws-evl-timestamp                            
083500                               ws-evl-interval-mins ws-evl-power.         
083600     compute  ws-schedule-power = GC-Target (GC-Ix) -                     
083700                   ws-evl-power + ws-battery-per-step.                    
083800     if       ws-schedule-power > 0.0001                                  
083900              compute ws-fraction =                                       
084000                   (ws-schedule-power * 60 / ws-interval-mins) /          
084100                   ws-energy-avail                                        
084200              set  VH-Ix to 1                                             
084300              perform aa072-Allocate-One-Vehicle thru                     
084400                      aa072-Exit until VH-Ix > VH-Count                   
084500     else                                                                 
084600              set  VH-Ix to 1                                             
084700              perform aa073-Shortfall-One-Vehicle thru                    
084800                      aa073-Exit until VH-Ix > VH-Count.                  
084900     set      GC-Ix up by 1.                                              
085000*                                                                         
085100 aa071-Exit.  exit.                                                       
085200*                                                                         
085300 aa072-Allocate-One-Vehicle.                                              
085400     if       VH-CS-Id (VH-Ix) = spaces                                   
085500           or VH-Shortfall (VH-Ix) = zero                                 
085600              go to aa072-Next.                                           
085700     compute  ws-alloc-power = ws-fraction *                              
085800                   VH-Shortfall (VH-Ix) * 60 / ws-interval-mins.          
085900     move     "N" to ws-found-flag.                                       
086000     set      CS-Ix to 1.                                                 
086100     perform  aa033-Find-Station thru aa033-Exit                          
086200              until ws-found or CS-Ix > CS-Count.                         
086300     if       not ws-found                                                
086400              go to aa072-Next.                                           
086500     move     "N" to ws-found-flag.                                       
086600     set      VT-Ix to 1.                                                 
086700     perform  aa036-Find-Vtype thru aa036-Exit                            
086800              until ws-found or VT-Ix > VT-Count.                         
086900     if       not ws-found                                                
087000              go to aa072-Next.                                           
087100     move     ws-alloc-power to ws-clamp-requested.                       
087200     perform  aa210-Clamp-Power thru aa210-Exit.                          
087300     if       ws-clamp-result > zero                                      
087400              perform aa074-Apply-Charge thru aa074-Exit.                 
087500 aa072-Next.                                                              
087600     set      VH-Ix up by 1.                                              
087700*                                                                         
087800 aa072-Exit.  exit.                                                       
087900*                                                                         
088000* Schedule power was at or below zero this timestep - only the            
088100* vehicles a shortfall was recorded for at window-ahead time still        
088200* draw power, balanced (B21) to clear the shortfall in whatever           
088300* time is left until they are due to leave.                               
088400 aa073-Shortfall-One-Vehicle.                                             
088500     if       VH-CS-Id (VH-Ix) = spaces                                   
088600           or VH-Shortfall (VH-Ix) = zero                                 
088700              go to aa073-Next.                                           
088800     move     "N" to ws-found-flag.                                       
088900     set      CS-Ix to 1.                                                 
089000     perform  aa033-Find-Station thru aa033-Exit                          
089100              until ws-found or CS-Ix > CS-Count.                         
089200     if       not ws-found                                                
089300              go to aa073-Next.                                           
089400     move     "N" to ws-found-flag.                                       
089500     set      VT-Ix to 1.                                                 
089600     perform  aa036-Find-Vtype thru aa036-Exit                            
089700              until ws-found or VT-Ix > VT-Count.                         
089800     if       not ws-found                                                
089900              go to aa073-Next.                                           
090000     move     VH-Depart-Est (VH-Ix) to EV-Timestamp.                      
090100     move     "P" to evd-direction.                                       
090200     call     "evdate" using EV-Timestamp                                 
090300                              evd-direction ws-days-since-epoch.          
090400     move     ws-current-time to EV-Timestamp.                            
090500     call     "evdate" using EV-Timestamp                                 
090600                              evd-direction evd-seconds.                  
090700     compute  ws-hours-to-depart =                                        
090800                   (ws-days-since-epoch - evd-seconds) / 3600.            
090900     if       ws-hours-to-depart not > zero                               
091000              move 0.25 to ws-hours-to-depart.                            
091100     compute  ws-target-delta =                                           
091200                   VH-Desired-SOC (VH-Ix) - VH-SOC (VH-Ix).               
091300     perform  aa200-Balanced-Power-Search thru aa200-Exit.                
091400     move     ws-result-power to ws-clamp-requested.                      
091500     perform  aa210-Clamp-Power thru aa210-Exit.                          
091600     if       ws-clamp-result > zero                                      
091700              perform aa074-Apply-Charge thru aa074-Exit.                 
091800 aa073-Next.                                                              
091900     set      VH-Ix up by 1.                                              
092000*                                                                         
092100 aa073-Exit.  exit.                                                       
092200*                                                                         
092300* Applies ws-clamp-result kw to VH-Ix/CS-Ix for one interval and          
092400* writes the command - the same SOC/load update shape as evgreedy.        
092500 aa074-Apply-Charge.                                                      
092600     add      ws-clamp-result to CS-Current-Power (CS-Ix).                
092700     add      ws-clamp-result to GC-Current-Load (GC-Ix).                 
092800     compute  VH-SOC (VH-Ix) = VH-SOC (VH-Ix) +                           
092900                   (100 * ws-clamp-result * ws-interval-mins /            
093000                        60 / VT-Capacity (VT-Ix)).                        
093100     move     spaces to EV-Command-Line.                                  
093200     move     CS-Id (CS-Ix) to CMD-CS-Id.                                 
093300     move     ws-clamp-result to CMD-Power.                               
093400     write    EV-Command-Line.                                            
093500*                                                                         
093600 aa074-Exit.  exit.                                                       
093700*                                                                         
093800* Last timestep of the window - anyone still short gets flagged           
093900* for balanced charging outside the window, and every vehicle's           
094000* in-window flag is cleared per B13.                                      
094100 aa075-Close-Out-Window.                                                  
094200     set      VH-Ix to 1.                                                 
094300     perform  aa076-Close-Out-One-Vehicle thru aa076-Exit                 
094400              until VH-Ix > VH-Count.                                     
094500*                                                                         
094600 aa075-Exit.  exit.                                                       
094700*                                                                         
094800 aa076-Close-Out-One-Vehicle.                                             
094900     if       VH-In-Window (VH-Ix) = "Y"                                  
095000              if    VH-SOC (VH-Ix) < VH-Desired-SOC (VH-Ix)               
095100                    move "Y" to ws-overcharge-flag                        
095200              end-if                                                      
095300              move "N" to VH-In-Window (VH-Ix).                           
095400     set      VH-Ix up by 1.                                              
095500*                                                                         
095600 aa076-Exit.  exit.                                                       
095700*                                                                         
095800* B14 - outside the window, top vehicles up from local-generation         
095900* surplus only (a negative connector load), one vehicle per               
096000* connector per timestep, highest energy need first.                      
096100 aa080-Outside-Window            section.                                 
096200*                                                                         
096300     set      GC-Ix to 1.                                                 
096400     perform  aa081-Surplus-One-Connector thru aa081-Exit                 
096500              until GC-Ix > GC-Count.                                     
096600*                                                                         
096700 aa080-Exit.  exit section.                                               
096800*                                                                         
096900 aa081-Surplus-One-Connector.                                             
097000     compute  ws-schedule-power = GC-Target (GC-Ix) -                     
097100                   GC-Current-Load (GC-Ix).                               
097200     if       ws-schedule-power > 0.0001                                  
097300              move zero to ws-clamp-requested                             
097400              compute ws-clamp-requested =                                
097500                   zero - GC-Current-Load (GC-Ix)                         
097600              if    ws-clamp-requested > zero                             
097700                    move "N" to ws-found-flag                             
097800                    set  VH-Ix to 1                                       
097900                    perform aa082-Pick-Neediest thru                      
098000                            aa082-Exit until VH-Ix > VH-Count             
098100              end-if.                                                     
098200     set      GC-Ix up by 1.                                              
098300*                                                                         
098400 aa081-Exit.  exit.                                                       
098500*                                                                         
098600 aa082-Pick-Neediest.                                                     
098700     if       VH-CS-Id (VH-Ix) = spaces                                   
098800              go to aa082-Next.                                           
098900     move     "N" to ws-found-flag.                                       
099000     set      CS-Ix to 1.                                                 
099100     perform  aa033-Find-Station thru aa033-Exit                          
099200              until ws-found or CS-Ix > CS-Count.                         
099300     if       not ws-found or CS-GC-Id (CS-Ix) not = GC-Id (GC-Ix)        
099400              go to aa082-Next.                                           
099500     if       VH-SOC (VH-Ix) >= VH-Desired-SOC (VH-Ix)                    
099600              go to aa082-Next.                                           
099700     move     "N" to ws-found-flag.                                       
099800     set      VT-Ix to 1.                                                 
099900     perform  aa036-Find-Vtype thru aa036-Exit                            
100000              until ws-found or VT-Ix > VT-Count.                         
100100     if       not ws-found                                                
100200              go to aa082-Next.                                           
100300     perform  aa210-Clamp-Power thru aa210-Exit.                          
100400     if       ws-clamp-result > zero                                      
100500              perform aa074-Apply-Charge thru aa074-Exit                  
100600              move zero to ws-clamp-requested.                            
100700 aa082-Next.                                                              
100800     set      VH-Ix up by 1.                                              
100900*                                                                         
101000 aa082-Exit.  exit.                                                       
101100*                                                                         
101200* B15 - balanced charging until departure once "overcharge                
101300* necessary" was raised.  Stops the whole run of connectors if all        
101400* connected vehicles have reached desired SOC.                            
101500 aa085-Balanced-Til-Depart       section.                                 
101600*                                                                         
101700     move     "N" to ws-found-flag.                                       
101800     set      GC-Ix to 1.                                                 
101900     perform  aa086-Balance-One-Connector thru aa086-Exit                 
102000              until GC-Ix > GC-Count.                                     
102100     if       not ws-found                                                
102200              move "N" to ws-overcharge-flag.                             
102300*                                                                         
102400 aa085-Exit.  exit section.                                               
102500*                                                                         
102600 aa086-Balance-One-Connector.                                             
102700     if       GC-Current-Load (GC-Ix) < GC-Current-Max-Power              
102800                                              (GC-Ix)                     
102900              set  VH-Ix to 1                                             
103000              perform aa073-Shortfall-One-Vehicle thru                    
103100                      aa073-Exit until VH-Ix > VH-Count.                  
103200     set      GC-Ix up by 1.                                              
103300*                                                                         
103400 aa086-Exit.  exit.                                                       
103500*                                                                         
103600* B16 - stationary battery balancing.  Runs every timestep                
103700* regardless of window state, trimming each battery's connector           
103800* toward its target.                                                      
103900 aa100-Battery-Balance            section.                                
104000*                                                                         
104100     set      BT-Ix to 1.                                                 
104200     perform  aa101-Balance-One-Battery thru aa101-Exit                   
104300              until BT-Ix > BT-Count.                                     
104400*                                                                         
104500 aa100-Exit.  exit section.                                               
104600*                                                                         
104700 aa101-Balance-One-Battery.                                               
104800     move     "N" to ws-found-flag.                                       
104900     set      GC-Ix to 1.                                                 
105000     perform  aa021a-Find-Connector-Bt thru aa021a-Bt-Exit                
105100              until ws-found or GC-Ix > GC-Count.                         
105200     if       not ws-found                                                
105300              display EV09                                                
105400              go to aa101-Next.                                           
105500     if       GC-Target (GC-Ix) = zero                                    
105600              display EV10                                                
105700              go to aa101-Next.                                           
105800     compute  ws-target-delta = GC-Target (GC-Ix) -                       
105900                   GC-Current-Load (GC-Ix).                               
106000     evaluate true                                                        
106100         when ws-target-delta < -0.0001                                   
106200              compute ws-clamp-requested =                                
106300                   zero - ws-target-delta                                 
106400              if    ws-clamp-requested > BT-Max-Power (BT-Ix) +           
106500                              BT-Current-Power (BT-Ix)                    
106600                    compute ws-clamp-requested =                          
106700                         BT-Max-Power (BT-Ix) +                           
106800                         BT-Current-Power (BT-Ix)                         
106900              end-if                                                      
107000              compute BT-Current-Power (BT-Ix) =                          
107100                   BT-Current-Power (BT-Ix) - ws-clamp-requested          
107200              compute GC-Current-Load (GC-Ix) =                           
107300                   GC-Current-Load (GC-Ix) - ws-clamp-requested           
107400         when ws-target-delta > 0.0001                                    
107500              move ws-target-delta to ws-clamp-requested                  
107600              if    ws-clamp-requested > BT-Max-Power (BT-Ix) -           
107700                              BT-Current-Power (BT-Ix)                    
107800                    compute ws-clamp-requested =                          
107900                         BT-Max-Power (BT-Ix) -                           
108000                         BT-Current-Power (BT-Ix)                         
108100              end-if                                                      
108200              if    ws-clamp-requested < BT-Min-Power (BT-Ix)             
108300                    move zero to ws-clamp-requested                       
108400              end-if                                                      
108500              compute BT-Current-Power (BT-Ix) =                          
108600                   BT-Current-Power (BT-Ix) + ws-clamp-requested          
108700              compute GC-Current-Load (GC-Ix) =                           
108800                   GC-Current-Load (GC-Ix) + ws-clamp-requested           
108900     end-evaluate.                                                        
109000     compute  BT-SOC (BT-Ix) = BT-SOC (BT-Ix) +                           
109100                   (100 * BT-Current-Power (BT-Ix) *                      
109200                        ws-interval-mins / 60 / BT-Capacity               
109300                        (BT-Ix)).                                         
109400 aa101-Next.                                                              
109500     set      BT-Ix up by 1.                                              
109600*                                                                         
109700 aa101-Exit.  exit.                                                       
109800*                                                                         
109900 aa021a-Find-Connector-Bt.                                                
110000     if       GC-Id (GC-Ix) = BT-GC-Id (BT-Ix)                            
110100              move "Y" to ws-found-flag                                   
110200     else                                                                 
110300              set  GC-Ix up by 1                                          
110400     end-if.                                                              
110500*                                                                         
110600 aa021a-Bt-Exit.  exit.                                                   
110700*                                                                         
110800* B21 - binary search for the smallest constant power that reaches        
110900* ws-target-soc-delta within ws-hours-to-depart; twelve iterations        
111000* comfortably converges it, final trial checked "safe" (reaches           
111100* target) before the result is trusted.                                   
111200 aa200-Balanced-Power-Search      section.                                
111300*                                                                         
111400     move     ws-target-delta to ws-target-soc-delta.                     
111500     move     VT-Min-Power (VT-Ix) to ws-lo-power.                        
111600     if       CS-Min-Power (CS-Ix) > ws-lo-power                          
111700              move CS-Min-Power (CS-Ix) to ws-lo-power.                   
111800     move     VT-Max-Power (VT-Ix) to ws-hi-power.                        
111900     compute  ws-result-power =                                           
112000                   CS-Max-Power (CS-Ix) -                                 
112100                   CS-Current-Power (CS-Ix).                              
112200     if       ws-result-power < ws-hi-power                               
112300              move ws-result-power to ws-hi-power.                        
112400     move     ws-hours-to-depart to ws-search-hours.                      
112500     move     VT-Capacity (VT-Ix) to ws-search-capacity.                  
112600     move     VT-Efficiency (VT-Ix) to ws-search-eff.                     
112700     move     zero to ws-iter-count.                                      
112800     move     "N" to ws-safe-flag.                                        
112900     perform  aa201-Search-One-Step thru aa201-Exit                       
113000              12 times.                                                   
113100     move     ws-hi-power to ws-result-power.                             
113200     compute  ws-trial-gain = ws-result-power * ws-search-hours *         
113300                   ws-search-eff / ws-search-capacity * 100.              
113400     if       ws-trial-gain + 0.0001 >= ws-target-soc-delta               
113500              move "Y" to ws-safe-flag                                    
113600     else                                                                 
113700              display EV08.                                               
113800*                                                                         
113900 aa200-Exit.  exit section.                                               
114000*                                                                         
114100 aa201-Search-One-Step.                                                   
114200     compute  ws-mid-power = (ws-lo-power + ws-hi-power) / 2.             
114300     compute  ws-trial-gain = ws-mid-power * ws-search-hours *            
114400                   ws-search-eff / ws-search-capacity * 100.              
114500     if       ws-trial-gain + 0.0001 >= ws-target-soc-delta               
114600              move ws-mid-power to ws-hi-power                            
114700     else                                                                 
114800              move ws-mid-power to ws-lo-power.                           
114900*                                                                         
115000 aa201-Exit.  exit.                                                       
115100*                                                                         
115200* B23 - power clamping: min of the requested power, the station's         
115300* remaining headroom and the vehicle's curve max, zero if it falls        
115400* below either minimum.                                                   
115500 aa210-Clamp-Power               section.                                 
115600*                                                                         
115700     move     ws-clamp-requested to ws-clamp-result.                      
115800     if       VT-Max-Power (VT-Ix) < ws-clamp-result                      
115900              move VT-Max-Power (VT-Ix) to ws-clamp-result.               
116000     compute  ws-fraction =                                               
116100                   CS-Max-Power (CS-Ix) -                                 
116200                   CS-Current-Power (CS-Ix).                              
116300     if       ws-fraction < ws-clamp-result                               
116400              move ws-fraction to ws-clamp-result.                        
116500     if       ws-clamp-result < CS-Min-Power (CS-Ix)                      
116600           or ws-clamp-result < VT-Min-Power (VT-Ix)                      
116700              move zero to ws-clamp-result.                               
116800*                                                                         
116900 aa210-Exit.  exit section.                                               
117000*                                                                         
117100 aa900-Close-Down               section.                                  
117200*                                                                         
117300     close    ev-scenario-file ev-event-file ev-signal-file               
117400              ev-command-file  ev-price-file.                             
117500*                                                                         
117600 aa900-Exit.  exit section.                                               
