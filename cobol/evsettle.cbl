000100*****************************************************************         
000200*                                                               *         
000300*                Electricity Cost Settlement                  *           
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*                                                                         
000900      program-id.         evsettle.                                       
001000*                                                                         
001100*    Author.             V B Coen FBCS, FIDM, FIDPM, 05/12/2025.          
001200*                        For Applewood Computers.                         
001300*    Installation.       Applewood Computers - EV Depot Suite.            
001400*    Date-Written.       05/12/1985.                                      
001500*    Date-Compiled.                                                       
001600*    Security.           Copyright (C) 1985-2026 & later, Vincent         
001700*                        B Coen.                                          
001800*                        Distributed under the GNU General Public         
001900*                        Licence.                                         
002000*                        See the file COPYING for details.                
002100*                                                                         
002200*    Remarks.            Reads the simulation time series (R1) and        
002300*                        the price sheet (R2), computes the grid          
002400*                        fee, procurement, levy, concession, tax          
002500*                        and PV feed-in components for whichever          
002600*                        strategy the price sheet's run-control           
002700*                        block names, and writes the columnar             
002800*                        COST-REPORT (R3) for the simulation              
002900*                        period and the extrapolated year.                
003000*                                                                         
003100*    Version.            See Prog-Name in ws.                             
003200*                                                                         
003300*    Called modules.     evdate (timestamp -> seconds, for the            
003400*                        interval length).                                
003500*                                                                         
003600*    Error messages used. EV01, EV02, EV03 (see wsevmsg).                 
003700*                                                                         
003800* Changes:                                                                
003900* 05/12/85 vbc - 1.0.00 Created - built the read/report shell for         
004000*                       the EV cost report; laid out a plain print        
004100*                       file rather than a Report Writer RD, with         
004200*                       fixed spacing rather than page-heading            
004300*                       rules.                                            
004400* 18/12/85 vbc -    .01 Added the balanced_market/flex_window/            
004500*                       schedule strategy branches (B2-B4) - first        
004600*                       cut only handled B1.                              
004700* 09/01/86 vbc -    .02 Corrected B9 year net-total formula - had         
004800*                       divided the whole net total by fraction of        
004900*                       year instead of backing the capacity cost         
005000*                       out first.                                        
005100* 14/09/98 vbc -    .03 Y2K review - EVD-Year is 4 digits through-        
005200*                       out via wsevdat, no windowing needed here.        
005300* 20/04/24 vbc          Copyright notice update superseding all           
005400*                       previous notices.                                 
005500* 24/02/26 vbc -    .04 wsevdat is a copybook, not a data-name -          
005600*                       dropped the bogus OF wsevdat off EV-Time-         
005700*                       stamp on all four CALLs to evdate.                
005800* 09/08/26 vbc -    .05 B4 flex-capacity scan took every negative         
005900*                       flexible[i] with no core-standing-time            
006000*                       test - bb401 now derives the row's                
006100*                       weekday/minute-of-day off ES-Timestamp and        
006200*                       only collects points outside the price            
006300*                       sheet's no-drive-day/core-window rules            
006400*                       (B11), same test as evsched's aa040-Check-        
006500*                       Core-Standing.                                    
006600* 09/08/26 vbc -    .06 bb190-Fixed-Part's zero-fixed-cost short-         
006700*                       circuit also required ws-min-fixed = zero         
006800*                       - B2 tests max(fixed) = 0 only; the               
006900*                       extra leg was failing on ordinary fixed-          
007000*                       load series (no feed-in, some zero time-          
007100*                       steps, real load elsewhere) and pricing           
007200*                       them as non-zero.                                 
007300* 09/08/26 vbc -    .07 bb071-Load-Line-Table moved the S9(9)V9(4)        
007400*                       working fields straight into the report           
007500*                       line table's S9(9)V99 entries - a plain           
007600*                       MOVE truncates the extra decimals instead         
007700*                       of rounding.  B10 wants every printed line        
007800*                       rounded, not just the total - all fourteen        
007900*                       non-total lines now go through bb060-             
008000*                       Round-Amount before they are stored.              
008100* 09/08/26 vbc -    .08 CL-Na-Flag/CL-Basic-Flag were sitting             
008200*                       idle - bb100-Strategy-Simple never splits         
008300*                       fixed/flexible, so its two split lines now        
008400*                       flag CL-Na-Flag for bb080 to print N/A            
008500*                       instead of a bogus 0.00, and the capacity         
008600*                       line flags CL-Basic-Flag and re-labels            
008700*                       itself BASIC COSTS for SLP customers, per         
008800*                       the REPORTS section wording rules.                
008900* 09/08/26 vbc -    .09 Review pass: several notes above and in           
009000*                       evevprep/evsched/wsevcst/wsevsig were             
009100*                       calling a rule out by the document name           
009200*                       instead of its number - reworded to plain         
009300*                       B-number references; the wsevfil banner           
009400*                       also named the file-table shape after the         
009500*                       wrong shop, fixed.  Also caught bb050-Vat-        
009600*                       And-Totals feeding the PV-remuneration            
009700*                       subtraction into ws-final-sim/ws-final-           
009800*                       year with no ROUNDED - the grand total            
009900*                       (CL-Entry 16) was truncating on the fourth        
010000*                       decimal instead of rounding, same B10             
010100*                       defect as .07 but on the one line that            
010200*                       change was meant to make consistent.              
010300*                                                                         
010400 environment             division.                                        
010500 configuration           section.                                         
010600 special-names.                                                           
010700     class ev-digit is "0123456789".                                      
010800 input-output            section.                                         
010900 file-control.                                                            
011000     select ev-timeseries-file    assign to "SIMTS"                       
011100                                  organization line sequential            
011200                                  file status is ws-ts-status.            
011300     select ev-price-file        assign to "PRICE"                        
011400                                  organization line sequential            
011500                                  file status is ws-pr-status.            
011600     select ev-report-file        assign to "COSTRPT"                     
011700                                  organization line sequential            
011800                                  file status is ws-rp-status.            
011900*                                                                         
012000 data                    division.                                        
012100 file section.                                                            
012200 fd  ev-timeseries-file.                                                  
012300 copy wsevts.                                                             
012400 fd  ev-price-file.                                                       
012500 copy wsevprc.                                                            
012600 fd  ev-report-file.                                                      
012700 copy wsevcst.                                                            
012800*                                                                         
012900 working-storage section.                                                 
013000 77 Prog-Name pic x(19) value "evsettle (1.0.04)".                        
013100*                                                                         
013200 copy wsevmsg.                                                            
013300 copy wsevdat.                                                            
013400*                                                                         
013500 01  ws-file-status-group.                                                
013600     03  ws-ts-status            pic xx        value spaces.              
013700     03  ws-pr-status            pic xx        value spaces.              
013800     03  ws-rp-status            pic xx        value spaces.              
013900     03  filler                  pic x(14).                               
014000*                                                                         
014100 01  ws-switches.                                                         
014200     03  ws-ts-eof               pic x         value "N".                 
014300         88  ws-ts-is-eof                      value "Y".                 
014400     03  ws-pr-eof               pic x         value "N".                 
014500         88  ws-pr-is-eof                      value "Y".                 
014600     03  ws-fee-type             pic x         value "S".                 
014700         88  ws-fee-slp                        value "S".                 
014800         88  ws-fee-rlm                        value "R".                 
014900     03  ws-strategy             pic x         value "G".                 
015000         88  ws-strat-greedy                   value "G".                 
015100         88  ws-strat-balanced                 value "B".                 
015200         88  ws-strat-distributed              value "D".                 
015300         88  ws-strat-bal-market               value "M".                 
015400         88  ws-strat-flex-window              value "W".                 
015500         88  ws-strat-schedule                 value "S".                 
015600     03  filler                  pic x(10).                               
015700*                                                                         
015800*  Series working table - one entry per timestep read from the            
015900*  time series file.  4000 steps is ample for a settlement run            
016000*  at 5-minute resolution over a fortnight; a longer run just             
016100*  runs out of table (EV02 is not raised for this, the read loop          
016200*  stops at WS-Max-Steps).                                                
016300*                                                                         
016400 01  EV-Series-Table.                                                     
016500     03  ES-Entry                          occurs 4000                    
016600                                           indexed by ES-Ix.              
016700         05  ES-Timestamp       pic x(19).                                
016800         05  ES-Power           pic s9(7)v9(3) comp-3.                    
016900         05  ES-Supply          pic s9(7)v9(3) comp-3.                    
017000         05  ES-Feed-In         pic s9(7)v9(3) comp-3.                    
017100         05  ES-Fixed           pic s9(7)v9(3) comp-3.                    
017200         05  ES-Price-Ct        pic s9(7)v9(4) comp-3.                    
017300         05  ES-Window          pic x.                                    
017400         05  filler             pic x(3).                                 
017500 01  ws-max-steps                pic 9(4)  binary  value 4000.            
017600 01  ws-step-count                pic 9(4)  binary  value zero.           
017700*                                                                         
017800 01  ws-timing-work.                                                      
017900     03  ws-first-ts             pic x(19)      value spaces.             
018000     03  ws-second-ts            pic x(19)      value spaces.             
018100     03  evd-direction            pic x.                                  
018200     03  evd-seconds-1            pic s9(9)     binary.                   
018300     03  evd-seconds-2            pic s9(9)     binary.                   
018400     03 ws-interval-secs pic s9(9) binary value zero.                     
018500     03 ws-interval-hours pic s9(5)v9(9) comp-3 value zero.               
018600     03  filler                   pic x(8).                               
018700*                                                                         
018800 01  ws-core-work.                                                        
018900     03  ws-core-flag             pic x         value "N".                
019000         88  ws-in-core                        value "Y".                 
019100     03  ws-days-since-epoch      pic s9(9)     binary.                   
019200     03  ws-secs-of-day           pic s9(9)     binary.                   
019300     03  ws-weekday-remainder     pic 9         binary.                   
019400     03  ws-window-ix             pic 9     binary value zero.            
019500     03  ws-cw-start-hh           pic 99    binary value zero.            
019600     03  ws-cw-start-mm           pic 99    binary value zero.            
019700     03  ws-cw-end-hh             pic 99    binary value zero.            
019800     03  ws-cw-end-mm             pic 99    binary value zero.            
019900     03  ws-cw-start-mins         pic 9(4)  binary value zero.            
020000     03  ws-cw-end-mins           pic 9(4)  binary value zero.            
020100     03  filler                   pic x(6).                               
020200*                                                                         
020300 01  ws-fraction-year             pic s9(5)v9(9) comp-3  value 1.         
020400*                                                                         
020500 01  ws-supply-work.                                                      
020600     03 ws-max-supply pic s9(7)v9(3) comp-3 value zero.                   
020700     03 ws-max-feedin pic s9(7)v9(3) comp-3 value zero.                   
020800     03 ws-min-fixed pic s9(7)v9(3) comp-3 value zero.                    
020900     03 ws-max-fixed pic s9(7)v9(3) comp-3 value zero.                    
021000     03 ws-energy-supply-sim pic s9(9)v9(4) comp-3 value zero.            
021100     03 ws-energy-supply-year pic s9(9)v9(4) comp-3 value zero.           
021200     03 ws-fixed-energy-sim pic s9(9)v9(4) comp-3 value zero.             
021300     03 ws-feedin-energy-sim pic s9(9)v9(4) comp-3 value zero.            
021400     03  filler                   pic x(8).                               
021500*                                                                         
021600*  Working fields for the B0 price lookup - shared by every               
021700*  strategy branch, called with a chosen utilization figure.              
021800*                                                                         
021900 01  bb010-linkage-work.                                                  
022000     03  bb010-utilization        pic s9(7)v9(4) comp-3.                  
022100     03  bb010-commodity          pic s9(3)v9(4) comp-3.                  
022200     03  bb010-capacity           pic s9(5)v9(2) comp-3.                  
022300     03  filler                   pic x(8).                               
022400*                                                                         
022500*  Working fields for the B5/B20 commodity engine - called with           
022600*  a price series subscript range and a power series subscript            
022700*  range that must line up one-for-one.                                   
022800*                                                                         
022900 01  bb020-linkage-work.                                                  
023000     03  bb020-use-price-ct       pic x         value "N".                
023100     03  bb020-flat-price         pic s9(3)v9(4) comp-3.                  
023200     03  bb020-cost-sim           pic s9(9)v9(4) comp-3.                  
023300     03  bb020-cost-year          pic s9(9)v9(4) comp-3.                  
023400     03  bb020-which-series       pic x.                                  
023500         88  bb020-series-is-supply             value "S".                
023600         88  bb020-series-is-fixed               value "F".               
023700         88  bb020-series-is-flex               value "X".                
023800     03  filler                   pic x(8).                               
023900*                                                                         
024000 01  EV-Flex-Table redefines EV-Series-Table.                             
024100     03  fx-Entry                          occurs 4000                    
024200                                            indexed by fx-Ix.             
024300         05  fx-Flex             pic s9(7)v9(3) comp-3.                   
024400         05  filler              pic x(17).                               
024500*                                                                         
024600 01  ws-cost-work.                                                        
024700     03 ws-fixed-commodity-sim pic s9(9)v9(4) comp-3 value zero.          
024800     03 ws-fixed-commodity-year pic s9(9)v9(4) comp-3 value zero.         
024900     03 ws-fixed-capacity pic s9(5)v9(2) comp-3 value zero.               
025000     03 ws-flex-commodity-sim pic s9(9)v9(4) comp-3 value zero.           
025100     03 ws-flex-commodity-year pic s9(9)v9(4) comp-3 value zero.          
025200     03 ws-flex-capacity pic s9(5)v9(2) comp-3 value zero.                
025300     03 ws-commodity-sim pic s9(9)v9(4) comp-3 value zero.                
025400     03 ws-commodity-year pic s9(9)v9(4) comp-3 value zero.               
025500     03 ws-capacity-cost pic s9(5)v9(2) comp-3 value zero.                
025600     03 ws-additional-sim pic s9(9)v9(4) comp-3 value zero.               
025700     03 ws-additional-year pic s9(9)v9(4) comp-3 value zero.              
025800     03 ws-procurement-sim pic s9(9)v9(4) comp-3 value zero.              
025900     03 ws-procurement-year pic s9(9)v9(4) comp-3 value zero.             
026000     03 ws-eeg-sim pic s9(9)v9(4) comp-3 value zero.                      
026100     03 ws-eeg-year pic s9(9)v9(4) comp-3 value zero.                     
026200     03 ws-chp-sim pic s9(9)v9(4) comp-3 value zero.                      
026300     03 ws-chp-year pic s9(9)v9(4) comp-3 value zero.                     
026400     03 ws-indiv-sim pic s9(9)v9(4) comp-3 value zero.                    
026500     03 ws-indiv-year pic s9(9)v9(4) comp-3 value zero.                   
026600     03 ws-offshore-sim pic s9(9)v9(4) comp-3 value zero.                 
026700     03 ws-offshore-year pic s9(9)v9(4) comp-3 value zero.                
026800     03 ws-interrupt-sim pic s9(9)v9(4) comp-3 value zero.                
026900     03 ws-interrupt-year pic s9(9)v9(4) comp-3 value zero.               
027000     03 ws-concession-sim pic s9(9)v9(4) comp-3 value zero.               
027100     03 ws-concession-year pic s9(9)v9(4) comp-3 value zero.              
027200     03 ws-electax-sim pic s9(9)v9(4) comp-3 value zero.                  
027300     03 ws-electax-year pic s9(9)v9(4) comp-3 value zero.                 
027400     03 ws-pv-remun-sim pic s9(9)v9(4) comp-3 value zero.                 
027500     03 ws-pv-remun-year pic s9(9)v9(4) comp-3 value zero.                
027600     03 ws-net-sim pic s9(9)v9(4) comp-3 value zero.                      
027700     03 ws-net-year pic s9(9)v9(4) comp-3 value zero.                     
027800     03 ws-vat-sim pic s9(9)v9(4) comp-3 value zero.                      
027900     03 ws-vat-year pic s9(9)v9(4) comp-3 value zero.                     
028000     03 ws-gross-sim pic s9(9)v9(4) comp-3 value zero.                    
028100     03 ws-gross-year pic s9(9)v9(4) comp-3 value zero.                   
028200     03 ws-final-sim pic s9(9)v99 comp-3 value zero.                      
028300     03 ws-final-year pic s9(9)v99 comp-3 value zero.                     
028400     03 ws-levy-total-year pic s9(9)v99 comp-3 value zero.                
028500     03 filler pic x(8).                                                  
028600*                                                                         
028700 01  ws-comparison-work.                                                  
028800     03  ws-comparison-commodity  pic s9(3)v9(4) comp-3.                  
028900     03  ws-comparison-capacity   pic s9(5)v9(2) comp-3.                  
029000     03  ws-low-tariff            pic s9(3)v9(4) comp-3.                  
029100     03  ws-med-tariff            pic s9(3)v9(4) comp-3.                  
029200     03  ws-max-hi-tariff-power   pic s9(7)v9(3) comp-3.                  
029300     03  ws-flex-commodity-charge pic s9(3)v9(4) comp-3.                  
029400     03  ws-window-min-flex       pic s9(7)v9(3) comp-3.                  
029500     03  filler                  pic x(8).                                
029600*                                                                         
029700 01  ws-round-work.                                                       
029800     03  ws-round-in              pic s9(9)v9(4) comp-3.                  
029900     03  ws-round-out             pic s9(9)v99   comp-3.                  
030000     03  filler                  pic x(4).                                
030100*                                                                         
030200 01  ws-report-work.                                                      
030300     03  ws-na-literal            pic x(13)  value                        
030400                                  "          N/A".                        
030500     03  filler                  pic x(9).                                
030600*                                                                         
030700 01  ws-pv-work.                                                          
030800     03  ws-pv-tier               pic 9         value zero.               
030900     03 ws-pv-charge pic s9(3)v9(4) comp-3 value zero.                    
031000     03  filler                  pic x(4).                                
031100*                                                                         
031200 procedure division.                                                      
031300*                                                                         
031400 aa000-Main                   section.                                    
031500*                                                                         
031600     perform aa005-Housekeeping.                                          
031700     perform aa010-Read-Timeseries.                                       
031800     perform aa020-Read-Price-Sheet.                                      
031900     perform aa030-Split-Supply.                                          
032000     perform aa040-Strategy-Costs.                                        
032100     perform aa050-Fixed-Charges.                                         
032200     perform aa060-Totals-And-Report.                                     
032300     perform aa090-Close-Down.                                            
032400     stop run.                                                            
032500*                                                                         
032600 aa000-Exit.  exit section.                                               
032700*                                                                         
032800 aa005-Housekeeping            section.                                   
032900*                                                                         
033000     open input  ev-timeseries-file                                       
033100          input  ev-price-file                                            
033200          output ev-report-file.                                          
033300     if       ws-ts-status not = "00"                                     
033400              display EV02                                                
033500              stop run.                                                   
033600     if       ws-pr-status not = "00"                                     
033700              display EV01                                                
033800              stop run.                                                   
033900*                                                                         
034000 aa005-Exit.  exit section.                                               
034100*                                                                         
034200 aa010-Read-Timeseries          section.                                  
034300*                                                                         
034400*    Reads every timestep into EV-Series-Table, and captures the          
034500*    first two timestamps so the interval length can be derived           
034600*    from them (R1 carries no interval field of its own).                 
034700*                                                                         
034800     perform  aa011-Next-Ts-Record thru aa011-Exit.                       
034900     perform  aa012-Load-One-Step thru aa012-Exit                         
035000              until ws-ts-is-eof or ws-step-count >= ws-max-steps.        
035100     if       ws-step-count = 0                                           
035200              display EV02                                                
035300              stop run.                                                   
035400     if       ws-step-count < 2                                           
035500              move ws-first-ts to ws-second-ts.                           
035600     move     ws-first-ts  to EV-Timestamp.                               
035700     move     "P"          to evd-direction.                              
035800     call     "evdate" using EV-Timestamp                                 
035900                              evd-direction evd-seconds-1.                
036000     move     ws-second-ts to EV-Timestamp.                               
036100     call     "evdate" using EV-Timestamp                                 
036200                              evd-direction evd-seconds-2.                
036300     compute  ws-interval-secs = evd-seconds-2 - evd-seconds-1.           
036400     if       ws-interval-secs not > zero                                 
036500              move 900 to ws-interval-secs.                               
036600     compute  ws-interval-hours = ws-interval-secs / 3600.                
036700     compute  ws-fraction-year =                                          
036800                   (ws-step-count * ws-interval-hours)                    
036900                        / (365 * 24).                                     
037000     if       ws-fraction-year = zero                                     
037100              move 1 to ws-fraction-year.                                 
037200*                                                                         
037300 aa010-Exit.  exit section.                                               
037400*                                                                         
037500 aa011-Next-Ts-Record.                                                    
037600     read     ev-timeseries-file                                          
037700              at end move "Y" to ws-ts-eof.                               
037800*                                                                         
037900 aa011-Exit.  exit.                                                       
038000*                                                                         
038100 aa012-Load-One-Step.                                                     
038200     add      1 to ws-step-count.                                         
038300     set      ES-Ix to ws-step-count.                                     
038400     move     SIM-Timestamp  to ES-Timestamp (ES-Ix).                     
038500     move     SIM-Grid-Power to ES-Power (ES-Ix).                         
038600     move     SIM-Ext-Load   to ES-Fixed (ES-Ix).                         
038700     move     SIM-Window     to ES-Window (ES-Ix).                        
038800     compute  ES-Price-Ct (ES-Ix) = SIM-Price * 100.                      
038900     if       ws-step-count = 1                                           
039000              move SIM-Timestamp to ws-first-ts.                          
039100     if       ws-step-count = 2                                           
039200              move SIM-Timestamp to ws-second-ts.                         
039300     perform  aa011-Next-Ts-Record thru aa011-Exit.                       
039400*                                                                         
039500 aa012-Exit.  exit.                                                       
039600*                                                                         
039700 aa020-Read-Price-Sheet        section.                                   
039800*                                                                         
039900     read     ev-price-file                                               
040000              at end move "Y" to ws-pr-eof.                               
040100     if       ws-pr-is-eof                                                
040200              display EV01                                                
040300              stop run.                                                   
040400     move     PS-Strategy     to ws-strategy.                             
040500*                                                                         
040600 aa020-Exit.  exit section.                                               
040700*                                                                         
040800 aa030-Split-Supply             section.                                  
040900*                                                                         
041000*    B0 pre-work: split grid power into supply/feed-in and total          
041100*    the supply energy, ready for the utilization/fee-type test.          
041200*                                                                         
041300     move     zero to ws-max-supply ws-max-feedin                         
041400                       ws-energy-supply-sim ws-feedin-energy-sim          
041500                       ws-min-fixed ws-max-fixed.                         
041600     set      ES-Ix to 1.                                                 
041700     perform  aa031-Split-One-Step thru aa031-Exit                        
041800              until ES-Ix > ws-step-count.                                
041900     compute  ws-energy-supply-year =                                     
042000                   ws-energy-supply-sim / ws-fraction-year.               
042100*                                                                         
042200 aa030-Exit.  exit section.                                               
042300*                                                                         
042400 aa031-Split-One-Step.                                                    
042500     if       ES-Power (ES-Ix) > zero                                     
042600              move ES-Power (ES-Ix) to ES-Feed-In (ES-Ix)                 
042700              move zero              to ES-Supply (ES-Ix)                 
042800     else                                                                 
042900              compute ES-Supply (ES-Ix) = zero - ES-Power (ES-Ix)         
043000              move zero              to ES-Feed-In (ES-Ix)                
043100     end-if.                                                              
043200     if       ES-Supply (ES-Ix) > ws-max-supply                           
043300              move ES-Supply (ES-Ix) to ws-max-supply.                    
043400     if       ES-Feed-In (ES-Ix) > ws-max-feedin                          
043500              move ES-Feed-In (ES-Ix) to ws-max-feedin.                   
043600     if       ES-Ix = 1                                                   
043700              move ES-Fixed (ES-Ix) to ws-min-fixed ws-max-fixed          
043800     else                                                                 
043900        if    ES-Fixed (ES-Ix) < ws-min-fixed                             
044000              move ES-Fixed (ES-Ix) to ws-min-fixed                       
044100        end-if                                                            
044200        if    ES-Fixed (ES-Ix) > ws-max-fixed                             
044300              move ES-Fixed (ES-Ix) to ws-max-fixed                       
044400        end-if                                                            
044500     end-if.                                                              
044600     compute  ws-energy-supply-sim = ws-energy-supply-sim +               
044700                   (ES-Supply (ES-Ix) * ws-interval-hours).               
044800     compute  ws-feedin-energy-sim = ws-feedin-energy-sim +               
044900                   (ES-Feed-In (ES-Ix) * ws-interval-hours).              
045000     set      ES-Ix up by 1.                                              
045100*                                                                         
045200 aa031-Exit.  exit.                                                       
045300*                                                                         
045400 aa040-Strategy-Costs           section.                                  
045500*                                                                         
045600     evaluate true                                                        
045700         when ws-strat-greedy                                             
045800         when ws-strat-balanced                                           
045900         when ws-strat-distributed                                        
046000              perform bb100-Strategy-Simple                               
046100         when ws-strat-bal-market                                         
046200              perform bb200-Balanced-Market                               
046300         when ws-strat-flex-window                                        
046400              perform bb300-Flex-Window                                   
046500         when ws-strat-schedule                                           
046600              perform bb400-Schedule                                      
046700         when other                                                       
046800              perform bb100-Strategy-Simple                               
046900     end-evaluate.                                                        
047000*                                                                         
047100 aa040-Exit.  exit section.                                               
047200*                                                                         
047300 aa050-Fixed-Charges            section.                                  
047400*                                                                         
047500*    B7 - procurement, statutory levies, concession, electricity          
047600*    tax - each is a flat ct/kWh charge against the supply energy.        
047700*                                                                         
047800     compute  ws-procurement-sim =                                        
047900                   PS-Procurement * ws-energy-supply-sim / 100.           
048000     compute  ws-procurement-year =                                       
048100                   ws-procurement-sim / ws-fraction-year.                 
048200     compute  ws-eeg-sim =                                                
048300                   PS-EEG-Levy * ws-energy-supply-sim / 100.              
048400     compute  ws-eeg-year = ws-eeg-sim / ws-fraction-year.                
048500     compute  ws-chp-sim =                                                
048600                   PS-CHP-Levy * ws-energy-supply-sim / 100.              
048700     compute  ws-chp-year = ws-chp-sim / ws-fraction-year.                
048800     compute  ws-indiv-sim =                                              
048900                   PS-Indiv-Levy * ws-energy-supply-sim / 100.            
049000     compute  ws-indiv-year = ws-indiv-sim / ws-fraction-year.            
049100     compute  ws-offshore-sim =                                           
049200                   PS-Offshore-Levy * ws-energy-supply-sim / 100.         
049300     compute ws-offshore-year =                                           
049400                ws-offshore-sim / ws-fraction-year.                       
049500     compute  ws-interrupt-sim =                                          
049600                   PS-Interrupt-Levy * ws-energy-supply-sim / 100.        
049700     compute ws-interrupt-year =                                          
049800                ws-interrupt-sim / ws-fraction-year.                      
049900     compute  ws-concession-sim =                                         
050000                   PS-Concession * ws-energy-supply-sim / 100.            
050100     compute ws-concession-year =                                         
050200                ws-concession-sim / ws-fraction-year.                     
050300     compute  ws-electax-sim =                                            
050400                   PS-Electricity-Tax * ws-energy-supply-sim              
050500                        / 100.                                            
050600     compute  ws-electax-year = ws-electax-sim / ws-fraction-year.        
050700     perform  bb040-Pv-Remuneration.                                      
050800*                                                                         
050900 aa050-Exit.  exit section.                                               
051000*                                                                         
051100 aa060-Totals-And-Report        section.                                  
051200*                                                                         
051300     perform  bb050-Vat-And-Totals.                                       
051400     perform  bb070-Print-Period.                                         
051500*                                                                         
051600 aa060-Exit.  exit section.                                               
051700*                                                                         
051800 aa090-Close-Down               section.                                  
051900*                                                                         
052000     close    ev-timeseries-file ev-price-file ev-report-file.            
052100*                                                                         
052200 aa090-Exit.  exit section.                                               
052300*                                                                         
052400*----------------------------------------------------------------*        
052500* B1 - GREEDY / BALANCED / DISTRIBUTED strategies. A single *             
052600* price/capacity lookup against the whole supply series. *                
052700*----------------------------------------------------------------*        
052800 bb100-Strategy-Simple          section.                                  
052900*                                                                         
053000     if       ws-max-supply = zero                                        
053100              compute bb010-utilization = zero                            
053200     else                                                                 
053300              compute bb010-utilization =                                 
053400                    ws-energy-supply-year / ws-max-supply                 
053500     end-if.                                                              
053600     perform  bb010-Find-Prices.                                          
053700     if       ws-fee-slp                                                  
053800              move    PS-SLP-Basic to ws-capacity-cost                    
053900     else                                                                 
054000              compute ws-capacity-cost = bb010-capacity                   
054100                                        * ws-max-supply                   
054200     end-if.                                                              
054300     move     "N" to bb020-use-price-ct.                                  
054400     move     bb010-commodity to bb020-flat-price.                        
054500     move     "S" to bb020-which-series.                                  
054600     perform  bb020-Commodity-Cost.                                       
054700     move     bb020-cost-sim  to ws-commodity-sim.                        
054800     move     bb020-cost-year to ws-commodity-year.                       
054900     perform  bb030-Rlm-Additional.                                       
055000*                                                                         
055100 bb100-Exit.  exit section.                                               
055200*                                                                         
055300*----------------------------------------------------------------*        
055400* B2/B3/B4 share the fixed-part computation; each then goes *             
055500* its own way for the flexible part. *                                    
055600*----------------------------------------------------------------*        
055700 bb190-Fixed-Part               section.                                  
055800*                                                                         
055900     if       ws-max-fixed = zero                                         
056000              move zero to ws-fixed-commodity-sim                         
056100                           ws-fixed-commodity-year                        
056200                           ws-fixed-capacity                              
056300     else                                                                 
056400              perform bb191-Fixed-Energy                                  
056500              if      ws-max-fixed = zero                                 
056600                      compute bb010-utilization = zero                    
056700              else                                                        
056800                      compute bb010-utilization =                         
056900                          (ws-fixed-energy-sim / ws-fraction-year)        
057000                              / ws-max-fixed                              
057100              end-if                                                      
057200              perform bb010-Find-Prices                                   
057300              if      ws-strat-schedule                                   
057400                      compute bb010-commodity =                           
057500                          bb010-commodity - PS-Sched-Reduction            
057600              end-if                                                      
057700              move    "N" to bb020-use-price-ct                           
057800              move    bb010-commodity to bb020-flat-price                 
057900              move    "F" to bb020-which-series                           
058000              perform bb020-Commodity-Cost                                
058100              move    bb020-cost-sim  to ws-fixed-commodity-sim           
058200              move    bb020-cost-year to ws-fixed-commodity-year          
058300              if      ws-strat-schedule                                   
058400                      compute ws-fixed-capacity =                         
058500                          bb010-capacity * ws-min-fixed                   
058600              else                                                        
058700                      compute ws-fixed-capacity =                         
058800                          bb010-capacity * ws-max-fixed                   
058900              end-if                                                      
059000     end-if.                                                              
059100     set      fx-Ix to 1.                                                 
059200     perform  bb192-Set-One-Flex thru bb192-Exit                          
059300              until fx-Ix > ws-step-count.                                
059400*                                                                         
059500 bb190-Exit.  exit section.                                               
059600*                                                                         
059700 bb191-Fixed-Energy.                                                      
059800     compute  ws-fixed-energy-sim = zero.                                 
059900     set      ES-Ix to 1.                                                 
060000     perform  bb191a-Add-One-Fixed thru bb191a-Exit                       
060100              until ES-Ix > ws-step-count.                                
060200*                                                                         
060300 bb191-Exit.  exit.                                                       
060400*                                                                         
060500 bb191a-Add-One-Fixed.                                                    
060600     compute  ws-fixed-energy-sim = ws-fixed-energy-sim +                 
060700                   (ES-Fixed (ES-Ix) * ws-interval-hours).                
060800     set      ES-Ix up by 1.                                              
060900*                                                                         
061000 bb191a-Exit.  exit.                                                      
061100*                                                                         
061200 bb192-Set-One-Flex.                                                      
061300     compute fx-Flex (fx-Ix) =                                            
061400                ES-Supply (fx-Ix) - ES-Fixed (fx-Ix).                     
061500     set      fx-Ix up by 1.                                              
061600*                                                                         
061700 bb192-Exit.  exit.                                                       
061800*                                                                         
061900*----------------------------------------------------------------*        
062000* B2 - BALANCED_MARKET. *                                                 
062100*----------------------------------------------------------------*        
062200 bb200-Balanced-Market          section.                                  
062300*                                                                         
062400     perform  bb190-Fixed-Part.                                           
062500     compute  bb010-utilization = 2499.                                   
062600     perform  bb010-Find-Prices.                                          
062700     move     bb010-commodity to ws-comparison-commodity.                 
062800     move     bb010-capacity  to ws-comparison-capacity.                  
062900     compute ws-low-tariff =                                              
063000                ws-comparison-commodity * PS-BM-Low-Factor.               
063100     compute ws-med-tariff =                                              
063200                ws-comparison-commodity * PS-BM-Med-Factor.               
063300     move     zero to ws-max-hi-tariff-power.                             
063400     set      fx-Ix to 1.                                                 
063500     perform  bb201-Scan-One-Hi-Tariff thru bb201-Exit                    
063600              until fx-Ix > ws-step-count.                                
063700     compute  bb010-utilization = 2500.                                   
063800     perform  bb010-Find-Prices.                                          
063900     compute ws-flex-capacity =                                           
064000                bb010-capacity * ws-max-hi-tariff-power.                  
064100     if       ws-comparison-commodity = zero                              
064200              move zero to ws-flex-commodity-charge                       
064300     else                                                                 
064400              compute ws-flex-commodity-charge =                          
064500                    bb010-commodity / ws-comparison-commodity             
064600     end-if.                                                              
064700     move     "Y" to bb020-use-price-ct.                                  
064800     move     "S" to bb020-which-series.                                  
064900     perform  bb020-Commodity-Cost.                                       
065000     move     bb020-cost-sim  to ws-flex-commodity-sim.                   
065100     move     bb020-cost-year to ws-flex-commodity-year.                  
065200     perform  bb195-Combine-Fixed-Flex.                                   
065300*                                                                         
065400 bb200-Exit.  exit section.                                               
065500*                                                                         
065600 bb201-Scan-One-Hi-Tariff.                                                
065700     if       ES-Price-Ct (fx-Ix) > zero                                  
065800         and  ES-Price-Ct (fx-Ix) not = ws-low-tariff                     
065900         and  ES-Price-Ct (fx-Ix) not = ws-med-tariff                     
066000         and  fx-Flex (fx-Ix) > ws-max-hi-tariff-power                    
066100              move fx-Flex (fx-Ix) to ws-max-hi-tariff-power.             
066200     set      fx-Ix up by 1.                                              
066300*                                                                         
066400 bb201-Exit.  exit.                                                       
066500*                                                                         
066600*----------------------------------------------------------------*        
066700* B3 - FLEX_WINDOW. *                                                     
066800*----------------------------------------------------------------*        
066900 bb300-Flex-Window              section.                                  
067000*                                                                         
067100     perform  bb190-Fixed-Part.                                           
067200     compute  bb010-utilization = 2500.                                   
067300     perform  bb010-Find-Prices.                                          
067400     move     "N" to bb020-use-price-ct.                                  
067500     move     bb010-commodity to bb020-flat-price.                        
067600     move     "X" to bb020-which-series.                                  
067700     perform  bb020-Commodity-Cost.                                       
067800     move     bb020-cost-sim  to ws-flex-commodity-sim.                   
067900     move     bb020-cost-year to ws-flex-commodity-year.                  
068000     move     zero to ws-window-min-flex.                                 
068100     set      fx-Ix to 1.                                                 
068200     perform  bb301-Scan-One-Window-Flex thru bb301-Exit                  
068300              until fx-Ix > ws-step-count.                                
068400     compute ws-flex-capacity =                                           
068500                bb010-capacity * ws-window-min-flex.                      
068600     perform  bb195-Combine-Fixed-Flex.                                   
068700*                                                                         
068800 bb300-Exit.  exit section.                                               
068900*                                                                         
069000 bb301-Scan-One-Window-Flex.                                              
069100     if       ES-Window (fx-Ix) = "0" and fx-Flex (fx-Ix) < zero          
069200              if    ws-window-min-flex = zero                             
069300                    move fx-Flex (fx-Ix) to ws-window-min-flex            
069400              else                                                        
069500                 if fx-Flex (fx-Ix) < ws-window-min-flex                  
069600                    move fx-Flex (fx-Ix) to ws-window-min-flex            
069700                 end-if                                                   
069800              end-if                                                      
069900     end-if.                                                              
070000     set      fx-Ix up by 1.                                              
070100*                                                                         
070200 bb301-Exit.  exit.                                                       
070300*                                                                         
070400*----------------------------------------------------------------*        
070500* B4 - SCHEDULE. *                                                        
070600*----------------------------------------------------------------*        
070700 bb400-Schedule                 section.                                  
070800*                                                                         
070900     perform  bb190-Fixed-Part.                                           
071000     compute  bb010-utilization = 2500.                                   
071100     perform  bb010-Find-Prices.                                          
071200     move     "N" to bb020-use-price-ct.                                  
071300     move     bb010-commodity to bb020-flat-price.                        
071400     move     "X" to bb020-which-series.                                  
071500     perform  bb020-Commodity-Cost.                                       
071600     move     bb020-cost-sim  to ws-flex-commodity-sim.                   
071700     move     bb020-cost-year to ws-flex-commodity-year.                  
071800     move     zero to ws-window-min-flex.                                 
071900     set      fx-Ix to 1.                                                 
072000     perform  bb401-Scan-One-Sched-Flex thru bb401-Exit                   
072100              until fx-Ix > ws-step-count.                                
072200     compute ws-flex-capacity =                                           
072300                bb010-capacity * ws-window-min-flex.                      
072400     perform  bb195-Combine-Fixed-Flex.                                   
072500*                                                                         
072600 bb400-Exit.  exit section.                                               
072700*                                                                         
072800 bb401-Scan-One-Sched-Flex.                                               
072900     move     ES-Timestamp (fx-Ix) to EV-Timestamp.                       
073000     move     "P" to evd-direction.                                       
073100     call     "evdate" using EV-Timestamp                                 
073200                              evd-direction evd-seconds-1.                
073300     perform  bb402-Derive-Clock-Fields thru bb402-Exit.                  
073400     perform  bb403-Check-Core-Standing thru bb403-Exit.                  
073500     if       fx-Flex (fx-Ix) < zero                                      
073600          and not ws-in-core                                              
073700              if    ws-window-min-flex = zero                             
073800                    move fx-Flex (fx-Ix) to ws-window-min-flex            
073900              else                                                        
074000                 if fx-Flex (fx-Ix) < ws-window-min-flex                  
074100                    move fx-Flex (fx-Ix) to ws-window-min-flex            
074200                 end-if                                                   
074300              end-if                                                      
074400     end-if.                                                              
074500     set      fx-Ix up by 1.                                              
074600*                                                                         
074700 bb401-Exit.  exit.                                                       
074800*                                                                         
074900 bb402-Derive-Clock-Fields      section.                                  
075000*                                                                         
075100     divide   evd-seconds-1 by 86400 giving ws-days-since-epoch.          
075200     compute  ws-secs-of-day = evd-seconds-1 -                            
075300                   (ws-days-since-epoch * 86400).                         
075400     compute  EV-Minutes-Of-Day = ws-secs-of-day / 60.                    
075500     divide   ws-days-since-epoch by 7 giving                             
075600              ws-days-since-epoch                                         
075700              remainder ws-weekday-remainder.                             
075800     compute  EV-Weekday = ws-weekday-remainder + 1.                      
075900*                                                                         
076000 bb402-Exit.  exit section.                                               
076100*                                                                         
076200 bb403-Check-Core-Standing      section.                                  
076300*                                                                         
076400     move     "N" to ws-core-flag.                                        
076500     if       PS-No-Drive-Day (EV-Weekday) = "Y"                          
076600              move "Y" to ws-core-flag.                                   
076700     if       not ws-in-core                                              
076800              set  ws-window-ix to 1                                      
076900              perform bb404-Check-One-Window thru bb404-Exit              
077000                       until ws-in-core or ws-window-ix > 2.              
077100*                                                                         
077200 bb403-Exit.  exit section.                                               
077300*                                                                         
077400 bb404-Check-One-Window.                                                  
077500     perform  bb405-Convert-Window thru bb405-Exit.                       
077600     if       ws-cw-start-mins not = ws-cw-end-mins                       
077700              if    ws-cw-start-mins <= ws-cw-end-mins                    
077800                    if    EV-Minutes-Of-Day >= ws-cw-start-mins           
077900                      and EV-Minutes-Of-Day <  ws-cw-end-mins             
078000                          move "Y" to ws-core-flag                        
078100                    end-if                                                
078200              else                                                        
078300                    if    EV-Minutes-Of-Day >= ws-cw-start-mins           
078400                       or EV-Minutes-Of-Day <  ws-cw-end-mins             
078500                          move "Y" to ws-core-flag                        
078600                    end-if                                                
078700              end-if.                                                     
078800     add      1 to ws-window-ix.                                          
078900*                                                                         
079000 bb404-Exit.  exit.                                                       
079100*                                                                         
079200 bb405-Convert-Window.                                                    
079300     divide   PS-CW-Start (ws-window-ix) by 100 giving                    
079400              ws-cw-start-hh remainder ws-cw-start-mm.                    
079500     compute  ws-cw-start-mins =                                          
079600                   ws-cw-start-hh * 60 + ws-cw-start-mm.                  
079700     divide   PS-CW-End (ws-window-ix) by 100 giving                      
079800              ws-cw-end-hh remainder ws-cw-end-mm.                        
079900     compute  ws-cw-end-mins =                                            
080000                   ws-cw-end-hh * 60 + ws-cw-end-mm.                      
080100*                                                                         
080200 bb405-Exit.  exit.                                                       
080300*                                                                         
080400 bb195-Combine-Fixed-Flex.                                                
080500     compute  ws-commodity-sim = ws-fixed-commodity-sim                   
080600                                     + ws-flex-commodity-sim.             
080700     compute  ws-commodity-year = ws-fixed-commodity-year                 
080800                                     + ws-flex-commodity-year.            
080900     compute ws-capacity-cost =                                           
081000                ws-fixed-capacity + ws-flex-capacity.                     
081100     perform  bb030-Rlm-Additional.                                       
081200*                                                                         
081300 bb195-Exit.  exit.                                                       
081400*                                                                         
081500*----------------------------------------------------------------*        
081600* B0 - price lookup. Sets the fee type on the way through so *            
081700* B1-B4 and B6 can all see whether SLP or RLM is in force. *              
081800*----------------------------------------------------------------*        
081900 bb010-Find-Prices              section.                                  
082000*                                                                         
082100     if       (ws-strat-greedy or ws-strat-balanced)                      
082200         and  ws-energy-supply-year >= zero - 100000                      
082300         and  ws-energy-supply-year <= 100000                             
082400              move "S" to ws-fee-type                                     
082500              move PS-SLP-Commodity to bb010-commodity                    
082600              move PS-SLP-Basic     to bb010-capacity                     
082700     else                                                                 
082800              move "R" to ws-fee-type                                     
082900              evaluate true                                               
083000                  when bb010-utilization < 2500                           
083100                       evaluate PS-Voltage-Level                          
083200                           when "HV"                                      
083300                                move PS-RLM-LT-Commodity-HV to            
083400                                     bb010-commodity                      
083500                                move PS-RLM-LT-Capacity-HV to             
083600                                     bb010-capacity                       
083700                           when "MV"                                      
083800                                move PS-RLM-LT-Commodity-MV to            
083900                                     bb010-commodity                      
084000                                move PS-RLM-LT-Capacity-MV to             
084100                                     bb010-capacity                       
084200                           when other                                     
084300                                move PS-RLM-LT-Commodity-LV to            
084400                                     bb010-commodity                      
084500                                move PS-RLM-LT-Capacity-LV to             
084600                                     bb010-capacity                       
084700                       end-evaluate                                       
084800                  when other                                              
084900                       evaluate PS-Voltage-Level                          
085000                           when "HV"                                      
085100                                move PS-RLM-GE-Commodity-HV to            
085200                                     bb010-commodity                      
085300                                move PS-RLM-GE-Capacity-HV to             
085400                                     bb010-capacity                       
085500                           when "MV"                                      
085600                                move PS-RLM-GE-Commodity-MV to            
085700                                     bb010-commodity                      
085800                                move PS-RLM-GE-Capacity-MV to             
085900                                     bb010-capacity                       
086000                           when other                                     
086100                                move PS-RLM-GE-Commodity-LV to            
086200                                     bb010-commodity                      
086300                                move PS-RLM-GE-Capacity-LV to             
086400                                     bb010-capacity                       
086500                       end-evaluate                                       
086600              end-evaluate                                                
086700     end-if.                                                              
086800*                                                                         
086900 bb010-Exit.  exit section.                                               
087000*                                                                         
087100*----------------------------------------------------------------*        
087200* B5/B20 - commodity cost engine, over whichever series the *             
087300* caller has selected, flat charge or the ct/kWh price series. *          
087400*----------------------------------------------------------------*        
087500 bb020-Commodity-Cost           section.                                  
087600*                                                                         
087700     move     zero to bb020-cost-sim.                                     
087800     set      ES-Ix to 1.                                                 
087900     perform  bb021-Add-One-Commodity thru bb021-Exit                     
088000              until ES-Ix > ws-step-count.                                
088100     compute  bb020-cost-year = bb020-cost-sim / ws-fraction-year.        
088200*                                                                         
088300 bb020-Exit.  exit section.                                               
088400*                                                                         
088500 bb021-Add-One-Commodity.                                                 
088600     evaluate true                                                        
088700         when bb020-series-is-supply                                      
088800              move ES-Supply (ES-Ix) to ws-round-in                       
088900         when bb020-series-is-fixed                                       
089000              move ES-Fixed (ES-Ix)  to ws-round-in                       
089100         when bb020-series-is-flex                                        
089200              move fx-Flex (ES-Ix)   to ws-round-in                       
089300     end-evaluate.                                                        
089400     if       bb020-use-price-ct = "Y"                                    
089500              compute bb020-cost-sim = bb020-cost-sim +                   
089600                   (ws-round-in * ws-interval-hours                       
089700                        * (ES-Price-Ct (ES-Ix)                            
089800                             * ws-flex-commodity-charge) / 100)           
089900     else                                                                 
090000              compute bb020-cost-sim = bb020-cost-sim +                   
090100                   (ws-round-in * ws-interval-hours                       
090200                        * bb020-flat-price / 100)                         
090300     end-if.                                                              
090400     set      ES-Ix up by 1.                                              
090500*                                                                         
090600 bb021-Exit.  exit.                                                       
090700*                                                                         
090800*----------------------------------------------------------------*        
090900* B6 - RLM additional yearly costs. *                                     
091000*----------------------------------------------------------------*        
091100 bb030-Rlm-Additional           section.                                  
091200*                                                                         
091300     if       ws-fee-rlm                                                  
091400              move    PS-RLM-Additional to ws-additional-year             
091500              compute ws-additional-sim =                                 
091600                    ws-additional-year * ws-fraction-year                 
091700     else                                                                 
091800              move    zero to ws-additional-year ws-additional-sim        
091900     end-if.                                                              
092000*                                                                         
092100 bb030-Exit.  exit section.                                               
092200*                                                                         
092300*----------------------------------------------------------------*        
092400* B8 - PV feed-in remuneration. *                                         
092500*----------------------------------------------------------------*        
092600 bb040-Pv-Remuneration          section.                                  
092700*                                                                         
092800     if       PS-PV-Nominal-Power = zero                                  
092900              move zero to ws-pv-remun-sim ws-pv-remun-year               
093000              go to bb040-Exit                                            
093100     end-if.                                                              
093200     move     zero to ws-pv-tier.                                         
093300     if       PS-PV-Nominal-Power <= PS-PV-Kwp (1)                        
093400              move 1 to ws-pv-tier                                        
093500     else                                                                 
093600        if    PS-PV-Nominal-Power <= PS-PV-Kwp (2)                        
093700              move 2 to ws-pv-tier                                        
093800        else                                                              
093900           if PS-PV-Nominal-Power <= PS-PV-Kwp (3)                        
094000              move 3 to ws-pv-tier                                        
094100           end-if                                                         
094200        end-if                                                            
094300     end-if.                                                              
094400     if       ws-pv-tier = zero                                           
094500              display EV03                                                
094600              move    3 to ws-pv-tier                                     
094700     end-if.                                                              
094800     move     PS-PV-Remun (ws-pv-tier) to ws-pv-charge.                   
094900     compute  ws-pv-remun-sim =                                           
095000                   ws-feedin-energy-sim * ws-pv-charge / 100.             
095100     compute  ws-pv-remun-year =                                          
095200                   (ws-feedin-energy-sim / ws-fraction-year)              
095300                        * ws-pv-charge / 100.                             
095400*                                                                         
095500 bb040-Exit.  exit section.                                               
095600*                                                                         
095700*----------------------------------------------------------------*        
095800* B9 - VAT and grand totals, both periods. *                              
095900*----------------------------------------------------------------*        
096000 bb050-Vat-And-Totals           section.                                  
096100*                                                                         
096200     compute  ws-net-sim = ws-commodity-sim + ws-capacity-cost            
096300                   + ws-procurement-sim + ws-additional-sim               
096400                   + ws-eeg-sim + ws-chp-sim + ws-indiv-sim               
096500                   + ws-offshore-sim + ws-interrupt-sim                   
096600                   + ws-concession-sim + ws-electax-sim.                  
096700     compute  ws-net-year = ((ws-net-sim - ws-capacity-cost)              
096800                   / ws-fraction-year) + ws-capacity-cost.                
096900     compute  ws-vat-sim  = ws-net-sim  * PS-VAT-Pct / 100.               
097000     compute  ws-vat-year = ws-net-year * PS-VAT-Pct / 100.               
097100     compute  ws-gross-sim  = ws-net-sim  + ws-vat-sim.                   
097200     compute  ws-gross-year = ws-net-year + ws-vat-year.                  
097300     move     ws-gross-sim  to ws-round-in.                               
097400     perform  bb060-Round-Amount.                                         
097500     compute  ws-final-sim rounded = ws-round-out                         
097600                   - ws-pv-remun-sim.                                     
097700     move     ws-gross-year to ws-round-in.                               
097800     perform  bb060-Round-Amount.                                         
097900     compute  ws-final-year rounded = ws-round-out                        
098000                   - ws-pv-remun-year.                                    
098100     compute  ws-levy-total-year = ws-eeg-year + ws-chp-year              
098200                   + ws-indiv-year + ws-offshore-year                     
098300                   + ws-interrupt-year + ws-concession-year               
098400                   + ws-electax-year + ws-vat-year.                       
098500     move     ws-levy-total-year to ws-round-in.                          
098600     perform  bb060-Round-Amount.                                         
098700     move     ws-round-out to ws-levy-total-year.                         
098800*                                                                         
098900 bb050-Exit.  exit section.                                               
099000*                                                                         
099100*----------------------------------------------------------------*        
099200* B10 - rounding, half away from zero. *                                  
099300*----------------------------------------------------------------*        
099400 bb060-Round-Amount             section.                                  
099500*                                                                         
099600     compute  ws-round-out rounded = ws-round-in.                         
099700*                                                                         
099800 bb060-Exit.  exit section.                                               
099900*                                                                         
100000*----------------------------------------------------------------*        
100100* Report writing. *                                                       
100200*----------------------------------------------------------------*        
100300 bb070-Print-Period              section.                                 
100400*                                                                         
100500     perform  bb071-Load-Line-Table.                                      
100600     set      CL-Ix to 1.                                                 
100700     perform  bb080-Print-Line thru bb080-Exit                            
100800              until CL-Ix > CL-Count.                                     
100900*                                                                         
101000 bb070-Exit.  exit section.                                               
101100*                                                                         
101200 bb071-Load-Line-Table.                                                   
101300     move     "GRID FEE / COMMODITY - FIXED"     to CL-Name (1).          
101400     move     ws-fixed-commodity-sim to ws-round-in.                      
101500     perform  bb060-Round-Amount.                                         
101600     move     ws-round-out to CL-Sim-Amt (1).                             
101700     move     ws-fixed-commodity-year to ws-round-in.                     
101800     perform  bb060-Round-Amount.                                         
101900     move     ws-round-out to CL-Year-Amt (1).                            
102000     move     "GRID FEE / COMMODITY - FLEXIBLE"  to CL-Name (2).          
102100     move     ws-flex-commodity-sim to ws-round-in.                       
102200     perform  bb060-Round-Amount.                                         
102300     move     ws-round-out to CL-Sim-Amt (2).                             
102400     move     ws-flex-commodity-year to ws-round-in.                      
102500     perform  bb060-Round-Amount.                                         
102600     move     ws-round-out to CL-Year-Amt (2).                            
102700     if       ws-strat-greedy or ws-strat-balanced                        
102800                                or ws-strat-distributed                   
102900              move "Y" to CL-Na-Flag (1)                                  
103000                          CL-Na-Flag (2).                                 
103100     move     "GRID FEE / COMMODITY - TOTAL"     to CL-Name (3).          
103200     move     ws-commodity-sim to ws-round-in.                            
103300     perform  bb060-Round-Amount.                                         
103400     move     ws-round-out to CL-Sim-Amt (3).                             
103500     move     ws-commodity-year to ws-round-in.                           
103600     perform  bb060-Round-Amount.                                         
103700     move     ws-round-out to CL-Year-Amt (3).                            
103800     move     "GRID FEE / CAPACITY OR BASIC"     to CL-Name (4).          
103900     move     ws-capacity-cost to ws-round-in.                            
104000     perform  bb060-Round-Amount.                                         
104100     move     ws-round-out to CL-Sim-Amt (4).                             
104200     move     ws-capacity-cost to ws-round-in.                            
104300     perform  bb060-Round-Amount.                                         
104400     move     ws-round-out to CL-Year-Amt (4).                            
104500     if       ws-fee-slp                                                  
104600              move "Y" to CL-Basic-Flag (4).                              
104700     move     "GRID FEE / ADDITIONAL"            to CL-Name (5).          
104800     move     ws-additional-sim to ws-round-in.                           
104900     perform  bb060-Round-Amount.                                         
105000     move     ws-round-out to CL-Sim-Amt (5).                             
105100     move     ws-additional-year to ws-round-in.                          
105200     perform  bb060-Round-Amount.                                         
105300     move     ws-round-out to CL-Year-Amt (5).                            
105400     move     "POWER PROCUREMENT"                to CL-Name (6).          
105500     move     ws-procurement-sim to ws-round-in.                          
105600     perform  bb060-Round-Amount.                                         
105700     move     ws-round-out to CL-Sim-Amt (6).                             
105800     move     ws-procurement-year to ws-round-in.                         
105900     perform  bb060-Round-Amount.                                         
106000     move     ws-round-out to CL-Year-Amt (6).                            
106100     move     "LEVY - EEG"                       to CL-Name (7).          
106200     move     ws-eeg-sim to ws-round-in.                                  
106300     perform  bb060-Round-Amount.                                         
106400     move     ws-round-out to CL-Sim-Amt (7).                             
106500     move     ws-eeg-year to ws-round-in.                                 
106600     perform  bb060-Round-Amount.                                         
106700     move     ws-round-out to CL-Year-Amt (7).                            
106800     move     "LEVY - CHP"                       to CL-Name (8).          
106900     move     ws-chp-sim to ws-round-in.                                  
107000     perform  bb060-Round-Amount.                                         
107100     move     ws-round-out to CL-Sim-Amt (8).                             
107200     move     ws-chp-year to ws-round-in.                                 
107300     perform  bb060-Round-Amount.                                         
107400     move     ws-round-out to CL-Year-Amt (8).                            
107500     move     "LEVY - INDIVIDUAL"                to CL-Name (9).          
107600     move     ws-indiv-sim to ws-round-in.                                
107700     perform  bb060-Round-Amount.                                         
107800     move     ws-round-out to CL-Sim-Amt (9).                             
107900     move     ws-indiv-year to ws-round-in.                               
108000     perform  bb060-Round-Amount.                                         
108100     move     ws-round-out to CL-Year-Amt (9).                            
108200     move     "LEVY - OFFSHORE"                  to CL-Name (10).         
108300     move     ws-offshore-sim to ws-round-in.                             
108400     perform  bb060-Round-Amount.                                         
108500     move     ws-round-out to CL-Sim-Amt (10).                            
108600     move     ws-offshore-year to ws-round-in.                            
108700     perform  bb060-Round-Amount.                                         
108800     move     ws-round-out to CL-Year-Amt (10).                           
108900     move     "LEVY - INTERRUPTIBLE"             to CL-Name (11).         
109000     move     ws-interrupt-sim to ws-round-in.                            
109100     perform  bb060-Round-Amount.                                         
109200     move     ws-round-out to CL-Sim-Amt (11).                            
109300     move     ws-interrupt-year to ws-round-in.                           
109400     perform  bb060-Round-Amount.                                         
109500     move     ws-round-out to CL-Year-Amt (11).                           
109600     move     "CONCESSION FEE"                   to CL-Name (12).         
109700     move     ws-concession-sim to ws-round-in.                           
109800     perform  bb060-Round-Amount.                                         
109900     move     ws-round-out to CL-Sim-Amt (12).                            
110000     move     ws-concession-year to ws-round-in.                          
110100     perform  bb060-Round-Amount.                                         
110200     move     ws-round-out to CL-Year-Amt (12).                           
110300     move     "TAX - ELECTRICITY"                to CL-Name (13).         
110400     move     ws-electax-sim to ws-round-in.                              
110500     perform  bb060-Round-Amount.                                         
110600     move     ws-round-out to CL-Sim-Amt (13).                            
110700     move     ws-electax-year to ws-round-in.                             
110800     perform  bb060-Round-Amount.                                         
110900     move     ws-round-out to CL-Year-Amt (13).                           
111000     move     "TAX - VALUE ADDED"                to CL-Name (14).         
111100     move     ws-vat-sim to ws-round-in.                                  
111200     perform  bb060-Round-Amount.                                         
111300     move     ws-round-out to CL-Sim-Amt (14).                            
111400     move     ws-vat-year to ws-round-in.                                 
111500     perform  bb060-Round-Amount.                                         
111600     move     ws-round-out to CL-Year-Amt (14).                           
111700     move     "FEED-IN REMUNERATION PV"          to CL-Name (15).         
111800     compute  ws-round-in = zero - ws-pv-remun-sim.                       
111900     perform  bb060-Round-Amount.                                         
112000     move     ws-round-out to CL-Sim-Amt (15).                            
112100     compute  ws-round-in = zero - ws-pv-remun-year.                      
112200     perform  bb060-Round-Amount.                                         
112300     move     ws-round-out to CL-Year-Amt (15).                           
112400     move     "TOTAL (GROSS)"                    to CL-Name (16).         
112500     move     ws-final-sim            to CL-Sim-Amt (16).                 
112600     move     ws-final-year           to CL-Year-Amt (16).                
112700     move     16 to CL-Count.                                             
112800*                                                                         
112900 bb080-Print-Line.                                                        
113000*                                                                         
113100     move     spaces        to EV-Cost-Report-Line.                       
113200     move     CL-Name (CL-Ix)     to CR-Component.                        
113300     if       CL-Basic-Flag (CL-Ix) = "Y"                                 
113400              move "BASIC COSTS" to CR-Component.                         
113500     if       CL-Na-Flag (CL-Ix) = "Y"                                    
113600              move ws-na-literal to CR-Sim-Amount-A                       
113700                                    CR-Year-Amount-A                      
113800     else                                                                 
113900              move CL-Sim-Amt (CL-Ix) to CR-Sim-Amount                    
114000              move CL-Year-Amt (CL-Ix) to CR-Year-Amount                  
114100     end-if.                                                              
114200     write    EV-Cost-Report-Line.                                        
114300     set      CL-Ix up by 1.                                              
114400*                                                                         
114500 bb080-Exit.  exit.                                                       
