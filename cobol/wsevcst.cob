000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Cost Report  *                               
000400*        Line & The Cost-Component        *                               
000500*        Working Table                    *                               
000600*******************************************                               
000700*  Print line 80 bytes.  Component table carries one entry                
000800*  per COST-REPORT line printed.                                          
000900*                                                                         
001000* 06/12/25 vbc - Created.                                                 
001100* 15/12/25 vbc - Added CL-Na-Flag & CL-Basic-Flag for the                 
001200*                N/A and BASIC COSTS wording rules.                       
001300* 09/08/26 vbc - CL-Na-Flag/CL-Basic-Flag were declared for the           
001400*                N/A and BASIC COSTS wording rules but bb080-             
001500*                Print-Line had nothing to move the literal into -        
001600*                added the alphanumeric redefinition of the two           
001700*                edited amount columns so the flags can now drive         
001800*                the print line.                                          
001900*                                                                         
002000 01  EV-Cost-Report-Line.                                                 
002100     03  CR-Component         pic x(40).                                  
002200     03  CR-Sim-Amount        pic -(9)9.99.                               
002300     03  CR-Year-Amount       pic -(9)9.99.                               
002400     03  filler               pic x(19).                                  
002500 01  EV-Cost-Report-Line-Alt redefines EV-Cost-Report-Line.               
002600     03  filler               pic x(40).                                  
002700     03  CR-Sim-Amount-A      pic x(13).                                  
002800     03  CR-Year-Amount-A     pic x(13).                                  
002900     03  filler               pic x(19).                                  
003000*                                                                         
003100 01  EV-Cost-Line-Table.                                                  
003200     03  CL-Entry                          occurs 18                      
003300                                            indexed by CL-Ix.             
003400         05  CL-Name          pic x(40).                                  
003500         05  CL-Sim-Amt       pic s9(9)v99  comp-3.                       
003600         05  CL-Year-Amt      pic s9(9)v99  comp-3.                       
003700         05  CL-Na-Flag       pic x         value "N".                    
003800         05  CL-Basic-Flag    pic x         value "N".                    
003900 01  CL-Count                 pic 99        value zero.                   
004000*                                                                         
