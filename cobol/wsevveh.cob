000100*******************************************                               
000200*                                          *                              
000300*  Working Storage For The Vehicle,       *                               
000400*  Vehicle-Type, Charging-Station,        *                               
000500*  Grid-Connector & Stationary-Battery    *                               
000600*  Tables (simulation working state)      *                               
000700*******************************************                               
000800*  Table sizes are fixed depot maxima - resize the OCCURS                 
000900*  clauses below if a bigger depot is ever fed through this               
001000*  suite.                                                                 
001100*                                                                         
001200* 09/12/25 vbc - Created.                                                 
001300* 28/12/25 vbc - Added VH-Shortfall & VH-In-Window for the                
001400*                schedule strategy's per-vehicle window state.            
001500* 30/12/25 vbc - Added GC-Named-Loads table (external load /              
001600*                feed-in loads persist by name on the connector).         
001700* 06/01/26 vbc - Added stationary battery table for B16.                  
001800* 24/02/26 vbc - Added GC-Window (in-window flag) for evsched             
001900*                B13/B14/B16 - GC-Target already carried the              
002000*                schedule target.                                         
002100* 09/08/26 vbc - Table occurrence counters put into BINARY - all          
002200*                five were plain DISPLAY numerics, out of step            
002300*                with every other count/subscript field in the            
002400*                suite.                                                   
002500*                                                                         
002600 01  EV-Vehicle-Type-Table.                                               
002700     03  VT-Entry                          occurs 30                      
002800                                            indexed by VT-Ix.             
002900         05  VT-Name           pic x(20).                                 
003000         05  VT-Capacity       pic 9(5)v9(2)  comp-3.                     
003100         05  VT-Max-Power      pic 9(5)v9(2)  comp-3.                     
003200         05  VT-Min-Power      pic 9(5)v9(2)  comp-3.                     
003300         05  VT-Efficiency     pic 9(1)v9(4)  comp-3.                     
003400 01  VT-Count                  pic 99        binary value zero.           
003500*                                                                         
003600 01  EV-Vehicle-Table.                                                    
003700     03  VH-Entry                          occurs 500                     
003800                                            indexed by VH-Ix.             
003900         05  VH-Id             pic x(24).                                 
004000         05  VH-Type-Name      pic x(20).                                 
004100         05  VH-SOC            pic s9(3)v9(4) comp-3.                     
004200         05  VH-Desired-SOC    pic 9(3)v9(4)  comp-3.                     
004300         05  VH-CS-Id          pic x(27).                                 
004400         05  VH-Depart-Est     pic x(19).                                 
004500         05  VH-Shortfall      pic s9(3)v9(4) comp-3  value zero.         
004600         05  VH-In-Window      pic x                  value "N".          
004700         05  VH-Queued         pic x                  value "N".          
004800 01  VH-Count                  pic 9(4)      binary value zero.           
004900*                                                                         
005000 01  EV-Station-Table.                                                    
005100     03  CS-Entry                          occurs 500                     
005200                                            indexed by CS-Ix.             
005300         05  CS-Id             pic x(27).                                 
005400         05  CS-Max-Power      pic 9(5)v9(2)  comp-3.                     
005500         05  CS-Min-Power      pic 9(5)v9(2)  comp-3.                     
005600         05  CS-GC-Id          pic x(8).                                  
005700         05  CS-Current-Power  pic s9(7)v9(3) comp-3.                     
005800 01  CS-Count                  pic 9(4)      binary value zero.           
005900*                                                                         
006000 01  EV-Connector-Table.                                                  
006100     03  GC-Entry                          occurs 10                      
006200                                            indexed by GC-Ix.             
006300         05  GC-Id             pic x(8).                                  
006400         05  GC-Max-Power      pic 9(7)v9(3)  comp-3.                     
006500         05  GC-Current-Max-Power pic 9(7)v9(3) comp-3.                   
006600         05  GC-Target         pic s9(7)v9(3) comp-3.                     
006700         05  GC-Current-Load   pic s9(7)v9(3) comp-3.                     
006800         05  GC-Cost           pic s9(3)v9(4) comp-3.                     
006900         05  GC-Cost-Set       pic x          value "N".                  
007000         05  GC-Window         pic x          value "N".                  
007100         05  GC-Named-Loads                  occurs 20                    
007200                                              indexed by GL-Ix.           
007300             07  GL-Name       pic x(20).                                 
007400             07  GL-Value      pic s9(7)v9(3) comp-3.                     
007500 01  GC-Count                  pic 9         binary value zero.           
007600*                                                                         
007700 01  EV-Battery-Table.                                                    
007800     03  BT-Entry                          occurs 20                      
007900                                            indexed by BT-Ix.             
008000         05  BT-Id             pic x(20).                                 
008100         05  BT-SOC            pic s9(3)v9(4) comp-3.                     
008200         05  BT-Capacity       pic 9(5)v9(2)  comp-3.                     
008300         05  BT-Max-Power      pic 9(5)v9(2)  comp-3.                     
008400         05  BT-Min-Power      pic 9(5)v9(2)  comp-3.                     
008500         05  BT-GC-Id          pic x(8).                                  
008600         05  BT-Current-Power  pic s9(7)v9(3) comp-3.                     
008700 01  BT-Count                  pic 9         binary value zero.           
008800*                                                                         
