000100*****************************************************************         
000200*                                                               *         
000300*                Rotation-Driven Scenario Builder              *          
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*                                                                         
000900      program-id.         evscen.                                         
001000*                                                                         
001100*    Author.             V B Coen FBCS, FIDM, FIDPM, 12/12/2025.          
001200*                        For Applewood Computers.                         
001300*    Installation.       Applewood Computers - EV Depot Suite.            
001400*    Date-Written.       12/12/1985.                                      
001500*    Date-Compiled.                                                       
001600*    Security.           Copyright (C) 1985-2026 & later, Vincent         
001700*                        B Coen.                                          
001800*                        Distributed under the GNU General Public         
001900*                        Licence.                                         
002000*                        See the file COPYING for details.                
002100*                                                                         
002200*    Remarks.            Reads the rotation CSV, assigns bus              
002300*                        numbers to each rotation (B17), sizes            
002400*                        the fleet per type (B18), builds the             
002500*                        vehicle / station / connector constants          
002600*                        and the arrival/departure event list,            
002700*                        adds the daily price signals (B19), and          
002800*                        writes ROTATION-OUT plus the SCENARIO            
002900*                        and EVENT/SIGNAL files evgreedy and              
003000*                        evsched load.                                    
003100*                                                                         
003200*    Version.            See Prog-Name in ws.                             
003300*                                                                         
003400*    Called modules.     evdate (timestamp arithmetic).                   
003500*                                                                         
003600*    Error messages used. EV11 EV12 EV13 (see wsevmsg).                   
003700*                                                                         
003800* Changes:                                                                
003900* 12/12/85 vbc - 1.0.00 Created.                                          
004000* 09/01/86 vbc -    .01 Fleet size (B18) now taken as the                 
004100*                       maximum rotations-per-arrival-weekday,            
004200*                       not the count of bus numbers B17 handed           
004300*                       out - the two can differ once a type's            
004400*                       rotations don't divide evenly by day.             
004500* 11/02/26 vbc -    .02 Added the EV11/EV12 rotation warnings.            
004600* 17/09/98 vbc          Y2K review - all dates carried as                 
004700*                       4-digit CCYY throughout, no change                
004800*                       required.                                         
004900* 26/04/24 vbc          Copyright notice update superseding all           
005000*                       previous notices.                                 
005100* 09/08/26 vbc -    .03 SCENARIO now writes the SCN-GC-Kind               
005200*                       connector line and gives the station              
005300*                       line its parent GC-Id - see evgreedy/             
005400*                       evsched .03/.04.  Ticket EVQ-114.                 
005500*                                                                         
005600 environment             division.                                        
005700 configuration           section.                                         
005800 special-names.                                                           
005900     class ev-digit is "0123456789".                                      
006000 input-output            section.                                         
006100 file-control.                                                            
006200     select ev-rotation-in       assign to "ROTATION"                     
006300                                  organization line sequential            
006400                                  file status is ws-ri-status.            
006500     select ev-rotation-out      assign to "ROTOUT"                       
006600                                  organization line sequential            
006700                                  file status is ws-ro-status.            
006800     select ev-scenario-file      assign to "SCENARIO"                    
006900                                  organization line sequential            
007000                                  file status is ws-sc-status.            
007100     select ev-event-file        assign to "EVENTS"                       
007200                                  organization line sequential            
007300                                  file status is ws-ev-status.            
007400     select ev-signal-file        assign to "SIGNALS"                     
007500                                  organization line sequential            
007600                                  file status is ws-sg-status.            
007700*                                                                         
007800 data                    division.                                        
007900 file section.                                                            
008000 fd  ev-rotation-in.                                                      
008100 copy wsevrot.                                                            
008200 fd  ev-rotation-out.                                                     
008300 01  EV-Rotation-Out-Record.                                              
008400     03  RO-Id                   pic x(10).                               
008500     03  RO-Departure            pic x(19).                               
008600     03  RO-Arrival              pic x(19).                               
008700     03  RO-Vehicle-Type         pic x(20).                               
008800     03  RO-Charging-Type        pic x(8).                                
008900     03  RO-SOC                  pic 9(3)v9(2).                           
009000     03  RO-Vehicle-Id           pic x(24).                               
009100     03  filler                  pic x(8).                                
009200 fd  ev-scenario-file.                                                    
009300 copy wsevscn.                                                            
009400 fd  ev-event-file.                                                       
009500 copy wsevevt.                                                            
009600 fd  ev-signal-file.                                                      
009700 copy wsevsig.                                                            
009800*                                                                         
009900 working-storage section.                                                 
010000 77  Prog-Name               pic x(19)  value "evscen   (1.0.03)".        
010100*                                                                         
010200 copy wsevmsg.                                                            
010300 copy wsevdat.                                                            
010400*                                                                         
010500 01  ws-bus-no-num            pic 9(4)      value zero.                   
010600 01  ws-bus-no-disp redefines ws-bus-no-num pic x(4).                     
010700*                                                                         
010800 01  ws-file-status-group.                                                
010900     03  ws-ri-status            pic xx        value spaces.              
011000     03  ws-ro-status            pic xx        value spaces.              
011100     03  ws-sc-status            pic xx        value spaces.              
011200     03  ws-ev-status            pic xx        value spaces.              
011300     03  ws-sg-status            pic xx        value spaces.              
011400     03  filler                  pic x(10).                               
011500*                                                                         
011600 01  ws-switches.                                                         
011700     03  ws-ri-eof               pic x         value "N".                 
011800         88  ws-ri-is-eof                      value "Y".                 
011900     03  ws-found-flag           pic x         value "N".                 
012000         88  ws-found                          value "Y".                 
012100     03  filler                  pic x(10).                               
012200*                                                                         
012300* House-standard vehicle/station/connector attributes - no                
012400* vehicle-types file or --battery/--interval/--days CLI options           
012500* are carried into this suite, so one fixed profile is used for           
012600* every distinct type name the rotation file hands us, and no             
012700* stationary battery records are written (matches the source's            
012800* own defaults when none of those options are supplied).                  
012900 01  ws-house-standards.                                                  
013000     03  ws-vt-capacity          pic 9(5)v9(2) comp-3                     
013100                                               value 300.00.              
013200     03  ws-vt-max-power         pic 9(5)v9(2) comp-3                     
013300                                               value 150.00.              
013400     03  ws-vt-min-power         pic 9(5)v9(2) comp-3                     
013500                                               value 15.00.               
013600     03  ws-vt-efficiency        pic 9(1)v9(4) comp-3                     
013700                                               value 0.9500.              
013800     03  ws-min-soc              pic 9(1)v9(4) comp-3                     
013900                                               value 0.8000.              
014000     03  ws-gc-max-power         pic 9(7)v9(2) comp-3                     
014100                                               value 530.00.              
014200     03  ws-gc-cost              pic s9(3)v9(4) comp-3                    
014300                                               value 0.3000.              
014400     03  ws-interval-mins        pic 9(5)  binary value 15.               
014500     03  ws-scenario-days        pic 9(3)  binary value 30.               
014600     03  filler                  pic x(8).                                
014700*                                                                         
014800 01  ws-header-work.                                                      
014900     03  ws-start-time           pic x(19)     value spaces.              
015000     03  ws-interval-count       pic 9(7)  binary value zero.             
015100     03  ws-start-secs           pic s9(9) binary value zero.             
015200     03  filler                  pic x(8).                                
015300*                                                                         
015400 01  ws-timing-work.                                                      
015500     03  evd-direction           pic x.                                   
015600     03  evd-seconds             pic s9(9)     binary.                    
015700     03  ws-day-secs             pic s9(9)     binary.                    
015800     03  ws-day-index            pic s9(9)     binary.                    
015900     03  ws-morning-secs         pic s9(9)     binary.                    
016000     03  ws-evening-secs         pic s9(9)     binary.                    
016100     03  ws-signal-secs          pic s9(9)     binary.                    
016200     03  ws-month-diff           pic s9(3)     binary.                    
016300     03  ws-night-hour           pic s9(3)     binary.                    
016400     03  ws-days-since-epoch     pic s9(9)     binary.                    
016500     03  ws-weekday-remainder    pic s9(9)     binary.                    
016600     03  ws-day-ix               pic 9(3)  binary value zero.             
016700     03  filler                  pic x(8).                                
016800*                                                                         
016900* Rotation working table - one entry per ROTATION-FILE row, read          
017000* once, augmented with a bus number, and written back out to              
017100* ROTATION-OUT unchanged in row order.                                    
017200 01  EV-Rotation-Work-Table.                                              
017300     03  RT-Entry                          occurs 1000                    
017400                                            indexed by RT-Ix.             
017500         05  RT-Id             pic x(10).                                 
017600         05  RT-Departure      pic x(19).                                 
017700         05  RT-Arrival        pic x(19).                                 
017800         05  RT-Vehicle-Type   pic x(20).                                 
017900         05  RT-Charging-Type  pic x(8).                                  
018000         05  RT-SOC            pic 9(3)v9(2) comp-3.                      
018100         05  RT-Vehicle-Id     pic x(24)     value spaces.                
018200         05  RT-Dep-Secs       pic s9(9) binary.                          
018300         05  RT-Arr-Secs       pic s9(9) binary.                          
018400         05  RT-Weekday        pic 9     binary.                          
018500 01  RT-Count                  pic 9(4)  binary value zero.               
018600*                                                                         
018700* Distinct vehicle-type name table, one entry per combined                
018800* type-charging code found in the rotation file.                          
018900 01  EV-Scen-Type-Table.                                                  
019000     03  TY-Entry                          occurs 30                      
019100                                            indexed by TY-Ix.             
019200         05  TY-Name           pic x(20).                                 
019300         05  TY-Fleet-Size     pic 9(4)  binary value zero.               
019400         05  TY-Bus-Number     pic 9(4)  binary value zero.               
019500 01  TY-Count                  pic 99 binary value zero.                  
019600*                                                                         
019700* B17 dual-queue working area - rebuilt fresh for each type in            
019800* turn.  DQ holds that type's rotations in departure order, AQ            
019900* the same rotations in arrival order.                                    
020000 01  EV-Scen-Queue-Work.                                                  
020100     03  DQ-Ix-Tab                         occurs 1000                    
020200                                            pic 9(4)  binary              
020300                                            indexed by DQ-Ix.             
020400     03  AQ-Ix-Tab                         occurs 1000                    
020500                                            pic 9(4)  binary              
020600                                            indexed by AQ-Ix.             
020700 01  DQ-Count                  pic 9(4)  binary value zero.               
020800 01  AQ-Count                  pic 9(4)  binary value zero.               
020900 01  AQ-Front                  pic 9(4)  binary value zero.               
021000 01  ws-threshold-secs         pic s9(9) binary value zero.               
021100 01  ws-swap-ix                pic 9(4)  binary value zero.               
021200*                                                                         
021300* One vehicle's own rotations, sorted by departure, while its             
021400* arrival/departure events are built.                                     
021500 01  EV-Scen-Vqueue-Work.                                                 
021600     03  VQ-Ix-Tab                         occurs 60                      
021700                                            pic 9(4)  binary              
021800                                            indexed by VQ-Ix.             
021900 01  VQ-Count                  pic 9(4)  binary value zero.               
022000 01  ws-current-viid           pic x(24)     value spaces.                
022100 01  ws-cs-id-work             pic x(27)     value spaces.                
022200*                                                                         
022300* Weekday bucket counts - reused for B18 (per type) and for the           
022400* two-rotations-same-weekday check (per vehicle).                         
022500 01  EV-Scen-Weekday-Work.                                                
022600     03  WB-Bucket                         occurs 7                       
022700                                            pic 9(4)  binary              
022800                                            indexed by WB-Ix.             
022900 01  ws-max-bucket             pic 9(4)  binary value zero.               
023000*                                                                         
023100* Event working table - every ARRIVAL/DEPARTURE built by step 5           
023200* lands here so the whole scenario's events can be put into               
023300* start-time order before EVENT-FILE is written.                          
023400 01  EV-Scen-Event-Table.                                                 
023500     03  EW-Entry                          occurs 2000                    
023600                                            indexed by EW-Ix.             
023700         05  EW-Signal-Time    pic x(19).                                 
023800         05  EW-Start-Time     pic x(19).                                 
023900         05  EW-Vehicle-Id     pic x(24).                                 
024000         05  EW-Type           pic x(9).                                  
024100         05  EW-CS-Id          pic x(27).                                 
024200         05  EW-Depart-Est     pic x(19).                                 
024300         05  EW-SOC-Delta      pic s9(1)v9(4) comp-3.                     
024400 01  EW-Count                  pic 9(4)  binary value zero.               
024500 01  EW-Temp.                                                             
024600     03  EWT-Signal-Time       pic x(19).                                 
024700     03  EWT-Start-Time        pic x(19).                                 
024800     03  EWT-Vehicle-Id        pic x(24).                                 
024900     03  EWT-Type              pic x(9).                                  
025000     03  EWT-CS-Id             pic x(27).                                 
025100     03  EWT-Depart-Est        pic x(19).                                 
025200     03  EWT-SOC-Delta         pic s9(1)v9(4) comp-3.                     
025300 01  EW-Sort-Ix                pic 9(4)  binary value zero.               
025400*                                                                         
025500 procedure division.                                                      
025600*                                                                         
025700 aa000-Main                   section.                                    
025800*                                                                         
025900     perform aa005-Housekeeping.                                          
026000     perform aa010-Read-Rotations.                                        
026100     perform aa020-Assign-Vehicle-Ids.                                    
026200     perform aa030-Write-Rotation-Out.                                    
026300     perform aa040-Fleet-Size.                                            
026400     perform aa050-Write-Header.                                          
026500     perform aa060-Build-Vehicles-Stations.                               
026600     perform aa080-Price-Signals.                                         
026700     perform aa090-Sort-Events.                                           
026800     perform aa095-Write-Events.                                          
026900     perform aa099-Close-Down.                                            
027000     goback.                                                              
027100*                                                                         
027200 aa000-Exit.  exit section.                                               
027300*                                                                         
027400 aa005-Housekeeping             section.                                  
027500*                                                                         
027600     open     input  ev-rotation-in.                                      
027700     if       ws-ri-status not = "00"                                     
027800              display EV13                                                
027900              goback.                                                     
028000     open     output ev-rotation-out ev-scenario-file                     
028100                     ev-event-file ev-signal-file.                        
028200*                                                                         
028300 aa005-Exit.  exit section.                                               
028400*                                                                         
028500* Loads every rotation into RT-Entry and, while doing so, folds           
028600* the charging type onto the vehicle type per U4 step 1 and               
028700* builds the distinct-type table used from here on.                       
028800 aa010-Read-Rotations            section.                                 
028900*                                                                         
029000     perform aa011-Read-One-Rec.                                          
029100     perform aa012-Load-One-Rec thru aa012-Exit                           
029200              until ws-ri-is-eof.                                         
029300*                                                                         
029400 aa010-Exit.  exit section.                                               
029500*                                                                         
029600 aa011-Read-One-Rec.                                                      
029700     read     ev-rotation-in                                              
029800              at end move "Y" to ws-ri-eof.                               
029900*                                                                         
030000 aa012-Load-One-Rec.                                                      
030100     add      1 to RT-Count.                                              
030200     set      RT-Ix to RT-Count.                                          
030300     move     ROT-Id             to RT-Id (RT-Ix).                        
030400     move     ROT-Departure      to RT-Departure (RT-Ix).                 
030500     move     ROT-Arrival        to RT-Arrival (RT-Ix).                   
030600     move     ROT-Charging-Type  to RT-Charging-Type (RT-Ix).             
030700     move     ROT-SOC            to RT-SOC (RT-Ix).                       
030800     string   ROT-Vehicle-Type delimited by size                          
030900              "-"               delimited by size                         
031000              ROT-Charging-Type delimited by size                         
031100              into RT-Vehicle-Type (RT-Ix).                               
031200     move     RT-Departure (RT-Ix) to EV-Timestamp.                       
031300     move     "P" to evd-direction.                                       
031400     call     "evdate" using EV-Timestamp                                 
031500                              evd-direction evd-seconds.                  
031600     move     evd-seconds to RT-Dep-Secs (RT-Ix).                         
031700     move     RT-Arrival (RT-Ix) to EV-Timestamp.                         
031800     move     "P" to evd-direction.                                       
031900     call     "evdate" using EV-Timestamp                                 
032000                              evd-direction evd-seconds.                  
032100     move     evd-seconds to RT-Arr-Secs (RT-Ix).                         
032200     perform  aa060a-Derive-Weekday.                                      
032300     move     ws-weekday-remainder to ws-swap-ix.                         
032400     compute  RT-Weekday (RT-Ix) = ws-swap-ix + 1.                        
032500     move     "N" to ws-found-flag.                                       
032600     set      TY-Ix to 1.                                                 
032700     perform  aa013-Find-Type thru aa013-Exit                             
032800              until ws-found or TY-Ix > TY-Count.                         
032900     if       not ws-found                                                
033000              add  1 to TY-Count                                          
033100              set  TY-Ix to TY-Count                                      
033200              move RT-Vehicle-Type (RT-Ix) to TY-Name (TY-Ix).            
033300     perform  aa011-Read-One-Rec.                                         
033400*                                                                         
033500 aa012-Exit.  exit.                                                       
033600*                                                                         
033700 aa013-Find-Type.                                                         
033800     if       TY-Name (TY-Ix) = RT-Vehicle-Type (RT-Ix)                   
033900              move "Y" to ws-found-flag                                   
034000     else                                                                 
034100              set  TY-Ix up by 1.                                         
034200*                                                                         
034300 aa013-Exit.  exit.                                                       
034400*                                                                         
034500* B17 - per vehicle type, walk the departure queue against the            
034600* arrival queue, handing out a new bus number or reusing the              
034700* front-of-arrival-queue vehicle's id as the 6-hour test dictates.        
034800 aa020-Assign-Vehicle-Ids       section.                                  
034900*                                                                         
035000     perform  aa021-Assign-One-Type thru aa021-Exit                       
035100              varying TY-Ix from 1 by 1 until TY-Ix > TY-Count.           
035200*                                                                         
035300 aa020-Exit.  exit section.                                               
035400*                                                                         
035500 aa021-Assign-One-Type.                                                   
035600     move     zero to DQ-Count AQ-Count AQ-Front.                         
035700     move     zero to TY-Bus-Number (TY-Ix).                              
035800     perform  aa022-Collect-For-Type thru aa022-Exit                      
035900              varying RT-Ix from 1 by 1 until RT-Ix > RT-Count.           
036000     if       DQ-Count = zero                                             
036100              go to aa021-Exit.                                           
036200     perform  aa025-Sort-Dqueue thru aa025-Exit                           
036300              varying ws-swap-ix from 1 by 1                              
036400              until ws-swap-ix >= DQ-Count.                               
036500     perform  aa026-Sort-Aqueue thru aa026-Exit                           
036600              varying ws-swap-ix from 1 by 1                              
036700              until ws-swap-ix >= AQ-Count.                               
036800     move     1 to AQ-Front.                                              
036900     perform  aa027-Walk-One-Rotation thru aa027-Exit                     
037000              varying DQ-Ix from 1 by 1 until DQ-Ix > DQ-Count.           
037100*                                                                         
037200 aa021-Exit.  exit.                                                       
037300*                                                                         
037400 aa022-Collect-For-Type.                                                  
037500     if       RT-Vehicle-Type (RT-Ix) = TY-Name (TY-Ix)                   
037600              add  1 to DQ-Count                                          
037700              move RT-Ix to DQ-Ix-Tab (DQ-Count)                          
037800              add  1 to AQ-Count                                          
037900              move RT-Ix to AQ-Ix-Tab (AQ-Count).                         
038000*                                                                         
038100 aa022-Exit.  exit.                                                       
038200*                                                                         
038300* Simple selection-pass bubble of the index table - the depot's           
038400* daily rotation counts are small enough that a table swap needs          
038500* no SORT verb.                                                           
038600 aa025-Sort-Dqueue.                                                       
038700     perform  aa025a-Bubble-Pass thru aa025a-Exit                         
038800              varying DQ-Ix from 1 by 1                                   
038900              until DQ-Ix >= DQ-Count.                                    
039000*                                                                         
039100 aa025-Exit.  exit.                                                       
039200*                                                                         
039300 aa025a-Bubble-Pass.                                                      
039400     set      AQ-Ix to DQ-Ix.                                             
039500     set      AQ-Ix up by 1.                                              
039600     if       RT-Dep-Secs (DQ-Ix-Tab (AQ-Ix)) <                           
039700              RT-Dep-Secs (DQ-Ix-Tab (DQ-Ix))                             
039800              move DQ-Ix-Tab (DQ-Ix)  to ws-bus-no-num                    
039900              move DQ-Ix-Tab (AQ-Ix)  to DQ-Ix-Tab (DQ-Ix)                
040000              move ws-bus-no-num      to DQ-Ix-Tab (AQ-Ix).               
040100*                                                                         
040200 aa025a-Exit.  exit.                                                      
040300*                                                                         
040400 aa026-Sort-Aqueue.                                                       
040500     perform  aa026a-Bubble-Pass thru aa026a-Exit                         
040600              varying AQ-Ix from 1 by 1                                   
040700              until AQ-Ix >= AQ-Count.                                    
040800*                                                                         
040900 aa026-Exit.  exit.                                                       
041000*                                                                         
041100 aa026a-Bubble-Pass.                                                      
041200     set      DQ-Ix to AQ-Ix.                                             
041300     set      DQ-Ix up by 1.                                              
041400     if       RT-Arr-Secs (AQ-Ix-Tab (DQ-Ix)) <                           
041500              RT-Arr-Secs (AQ-Ix-Tab (AQ-Ix))                             
041600              move AQ-Ix-Tab (AQ-Ix)  to ws-bus-no-num                    
041700              move AQ-Ix-Tab (DQ-Ix)  to AQ-Ix-Tab (AQ-Ix)                
041800              move ws-bus-no-num      to AQ-Ix-Tab (DQ-Ix).               
041900*                                                                         
042000 aa026a-Exit.  exit.                                                      
042100*                                                                         
042200 aa027-Walk-One-Rotation.                                                 
042300     set      RT-Ix to DQ-Ix-Tab (DQ-Ix).                                 
042400     compute  ws-threshold-secs =                                         
042500              RT-Arr-Secs (AQ-Ix-Tab (AQ-Front)) + 21600.                 
042600     if       RT-Dep-Secs (RT-Ix) <= ws-threshold-secs                    
042700              add  1 to TY-Bus-Number (TY-Ix)                             
042800              move TY-Bus-Number (TY-Ix) to ws-bus-no-num                 
042900              string TY-Name (TY-Ix) delimited by space                   
043000                     "_"          delimited by size                       
043100                     ws-bus-no-disp delimited by size                     
043200                     into RT-Vehicle-Id (RT-Ix)                           
043300     else                                                                 
043400              move RT-Vehicle-Id (AQ-Ix-Tab (AQ-Front))                   
043500                   to RT-Vehicle-Id (RT-Ix)                               
043600              set  AQ-Front up by 1.                                      
043700*                                                                         
043800 aa027-Exit.  exit.                                                       
043900*                                                                         
044000 aa030-Write-Rotation-Out       section.                                  
044100*                                                                         
044200     perform  aa031-Write-One-Rec thru aa031-Exit                         
044300              varying RT-Ix from 1 by 1 until RT-Ix > RT-Count.           
044400*                                                                         
044500 aa030-Exit.  exit section.                                               
044600*                                                                         
044700 aa031-Write-One-Rec.                                                     
044800     move     RT-Id (RT-Ix)            to RO-Id.                          
044900     move     RT-Departure (RT-Ix)     to RO-Departure.                   
045000     move     RT-Arrival (RT-Ix)       to RO-Arrival.                     
045100     move     RT-Vehicle-Type (RT-Ix)  to RO-Vehicle-Type.                
045200     move     RT-Charging-Type (RT-Ix) to RO-Charging-Type.               
045300     move     RT-SOC (RT-Ix)           to RO-SOC.                         
045400     move     RT-Vehicle-Id (RT-Ix)    to RO-Vehicle-Id.                  
045500     write    EV-Rotation-Out-Record.                                     
045600*                                                                         
045700 aa031-Exit.  exit.                                                       
045800*                                                                         
045900* B18 - per type, bucket rotation counts by arrival weekday and           
046000* keep the biggest bucket as that type's fleet size.                      
046100 aa040-Fleet-Size               section.                                  
046200*                                                                         
046300     perform  aa041-Size-One-Type thru aa041-Exit                         
046400              varying TY-Ix from 1 by 1 until TY-Ix > TY-Count.           
046500*                                                                         
046600 aa040-Exit.  exit section.                                               
046700*                                                                         
046800 aa041-Size-One-Type.                                                     
046900     perform  aa042-Clear-Buckets thru aa042-Exit                         
047000              varying WB-Ix from 1 by 1 until WB-Ix > 7.                  
047100     perform  aa043-Bucket-One-Rec thru aa043-Exit                        
047200              varying RT-Ix from 1 by 1 until RT-Ix > RT-Count.           
047300     move     zero to ws-max-bucket.                                      
047400     perform  aa044-Find-Max thru aa044-Exit                              
047500              varying WB-Ix from 1 by 1 until WB-Ix > 7.                  
047600     move     ws-max-bucket to TY-Fleet-Size (TY-Ix).                     
047700*                                                                         
047800 aa041-Exit.  exit.                                                       
047900*                                                                         
048000 aa042-Clear-Buckets.                                                     
048100     move     zero to WB-Bucket (WB-Ix).                                  
048200*                                                                         
048300 aa042-Exit.  exit.                                                       
048400*                                                                         
048500 aa043-Bucket-One-Rec.                                                    
048600     if       RT-Vehicle-Type (RT-Ix) = TY-Name (TY-Ix)                   
048700              set  WB-Ix to RT-Weekday (RT-Ix)                            
048800              add  1 to WB-Bucket (WB-Ix).                                
048900*                                                                         
049000 aa043-Exit.  exit.                                                       
049100*                                                                         
049200 aa044-Find-Max.                                                          
049300     if       WB-Bucket (WB-Ix) > ws-max-bucket                           
049400              move WB-Bucket (WB-Ix) to ws-max-bucket.                    
049500*                                                                         
049600 aa044-Exit.  exit.                                                       
049700*                                                                         
049800* Common weekday-slot arithmetic - lifted from evavgld's own              
049900* aa060-Derive-Weekday-Slot so B18's bucketing and the rotation           
050000* load agree with the rest of the suite on what day a timestamp           
050100* falls on.                                                               
050200 aa060a-Derive-Weekday.                                                   
050300     divide   evd-seconds by 86400                                        
050400              giving ws-days-since-epoch.                                 
050500     divide   ws-days-since-epoch by 7                                    
050600              giving ws-swap-ix remainder ws-weekday-remainder.           
050700*                                                                         
050800* Earliest departure across every rotation becomes the scenario           
050900* start time; the header is written straight away since nothing           
051000* later in the run changes it.                                            
051100 aa050-Write-Header             section.                                  
051200*                                                                         
051300     move     RT-Departure (1) to ws-start-time.                          
051400     perform  aa051-Find-Earliest thru aa051-Exit                         
051500              varying RT-Ix from 2 by 1 until RT-Ix > RT-Count.           
051600     compute  ws-interval-count =                                         
051700              ws-scenario-days * 1440 / ws-interval-mins.                 
051800     move     "H" to SCN-Kind.                                            
051900     move     ws-start-time      to SCN-Start-Time.                       
052000     move     ws-interval-mins   to SCN-Interval-Mins.                    
052100     move     ws-interval-count  to SCN-Interval-Count.                   
052200     write    EV-Scenario-Header-Line.                                    
052300     move     ws-start-time to EV-Timestamp.                              
052400     move     "P" to evd-direction.                                       
052500     call     "evdate" using EV-Timestamp                                 
052600                              evd-direction evd-seconds.                  
052700     move     evd-seconds to ws-start-secs.                               
052800*                                                                         
052900 aa050-Exit.  exit section.                                               
053000*                                                                         
053100 aa051-Find-Earliest.                                                     
053200     if       RT-Departure (RT-Ix) < ws-start-time                        
053300              move RT-Departure (RT-Ix) to ws-start-time.                 
053400*                                                                         
053500 aa051-Exit.  exit.                                                       
053600*                                                                         
053700* U4 steps 3/4/5 - one type line, then per type the fleet-size            
053800* run of vehicle/station lines and that vehicle's own events.             
053900 aa060-Build-Vehicles-Stations  section.                                  
054000*                                                                         
054100     move     "G" to SCN-GC-Kind.                                         
054200     move     "GC1"           to SCN-GC-Id.                               
054300     move     ws-gc-max-power to SCN-GC-Max-Power.                        
054400     move     ws-gc-cost      to SCN-GC-Cost.                             
054500     write    EV-Scenario-Connector-Line.                                 
054600     perform  aa061-One-Type thru aa061-Exit                              
054700              varying TY-Ix from 1 by 1 until TY-Ix > TY-Count.           
054800*                                                                         
054900 aa060-Exit.  exit section.                                               
055000*                                                                         
055100 aa061-One-Type.                                                          
055200     move     "T" to SCN-VT-Kind.                                         
055300     move     TY-Name (TY-Ix)     to SCN-VT-Name.                         
055400     move     ws-vt-capacity      to SCN-VT-Capacity.                     
055500     move     ws-vt-max-power     to SCN-VT-Max-Power.                    
055600     move     ws-vt-min-power     to SCN-VT-Min-Power.                    
055700     move     ws-vt-efficiency    to SCN-VT-Efficiency.                   
055800     write    EV-Scenario-Vtype-Line.                                     
055900     perform  aa062-One-Vehicle thru aa062-Exit                           
056000              varying ws-bus-no-num from 1 by 1                           
056100              until ws-bus-no-num > TY-Fleet-Size (TY-Ix).                
056200*                                                                         
056300 aa061-Exit.  exit.                                                       
056400*                                                                         
056500 aa062-One-Vehicle.                                                       
056600     string   TY-Name (TY-Ix) delimited by space                          
056700              "_"             delimited by size                           
056800              ws-bus-no-disp  delimited by size                           
056900              into ws-current-viid.                                       
057000     move     "V" to SCN-VH-Kind.                                         
057100     move     ws-current-viid     to SCN-VH-Id.                           
057200     move     TY-Name (TY-Ix)     to SCN-VH-Type-Name.                    
057300     compute  SCN-VH-SOC = ws-min-soc * 100.                              
057400     move     SCN-VH-SOC          to SCN-VH-Desired-SOC.                  
057500     write    EV-Scenario-Vehicle-Line.                                   
057600     string   "CS_" delimited by size                                     
057700              ws-current-viid delimited by space                          
057800              into ws-cs-id-work.                                         
057900     move     "S" to SCN-CS-Kind.                                         
058000     move     ws-cs-id-work       to SCN-CS-Id.                           
058100     move     ws-vt-max-power     to SCN-CS-Max-Power.                    
058200     move     ws-vt-min-power     to SCN-CS-Min-Power.                    
058300     move     "GC1"               to SCN-CS-GC-Id.                        
058400     write    EV-Scenario-Station-Line.                                   
058500     move     zero to VQ-Count.                                           
058600     perform  aa063-Gather-Rotations thru aa063-Exit                      
058700              varying RT-Ix from 1 by 1 until RT-Ix > RT-Count.           
058800     if       VQ-Count not = zero                                         
058900              perform aa064-Sort-Vqueue thru aa064-Exit                   
059000                      varying ws-swap-ix from 1 by 1                      
059100                      until ws-swap-ix >= VQ-Count                        
059200              perform aa065-Build-Events thru aa065-Exit.                 
059300*                                                                         
059400 aa062-Exit.  exit.                                                       
059500*                                                                         
059600 aa063-Gather-Rotations.                                                  
059700     if       RT-Vehicle-Id (RT-Ix) = ws-current-viid                     
059800              add  1 to VQ-Count                                          
059900              move RT-Ix to VQ-Ix-Tab (VQ-Count).                         
060000*                                                                         
060100 aa063-Exit.  exit.                                                       
060200*                                                                         
060300 aa064-Sort-Vqueue.                                                       
060400     perform  aa064a-Bubble-Pass thru aa064a-Exit                         
060500              varying VQ-Ix from 1 by 1                                   
060600              until VQ-Ix >= VQ-Count.                                    
060700*                                                                         
060800 aa064-Exit.  exit.                                                       
060900*                                                                         
061000 aa064a-Bubble-Pass.                                                      
061100     set      DQ-Ix to VQ-Ix.                                             
061200     set      DQ-Ix up by 1.                                              
061300     if       RT-Dep-Secs (VQ-Ix-Tab (DQ-Ix)) <                           
061400              RT-Dep-Secs (VQ-Ix-Tab (VQ-Ix))                             
061500              move VQ-Ix-Tab (VQ-Ix)  to ws-bus-no-num                    
061600              move VQ-Ix-Tab (DQ-Ix)  to VQ-Ix-Tab (VQ-Ix)                
061700              move ws-bus-no-num      to VQ-Ix-Tab (DQ-Ix).               
061800*                                                                         
061900 aa064a-Exit.  exit.                                                      
062000*                                                                         
062100* Step 5 - walk this vehicle's own rotations in departure order,          
062200* emitting the arrival/departure pair for each, and watch for             
062300* the two EV11/EV12 warnings while we're here.                            
062400 aa065-Build-Events.                                                      
062500     perform  aa042-Clear-Buckets thru aa042-Exit                         
062600              varying WB-Ix from 1 by 1 until WB-Ix > 7.                  
062700     perform  aa066-One-Rotation thru aa066-Exit                          
062800              varying VQ-Ix from 1 by 1 until VQ-Ix > VQ-Count.           
062900     move     zero to ws-max-bucket.                                      
063000     perform  aa044-Find-Max thru aa044-Exit                              
063100              varying WB-Ix from 1 by 1 until WB-Ix > 7.                  
063200     if       ws-max-bucket > 1                                           
063300              display EV12.                                               
063400*                                                                         
063500 aa065-Exit.  exit.                                                       
063600*                                                                         
063700 aa066-One-Rotation.                                                      
063800     set      RT-Ix to VQ-Ix-Tab (VQ-Ix).                                 
063900     set      WB-Ix to RT-Weekday (RT-Ix).                                
064000     add      1 to WB-Bucket (WB-Ix).                                     
064100     add      1 to EW-Count.                                              
064200     set      EW-Ix to EW-Count.                                          
064300     move     RT-Arrival (RT-Ix)   to EW-Signal-Time (EW-Ix)              
064400                                      EW-Start-Time (EW-Ix).              
064500     move     ws-current-viid      to EW-Vehicle-Id (EW-Ix).              
064600     move     "ARRIVAL"            to EW-Type (EW-Ix).                    
064700     move     ws-cs-id-work        to EW-CS-Id (EW-Ix).                   
064800     compute  EW-SOC-Delta (EW-Ix) =                                      
064900              zero - ((100 - RT-SOC (RT-Ix)) / 100).                      
065000     if       ws-min-soc < ((100 - RT-SOC (RT-Ix)) / 100)                 
065100              display EV11.                                               
065200     if       VQ-Ix < VQ-Count                                            
065300              set  DQ-Ix to VQ-Ix                                         
065400              set  DQ-Ix up by 1                                          
065500              move RT-Departure (VQ-Ix-Tab (DQ-Ix))                       
065600                   to EW-Depart-Est (EW-Ix)                               
065700              perform aa067-Departure-Event thru aa067-Exit               
065800     else                                                                 
065900              move RT-Arrival (RT-Ix) to EV-Timestamp                     
066000              move "P" to evd-direction                                   
066100              call "evdate" using EV-Timestamp                            
066200                             evd-direction evd-seconds                    
066300              compute evd-seconds = evd-seconds + 28800                   
066400              move "U" to evd-direction                                   
066500              call "evdate" using EV-Timestamp                            
066600                             evd-direction evd-seconds                    
066700              move EV-Timestamp to EW-Depart-Est (EW-Ix).                 
066800*                                                                         
066900 aa066-Exit.  exit.                                                       
067000*                                                                         
067100 aa067-Departure-Event.                                                   
067200     add      1 to EW-Count.                                              
067300     set      EW-Ix to EW-Count.                                          
067400     move     RT-Departure (VQ-Ix-Tab (DQ-Ix))                            
067500              to EW-Signal-Time (EW-Ix) EW-Start-Time (EW-Ix).            
067600     move     ws-current-viid   to EW-Vehicle-Id (EW-Ix).                 
067700     move     "DEPARTURE"       to EW-Type (EW-Ix).                       
067800     move     spaces            to EW-CS-Id (EW-Ix).                      
067900     move     spaces            to EW-Depart-Est (EW-Ix).                 
068000     move     zero              to EW-SOC-Delta (EW-Ix).                  
068100*                                                                         
068200 aa067-Exit.  exit.                                                       
068300*                                                                         
068400* B19 - a day and a night price signal for every scenario day,            
068500* both timed off midnight of that calendar day.                           
068600 aa080-Price-Signals            section.                                  
068700*                                                                         
068800     perform  aa081-One-Day thru aa081-Exit                               
068900              varying ws-day-ix from zero by 1                            
069000              until ws-day-ix >= ws-scenario-days.                        
069100*                                                                         
069200 aa080-Exit.  exit section.                                               
069300*                                                                         
069400 aa081-One-Day.                                                           
069500     divide   ws-start-secs by 86400 giving ws-day-index.                 
069600     compute  ws-day-secs =                                               
069700              (ws-day-index * 86400) + (ws-day-ix * 86400).               
069800     compute  ws-morning-secs = ws-day-secs + 21600.                      
069900     move     ws-day-secs to evd-seconds.                                 
070000     move     "U" to evd-direction.                                       
070100     call     "evdate" using EV-Timestamp                                 
070200                              evd-direction evd-seconds.                  
070300     compute  ws-month-diff = EVD-Month - 6.                              
070400     if       ws-month-diff < zero                                        
070500              compute ws-month-diff = zero - ws-month-diff.               
070600     compute  ws-night-hour = 22 - ws-month-diff.                         
070700     compute  ws-evening-secs =                                           
070800              ws-day-secs + (ws-night-hour * 3600).                       
070900     compute  ws-signal-secs = ws-day-secs - 86400.                       
071000     if       ws-signal-secs < ws-start-secs                              
071100              move ws-start-secs to ws-signal-secs.                       
071200     perform  aa082-Emit-Signal thru aa082-Exit.                          
071300*                                                                         
071400 aa081-Exit.  exit.                                                       
071500*                                                                         
071600 aa082-Emit-Signal.                                                       
071700     move     ws-signal-secs to evd-seconds.                              
071800     move     "U" to evd-direction.                                       
071900     call     "evdate" using EV-Timestamp                                 
072000                              evd-direction evd-seconds.                  
072100     move     EV-Timestamp to GS-Signal-Time.                             
072200     move     ws-morning-secs to evd-seconds.                             
072300     call     "evdate" using EV-Timestamp                                 
072400                              evd-direction evd-seconds.                  
072500     move     EV-Timestamp to GS-Start-Time.                              
072600     move     "GC1" to GS-GC-Id.                                          
072700     move     0.1500 to GS-Cost.                                          
072800     move     "Y" to GS-Cost-Present.                                     
072900     move     "N" to GS-Max-Power-Present GS-Target-Present               
073000                      GS-Window-Present.                                  
073100     write    EV-Operator-Signal-Record.                                  
073200     move     ws-evening-secs to evd-seconds.                             
073300     call     "evdate" using EV-Timestamp                                 
073400                              evd-direction evd-seconds.                  
073500     move     EV-Timestamp to GS-Start-Time.                              
073600     move     0.0500 to GS-Cost.                                          
073700     write    EV-Operator-Signal-Record.                                  
073800*                                                                         
073900 aa082-Exit.  exit.                                                       
074000*                                                                         
074100* Straight in-place selection sort of the whole event table by            
074200* start time before EVENT-FILE is written - the same table-swap           
074300* idiom used to build the B17 queues above, just over the full            
074400* event record this time.                                                 
074500 aa090-Sort-Events              section.                                  
074600*                                                                         
074700     if       EW-Count < 2                                                
074800              go to aa090-Exit.                                           
074900     perform  aa091-Outer-Pass thru aa091-Exit                            
075000              varying EW-Sort-Ix from 1 by 1                              
075100              until EW-Sort-Ix >= EW-Count.                               
075200*                                                                         
075300 aa090-Exit.  exit section.                                               
075400*                                                                         
075500 aa091-Outer-Pass.                                                        
075600     perform  aa092-Inner-Pass thru aa092-Exit                            
075700              varying EW-Ix from EW-Sort-Ix by 1                          
075800              until EW-Ix >= EW-Count.                                    
075900*                                                                         
076000 aa091-Exit.  exit.                                                       
076100*                                                                         
076200 aa092-Inner-Pass.                                                        
076300     set      DQ-Ix to EW-Ix.                                             
076400     set      DQ-Ix up by 1.                                              
076500     if       EW-Start-Time (DQ-Ix) < EW-Start-Time (EW-Ix)               
076600              perform aa093-Swap-Entries.                                 
076700*                                                                         
076800 aa092-Exit.  exit.                                                       
076900*                                                                         
077000 aa093-Swap-Entries.                                                      
077100     move     EW-Entry (EW-Ix) to EW-Temp.                                
077200     move     EW-Entry (DQ-Ix) to EW-Entry (EW-Ix).                       
077300     move     EWT-Signal-Time  to EW-Signal-Time (DQ-Ix).                 
077400     move     EWT-Start-Time   to EW-Start-Time (DQ-Ix).                  
077500     move     EWT-Vehicle-Id   to EW-Vehicle-Id (DQ-Ix).                  
077600     move     EWT-Type         to EW-Type (DQ-Ix).                        
077700     move     EWT-CS-Id        to EW-CS-Id (DQ-Ix).                       
077800     move     EWT-Depart-Est   to EW-Depart-Est (DQ-Ix).                  
077900     move     EWT-SOC-Delta    to EW-SOC-Delta (DQ-Ix).                   
078000*                                                                         
078100 aa095-Write-Events             section.                                  
078200*                                                                         
078300     perform  aa096-Write-One-Event thru aa096-Exit                       
078400              varying EW-Ix from 1 by 1 until EW-Ix > EW-Count.           
078500*                                                                         
078600 aa095-Exit.  exit section.                                               
078700*                                                                         
078800 aa096-Write-One-Event.                                                   
078900     move     EW-Signal-Time (EW-Ix) to EV-Signal-Time.                   
079000     move     EW-Start-Time (EW-Ix)  to EV-Start-Time.                    
079100     move     EW-Vehicle-Id (EW-Ix)  to EV-Vehicle-Id.                    
079200     move     EW-Type (EW-Ix)        to EV-Type.                          
079300     move     EW-CS-Id (EW-Ix)       to EV-CS-Id.                         
079400     move     EW-Depart-Est (EW-Ix)  to EV-Depart-Est.                    
079500     move     EW-SOC-Delta (EW-Ix)   to EV-SOC-Delta.                     
079600     move     zero                   to EV-Schedule-Kw.                   
079700     write    EV-Vehicle-Event-Record.                                    
079800*                                                                         
079900 aa096-Exit.  exit.                                                       
080000*                                                                         
080100 aa099-Close-Down               section.                                  
080200*                                                                         
080300     close    ev-rotation-in ev-rotation-out ev-scenario-file             
080400              ev-event-file ev-signal-file.                               
080500*                                                                         
080600 aa099-Exit.  exit section.                                               
