000100*******************************************                               
000200*                                          *                              
000300*  Working Storage For The Average        *                               
000400*        External-Load Profile            *                               
000500*     7 Weekdays x N Timeslots/Day        *                               
000600*******************************************                               
000700*  N is fixed at 288 slots/day (5-minute resolution) - the                
000800*  finest interval this depot suite is set up to run at; a                
000900*  coarser interval just leaves the tail slots unused.                    
001000*                                                                         
001100* 11/12/25 vbc - Created.                                                 
001200* 19/12/25 vbc - Added AL-Count alongside AL-Sum so the average           
001300*                can be taken after the walk, as unit U6 requires.        
001400*                                                                         
001500 01  EV-Avg-Load-Profile.                                                 
001600     03  AL-Weekday                        occurs 7                       
001700                                            indexed by AL-Wx.             
001800         05  AL-Slot                       occurs 288                     
001900                                            indexed by AL-Sx.             
002000             07  AL-Sum        pic s9(9)v9(3) comp-3  value zero.         
002100             07  AL-Count      pic 9(5)       comp    value zero.         
002200             07  AL-Average    pic s9(7)v9(3) comp-3  value zero.         
002300*                                                                         
002400 01  EV-Avg-Load-Slots-Per-Day pic 999       value 288.                   
002500*                                                                         
