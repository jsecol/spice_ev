000100*****************************************************************         
000200*                                                               *         
000300*                Average External-Load Profile                *           
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*                                                                         
000900      program-id.         evavgld.                                        
001000*                                                                         
001100*    Author.             V B Coen FBCS, FIDM, FIDPM, 10/12/2025.          
001200*                        For Applewood Computers.                         
001300*    Installation.       Applewood Computers - EV Depot Suite.            
001400*    Date-Written.       10/12/1985.                                      
001500*    Date-Compiled.                                                       
001600*    Security.           Copyright (C) 1985-2026 & later, Vincent         
001700*                        B Coen.                                          
001800*                        Distributed under the GNU General Public         
001900*                        Licence.                                         
002000*                        See the file COPYING for details.                
002100*                                                                         
002200*    Remarks.            Walks an expanded external-load event            
002300*                        list once per run and buckets the last           
002400*                        known value into a 7-weekday x 288-slot          
002500*                        average-load profile (5-minute native            
002600*                        resolution).  CALLed by evsched for its          
002700*                        window-ahead forecast (B12) - the walk           
002800*                        happens on the first CALL each run and           
002900*                        the profile is cached in working storage         
003000*                        for every lookup after that.                     
003100*                                                                         
003200*    Version.            See Prog-Name in ws.                             
003300*                                                                         
003400*    Called modules.     evdate (timestamp arithmetic).                   
003500*                                                                         
003600*    Error messages used. EV13 (see wsevmsg).                             
003700*                                                                         
003800* Changes:                                                                
003900* 10/12/85 vbc - 1.0.00 Created.                                          
004000* 19/12/85 vbc -    .01 Split the walk out of the lookup so a run         
004100*                       of evsched only pays for the walk once,           
004200*                       not on every B12 forecast call.                   
004300* 17/09/98 vbc          Y2K review - all dates carried as 4-digit         
004400*                       CCYY throughout, no change required.              
004500* 26/04/24 vbc          Copyright notice update superseding all           
004600*                       previous notices.                                 
004700*                                                                         
004800 environment             division.                                        
004900 configuration           section.                                         
005000 special-names.                                                           
005100     class ev-digit is "0123456789".                                      
005200 input-output            section.                                         
005300 file-control.                                                            
005400     select ev-nrg-file           assign to "AVGNRG"                      
005500                                   organization line sequential           
005600                                   file status is ws-nrg-status.          
005700*                                                                         
005800 data                    division.                                        
005900 file section.                                                            
006000 fd  ev-nrg-file.                                                         
006100 01  EV-Nrg-File-Record.                                                  
006200     03  NV-Start-Time           pic x(19).                               
006300     03  NV-Step-Duration        pic 9(7)       comp.                     
006400     03  NV-GC-Id                pic x(8).                                
006500     03  NV-Factor               pic s9(3)v9(4) comp-3.                   
006600     03  NV-Value                pic s9(7)v9(3) comp-3.                   
006700     03  filler                  pic x(11).                               
006800*                                                                         
006900 01  EV-Nrg-File-Iso redefines EV-Nrg-File-Record.                        
007000     03  NVI-Year                pic 9(4).                                
007100     03  filler                  pic x.                                   
007200     03  NVI-Month               pic 99.                                  
007300     03  filler                  pic x.                                   
007400     03  NVI-Day                 pic 99.                                  
007500     03  filler                  pic x(11).                               
007600*                                                                         
007700 working-storage section.                                                 
007800 77  Prog-Name               pic x(19)  value "evavgld (1.0.01)".         
007900*                                                                         
008000 copy wsevavg.                                                            
008100 copy wsevmsg.                                                            
008200 copy wsevdat.                                                            
008300*                                                                         
008400 01  ws-walk-work.                                                        
008500     03  ws-nrg-status            pic xx        value spaces.             
008600     03  ws-nrg-eof               pic x         value "N".                
008700         88  ws-nrg-is-eof                      value "Y".                
008800     03  ws-loaded-flag           pic x         value "N".                
008900         88  ws-loaded                          value "Y".                
009000     03  ws-interval-mins         pic 9(5)  binary value zero.            
009100     03  ws-current-time          pic x(19)     value spaces.             
009200     03  ws-last-value            pic s9(7)v9(3) comp-3                   
009300                                            value zero.                   
009400     03  filler                   pic x(8).                               
009500*                                                                         
009600 01  ws-clock-work.                                                       
009700     03  evd-direction            pic x.                                  
009800     03  evd-seconds              pic s9(9)     binary.                   
009900     03  ws-advance-secs          pic s9(9)     binary.                   
010000     03  ws-days-since-epoch      pic s9(9)     binary.                   
010100     03  ws-secs-of-day           pic s9(9)     binary.                   
010200     03  ws-weekday-remainder     pic 9         binary.                   
010300     03  filler                   pic x(8).                               
010400*                                                                         
010500 01  ws-slot-work.                                                        
010600     03  ws-minutes-of-day        pic 9(4)  binary value zero.            
010700     03  ws-weekday               pic 9         value zero.               
010800     03  ws-slot-ix               pic 999   binary value zero.            
010900     03  filler                   pic x(8).                               
011000*                                                                         
011100 linkage                 section.                                         
011200*                                                                         
011300 01  EVL-Timestamp                pic x(19).                              
011400 01  EVL-Interval-Mins            pic 9(5)  binary.                       
011500 01  EVL-Power                    pic s9(7)v9(3) comp-3.                  
011600*                                                                         
011700 procedure division using EVL-Timestamp                                   
011800                           EVL-Interval-Mins                              
011900                           EVL-Power.                                     
012000*                                                                         
012100 aa000-Main                   section.                                    
012200*                                                                         
012300     if       not ws-loaded                                               
012400              perform aa020-Walk-Events thru aa020-Exit                   
012500              move "Y" to ws-loaded-flag.                                 
012600     perform  aa040-Lookup thru aa040-Exit.                               
012700     goback.                                                              
012800*                                                                         
012900 aa000-Exit.  exit section.                                               
013000*                                                                         
013100* Walks the expanded external-load event list once per run,               
013200* lockstep at the caller's interval, bucketing the last-known             
013300* value into the weekday/timeslot average - unit U6's walk.               
013400 aa020-Walk-Events              section.                                  
013500*                                                                         
013600     move     EVL-Interval-Mins to ws-interval-mins.                      
013700     move     zero to ws-last-value.                                      
013800     move     "N"  to ws-nrg-eof.                                         
013900     open     input ev-nrg-file.                                          
014000     if       ws-nrg-status not = "00"                                    
014100              display EV13                                                
014200              go to aa020-Exit.                                           
014300     perform  aa021-Next-Nrg-Rec thru aa021-Exit.                         
014400     if       ws-nrg-is-eof                                               
014500              close ev-nrg-file                                           
014600              go to aa020-Exit.                                           
014700     move     NV-Start-Time to ws-current-time.                           
014800     perform  aa022-Walk-One-Step thru aa022-Exit                         
014900              until ws-nrg-is-eof.                                        
015000     close    ev-nrg-file.                                                
015100*                                                                         
015200 aa020-Exit.  exit section.                                               
015300*                                                                         
015400 aa021-Next-Nrg-Rec.                                                      
015500     read     ev-nrg-file                                                 
015600              at end move "Y" to ws-nrg-eof.                              
015700*                                                                         
015800 aa021-Exit.  exit.                                                       
015900*                                                                         
016000 aa022-Walk-One-Step.                                                     
016100     perform  aa023-Apply-Due-Nrg thru aa023-Exit                         
016200              until ws-nrg-is-eof                                         
016300                 or NV-Start-Time > ws-current-time.                      
016400     perform  aa024-Bucket-Value thru aa024-Exit.                         
016500     perform  aa025-Advance-Walk-Clock thru aa025-Exit.                   
016600*                                                                         
016700 aa022-Exit.  exit.                                                       
016800*                                                                         
016900 aa023-Apply-Due-Nrg.                                                     
017000     move     NV-Value to ws-last-value.                                  
017100     perform  aa021-Next-Nrg-Rec thru aa021-Exit.                         
017200*                                                                         
017300 aa023-Exit.  exit.                                                       
017400*                                                                         
017500 aa024-Bucket-Value.                                                      
017600     move     ws-current-time to EV-Timestamp.                            
017700     move     "P" to evd-direction.                                       
017800     call     "evdate" using EV-Timestamp                                 
017900                              evd-direction evd-seconds.                  
018000     perform  aa060-Derive-Weekday-Slot thru aa060-Exit.                  
018100     add      ws-last-value to AL-Sum (ws-weekday, ws-slot-ix).           
018200     add      1 to AL-Count (ws-weekday, ws-slot-ix).                     
018300*                                                                         
018400 aa024-Exit.  exit.                                                       
018500*                                                                         
018600 aa025-Advance-Walk-Clock.                                                
018700     move     ws-current-time to EV-Timestamp.                            
018800     move     "P" to evd-direction.                                       
018900     call     "evdate" using EV-Timestamp                                 
019000                              evd-direction evd-seconds.                  
019100     compute  ws-advance-secs = ws-interval-mins * 60.                    
019200     compute  evd-seconds = evd-seconds + ws-advance-secs.                
019300     move     "U" to evd-direction.                                       
019400     call     "evdate" using EV-Timestamp                                 
019500                              evd-direction evd-seconds.                  
019600     move     EV-Timestamp to ws-current-time.                            
019700*                                                                         
019800 aa025-Exit.  exit.                                                       
019900*                                                                         
020000* Given evd-seconds already parsed for the timestamp of interest,         
020100* derives the weekday (1-7) and 5-minute native timeslot (1-288)          
020200* by plain divide/remainder arithmetic - no intrinsic functions           
020300* beyond the ones evdate itself already uses.                             
020400 aa060-Derive-Weekday-Slot.                                               
020500     divide   evd-seconds by 86400 giving ws-days-since-epoch.            
020600     compute  ws-secs-of-day = evd-seconds -                              
020700                   (ws-days-since-epoch * 86400).                         
020800     compute  ws-minutes-of-day = ws-secs-of-day / 60.                    
020900     divide   ws-days-since-epoch by 7 giving ws-days-since-epoch         
021000              remainder ws-weekday-remainder.                             
021100     compute  ws-weekday = ws-weekday-remainder + 1.                      
021200     compute  ws-slot-ix = (ws-minutes-of-day / 5) + 1.                   
021300*                                                                         
021400 aa060-Exit.  exit.                                                       
021500*                                                                         
021600* Per-call lookup - returns the cached average for the weekday            
021700* and timeslot of EVL-Timestamp, zero when the slot was never             
021800* visited by the walk.                                                    
021900 aa040-Lookup                   section.                                  
022000*                                                                         
022100     move     EVL-Timestamp to EV-Timestamp.                              
022200     move     "P" to evd-direction.                                       
022300     call     "evdate" using EV-Timestamp                                 
022400                              evd-direction evd-seconds.                  
022500     perform  aa060-Derive-Weekday-Slot thru aa060-Exit.                  
022600     set      AL-Wx to ws-weekday.                                        
022700     set      AL-Sx to ws-slot-ix.                                        
022800     if       AL-Count (AL-Wx, AL-Sx) > zero                              
022900              compute AL-Average (AL-Wx, AL-Sx) rounded =                 
023000                    AL-Sum (AL-Wx, AL-Sx) /                               
023100                    AL-Count (AL-Wx, AL-Sx)                               
023200              move AL-Average (AL-Wx, AL-Sx) to EVL-Power                 
023300     else                                                                 
023400              move zero to EVL-Power.                                     
023500*                                                                         
023600 aa040-Exit.  exit section.                                               
