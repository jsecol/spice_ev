000100*****************************************************************         
000200*                                                               *         
000300*                Timestamp Parse & Build                       *          
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*                                                                         
000900      program-id.         evdate.                                         
001000*                                                                         
001100*    Author.             V B Coen FBCS, FIDM, FIDPM, 04/12/2025.          
001200*                        For Applewood Computers.                         
001300*    Installation.       Applewood Computers - EV Depot Suite.            
001400*    Date-Written.       04/12/1985.                                      
001500*    Date-Compiled.                                                       
001600*    Security.           Copyright (C) 1985-2026 & later, Vincent         
001700*                        Distributed under the GNU General Public         
001800*                        See the file COPYING for details.                
001900*                                                                         
002000*    Remarks.            Parses the X(19) timestamps used througho        
002100*                        the EV depot suite (R1/R4/R5/R6/R8) into         
002200*                        signed count of seconds since 31/12/1600,        
002300*                        builds the ISO form back out of that coun        
002400*                        every timestep/window/interval calculatio        
002500*                        evsettle, evgreedy, evsched, evscen & eve        
002600*                        goes through here so they all agree.             
002700*                                                                         
002800*    Version.            See Prog-Name in ws.                             
002900*                                                                         
003000*    Called modules.     None.                                            
003100*                                                                         
003200*    Error messages used. None - a bad date parses to zero seconds        
003300*                                                                         
003400* Changes:                                                                
003500* 04/12/85 vbc - 1.0.00 Created - lifted the date-conversion shape        
003600*                       of maps04 and re-purposed for the EV suite        
003700*                       full timestamp (date + hh:mm:ss) instead o        
003800*                       maps04's date-only field.                         
003900* 22/12/85 vbc -    .01 Added the CSV-form redefinition so evscen         
004000*                       feed it ROT-Departure/ROT-Arrival (space          
004100*                       separator) as well as the ISO ("T") forms.        
004200* 09/01/86 vbc -    .02 Chg EVD-Seconds from binary-long to comp-2        
004300*                       no - reverted, comp-2 is not permitted her        
004400*                       range of binary-long is ample through 2100        
004500* 16/04/24 vbc          Copyright notice update superseding all           
004600*                       previous notices.                                 
004700*                                                                         
004800 environment             division.                                        
004900 configuration           section.                                         
005000 special-names.                                                           
005100     class ev-digit is "0123456789".                                      
005200 input-output            section.                                         
005300 file-control.                                                            
005400 data                    division.                                        
005500 file section.                                                            
005600 working-storage section.                                                 
005700 77  Prog-Name               pic x(17)  value "evdate  (1.0.02)".         
005800*                                                                         
005900 01  WS-Test-Date.                                                        
006000     03  WS-Test-CCYY         pic 9(4).                                   
006100     03  WS-Test-MM           pic 99.                                     
006200     03  WS-Test-DD           pic 99.                                     
006300 01  WS-Test-Date9  redefines WS-Test-Date                                
006400                              pic 9(8).                                   
006500*                                                                         
006600 01  WS-Days-Since-Epoch      pic s9(9)   binary.                         
006700 01  WS-Remaining-Secs        pic s9(9)   binary.                         
006800 01  WS-HH                    pic 99.                                     
006900 01  WS-MM                    pic 99.                                     
007000 01  WS-SS                    pic 99.                                     
007100*                                                                         
007200 linkage                 section.                                         
007300*                                                                         
007400 01  EV-Timestamp             pic x(19).                                  
007500 01  EV-Timestamp-Csv redefines EV-Timestamp.                             
007600     03  EVC-Date             pic x(10).                                  
007700     03  EVC-Sep              pic x.                                      
007800     03  EVC-Time             pic x(8).                                   
007900 01  EV-Timestamp-Iso redefines EV-Timestamp.                             
008000     03  EVI-CCYY             pic 9(4).                                   
008100     03  filler               pic x.                                      
008200     03  EVI-MM               pic 99.                                     
008300     03  filler               pic x.                                      
008400     03  EVI-DD               pic 99.                                     
008500     03  filler               pic x.                                      
008600     03  EVI-HH               pic 99.                                     
008700     03  filler               pic x.                                      
008800     03  EVI-MI               pic 99.                                     
008900     03  filler               pic x.                                      
009000     03  EVI-SS               pic 99.                                     
009100 01  EVD-Direction             pic x.                                     
009200*                               "P" = parse Timestamp to Seconds.         
009300*                               "U" = unparse Seconds to Timestamp        
009400 01  EVD-Seconds               pic s9(9)  binary.                         
009500*                                                                         
009600 procedure division using EV-Timestamp                                    
009700                           EVD-Direction                                  
009800                           EVD-Seconds.                                   
009900*                                                                         
010000 aa000-Main                   section.                                    
010100*                                                                         
010200     evaluate EVD-Direction                                               
010300         when "P" perform bb010-Parse                                     
010400         when "U" perform bb020-Unparse                                   
010500         when other                                                       
010600              move zero to EVD-Seconds                                    
010700     end-evaluate.                                                        
010800     goback.                                                              
010900*                                                                         
011000 aa000-Exit.  exit section.                                               
011100*                                                                         
011200 bb010-Parse                  section.                                    
011300*                                                                         
011400*   Accepts either the ISO form (11th byte "T") or the CSV form           
011500*   (11th byte space) - both break out the same way once the              
011600*   separator is skipped.                                                 
011700*                                                                         
011800     move     EVI-CCYY  to WS-Test-CCYY.                                  
011900     move     EVI-MM    to WS-Test-MM.                                    
012000     move     EVI-DD    to WS-Test-DD.                                    
012100     if       WS-Test-Date9 not numeric                                   
012200              move zero to EVD-Seconds                                    
012300              go to bb010-Exit.                                           
012400     compute  WS-Days-Since-Epoch =                                       
012500                   function integer-of-date (WS-Test-Date9).              
012600     move     EVI-HH to WS-HH.                                            
012700     move     EVI-MI to WS-MM.                                            
012800     move     EVI-SS to WS-SS.                                            
012900     compute  EVD-Seconds =                                               
013000                   (WS-Days-Since-Epoch * 86400)                          
013100                   + (WS-HH * 3600) + (WS-MM * 60) + WS-SS.               
013200*                                                                         
013300 bb010-Exit.  exit section.                                               
013400*                                                                         
013500 bb020-Unparse                section.                                    
013600*                                                                         
013700     compute  WS-Days-Since-Epoch = EVD-Seconds / 86400.                  
013800     compute  WS-Remaining-Secs = EVD-Seconds                             
013900                   - (WS-Days-Since-Epoch * 86400).                       
014000     compute  WS-HH = WS-Remaining-Secs / 3600.                           
014100     compute  WS-MM = (WS-Remaining-Secs - (WS-HH * 3600)) / 60.          
014200     compute  WS-SS = WS-Remaining-Secs - (WS-HH * 3600) - (WS-MM         
014300     move     function date-of-integer (WS-Days-Since-Epoch)              
014400                   to WS-Test-Date.                                       
014500     move     WS-Test-CCYY to EVI-CCYY.                                   
014600     move     "-"          to EV-Timestamp (5:1)  EV-Timestamp (8:        
014700     move     WS-Test-MM   to EVI-MM.                                     
014800     move     WS-Test-DD   to EVI-DD.                                     
014900     move     "T"          to EV-Timestamp (11:1).                        
015000     move     WS-HH        to EVI-HH.                                     
015100     move     ":"          to EV-Timestamp (14:1) EV-Timestamp (17        
015200     move     WS-MM        to EVI-MI.                                     
015300     move     WS-SS        to EVI-SS.                                     
015400*                                                                         
015500 bb020-Exit.  exit section.                                               
015600*                                                                         
