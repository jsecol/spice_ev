000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For A Schedule List  *                               
000400*        Entry (Target / Window)         *                                
000500*******************************************                               
000600*  File size 60 bytes.  Same start-time/step/GC header shape as           
000700*  EV-Nrg-List-Record (wsevnrg), but carries both the target power        
000800*  and the charge-window flag a schedule row needs together - R8's        
000900*  single value column has no room for the pair.                          
001000*                                                                         
001100* 09/08/26 vbc - Created for evevprep's schedule-CSV expansion            
001200*                (U5 step 3).  Ticket EVQ-115.                            
001300*                                                                         
001400 01  EV-Sched-List-Record.                                                
001500     03  SL-Start-Time         pic x(19).                                 
001600     03  SL-Step-Duration      pic 9(7)      comp.                        
001700     03  SL-GC-Id              pic x(8).                                  
001800     03  SL-Target             pic s9(7)v9(3) comp-3.                     
001900     03  SL-Window             pic x.                                     
002000     03  filler                pic x(20).                                 
002100*                                                                         
