000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Operator     *                               
000400*        Signal Working Record            *                               
000500*     (Price / Limit / Target / Window)   *                               
000600*******************************************                               
000700*  File size 64 bytes.                                                    
000800*                                                                         
000900* 08/12/25 vbc - Created.                                                 
001000* 21/12/25 vbc - Added GS-Present flags - fields "may be absent"          
001100*                on any given signal, need a byte each to carry           
001200*                that state.                                              
001300*                                                                         
001400 01  EV-Operator-Signal-Record.                                           
001500     03  GS-Signal-Time         pic x(19).                                
001600     03  GS-Start-Time          pic x(19).                                
001700     03  GS-GC-Id               pic x(8).                                 
001800     03  GS-Cost                pic s9(3)v9(4)  comp-3.                   
001900     03  GS-Max-Power           pic s9(7)v9(3)  comp-3.                   
002000     03  GS-Target              pic s9(7)v9(3)  comp-3.                   
002100     03  GS-Window              pic x.                                    
002200     03  GS-Present-Flags.                                                
002300         05  GS-Cost-Present     pic x    value "N".                      
002400         05  GS-Max-Power-Present pic x   value "N".                      
002500         05  GS-Target-Present   pic x    value "N".                      
002600         05  GS-Window-Present   pic x    value "N".                      
002700     03  filler                 pic x(6).                                 
002800*                                                                         
