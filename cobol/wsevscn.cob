000100*******************************************                               
000200*                                          *                              
000300*  Record Definitions For The Scenario    *                               
000400*        Output File                      *                               
000500*     Header / Vehicle / Station /        *                               
000600*     Battery / Connector lines - a       *                               
000700*     leading "kind" byte tells evgreedy  *                               
000800*     & evsched which layout follows      *                               
000900*******************************************                               
001000*                                                                         
001100* 12/12/25 vbc - Created.                                                 
001200* 05/01/26 vbc - Split VT/VH/CS lines out from a single "detail"          
001300*                line - three distinct field sets don't fit one           
001400*                80-byte record without a REDEFINES headache.             
001500* 09/08/26 vbc - Added the connector line (SCN-GC-Kind) and gave          
001600*                the station line its parent SCN-CS-GC-Id - the           
001700*                connector table was never being primed off this          
001800*                file, so GC-Ix lookups in evgreedy/evsched came          
001900*                up empty every run.  Raised on ticket EVQ-114.           
002000*                                                                         
002100 01  EV-Scenario-Header-Line.                                             
002200     03  SCN-Kind              pic x         value "H".                   
002300     03  SCN-Start-Time        pic x(19).                                 
002400     03  SCN-Interval-Mins     pic 9(5).                                  
002500     03  SCN-Interval-Count    pic 9(7).                                  
002600     03  filler                pic x(48).                                 
002700*                                                                         
002800 01  EV-Scenario-Vtype-Line.                                              
002900     03  SCN-VT-Kind           pic x         value "T".                   
003000     03  SCN-VT-Name           pic x(20).                                 
003100     03  SCN-VT-Capacity       pic 9(5)v9(2).                             
003200     03  SCN-VT-Max-Power      pic 9(5)v9(2).                             
003300     03  SCN-VT-Min-Power      pic 9(5)v9(2).                             
003400     03  SCN-VT-Efficiency     pic 9(1)v9(4).                             
003500     03  filler                pic x(28).                                 
003600*                                                                         
003700 01  EV-Scenario-Vehicle-Line.                                            
003800     03  SCN-VH-Kind           pic x         value "V".                   
003900     03  SCN-VH-Id             pic x(24).                                 
004000     03  SCN-VH-Type-Name      pic x(20).                                 
004100     03  SCN-VH-SOC            pic 9(3)v9(4).                             
004200     03  SCN-VH-Desired-SOC    pic 9(3)v9(4).                             
004300     03  filler                pic x(9).                                  
004400*                                                                         
004500 01  EV-Scenario-Station-Line.                                            
004600     03  SCN-CS-Kind           pic x         value "S".                   
004700     03  SCN-CS-Id             pic x(27).                                 
004800     03  SCN-CS-Max-Power      pic 9(5)v9(2).                             
004900     03  SCN-CS-Min-Power      pic 9(5)v9(2).                             
005000     03  SCN-CS-GC-Id          pic x(8).                                  
005100     03  filler                pic x(11).                                 
005200*                                                                         
005300 01  EV-Scenario-Battery-Line.                                            
005400     03  SCN-BT-Kind           pic x         value "B".                   
005500     03  SCN-BT-Id             pic x(20).                                 
005600     03  SCN-BT-Capacity       pic 9(5)v9(2).                             
005700     03  SCN-BT-Power          pic 9(5)v9(2).                             
005800     03  SCN-BT-GC-Id          pic x(8).                                  
005900     03  filler                pic x(19).                                 
006000*                                                                         
006100 01  EV-Scenario-Connector-Line.                                          
006200     03  SCN-GC-Kind           pic x         value "G".                   
006300     03  SCN-GC-Id             pic x(8).                                  
006400     03  SCN-GC-Max-Power      pic 9(7)v9(2).                             
006500     03  SCN-GC-Cost           pic s9(3)v9(4).                            
006600     03  filler                pic x(55).                                 
006700*                                                                         
