000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Vehicle      *                               
000400*        Event Working/Output Record      *                               
000500*     Sorted by EV-Start-Time on the      *                               
000600*     EVENT-FILE                          *                               
000700*******************************************                               
000800*  File size 96 bytes.                                                    
000900*                                                                         
001000* 08/12/25 vbc - Created.                                                 
001100* 21/12/25 vbc - Added EV-Schedule-Kw for the schedule strategy.          
001200* 09/12/25 vbc - Re-used EV-Type EXT-LOAD/FEED-IN for the two grid        
001300*                named-load events - no separate record needed.           
001400*                                                                         
001500 01  EV-Vehicle-Event-Record.                                             
001600     03  EV-Signal-Time        pic x(19).                                 
001700     03  EV-Start-Time         pic x(19).                                 
001800     03  EV-Vehicle-Id         pic x(24).                                 
001900*                               Doubles as a named-load id on an          
002000*                               EXT-LOAD/FEED-IN record (not a            
002100*                               vehicle id).                              
002200     03  EV-Type               pic x(9).                                  
002300*                               ARRIVAL, DEPARTURE, SCHEDULE,             
002400*                               EXT-LOAD or FEED-IN.                      
002500     03  EV-CS-Id              pic x(27).                                 
002600*                               Charging station (arrival); low           
002700*                               order 8 bytes = grid connector            
002800*                               id on EXT-LOAD/FEED-IN.                   
002900     03  EV-Depart-Est         pic x(19).                                 
003000     03  EV-SOC-Delta          pic s9(1)v9(4)  comp-3.                    
003100     03  EV-Schedule-Kw        pic s9(7)v9(3)  comp-3.                    
003200*                               Per-vehicle power (SCHEDULE) or           
003300*                               named-load value (EXT-LOAD or             
003400*                               FEED-IN) - evevprep signs                 
003500*                               FEED-IN negative.                         
003600     03  filler                pic x(3).                                  
003700*                                                                         
