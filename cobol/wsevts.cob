000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Simulation   *                               
000400*        Time Series File                 *                               
000500*     One record per simulation timestep  *                               
000600*******************************************                               
000700*  File size 40 bytes.                                                    
000800*                                                                         
000900* 04/12/25 vbc - Created.                                                 
001000* 09/12/25 vbc - SIM-Window added, was missing from first cut.            
001100*                                                                         
001200 01  EV-Timeseries-Record.                                                
001300     03  SIM-Timestamp        pic x(19).                                  
001400     03  SIM-Price            pic s9(3)v9(4).                             
001500     03  SIM-Grid-Power       pic s9(7)v9(3).                             
001600     03  SIM-Ext-Load         pic s9(7)v9(3).                             
001700     03  SIM-Window           pic x.                                      
001800     03  filler               pic x(2).                                   
001900*                                                                         
