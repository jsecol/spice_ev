000100*******************************************                               
000200*                                          *                              
000300*   Shared Timestamp Working Fields       *                               
000400*     For The EV Depot Settlement Suite   *                               
000500*                                          *                              
000600*******************************************                               
000700* All EV timestamps arrive as X(19) - either the ISO form                 
000800* YYYY-MM-DDThh:mm:ss (R1/R5/R6/R8) or the CSV form                       
000900* YYYY-MM-DD hh:mm:ss (R4) - the 11th byte is the only difference.        
001000* This block gives every program the same broken-out view.                
001100*                                                                         
001200* 04/12/25 vbc - Created.                                                 
001300* 22/12/25 vbc - Added EV-Minutes-Of-Day for B11 window scanning.         
001400*                                                                         
001500 01  EV-Timestamp            pic x(19).                                   
001600 01  EV-Timestamp-Iso redefines EV-Timestamp.                             
001700     03  EVD-Year            pic 9(4).                                    
001800     03  filler              pic x.                                       
001900     03  EVD-Month           pic 99.                                      
002000     03  filler              pic x.                                       
002100     03  EVD-Day             pic 99.                                      
002200     03  filler              pic x.                                       
002300     03  EVD-Hour            pic 99.                                      
002400     03  filler              pic x.                                       
002500     03  EVD-Minute          pic 99.                                      
002600     03  filler              pic x.                                       
002700     03  EVD-Second          pic 99.                                      
002800*                                                                         
002900 01  EV-Date-Bin             pic 9(8)   binary.                           
003000 01  EV-Date-Bin-9 redefines EV-Date-Bin.                                 
003100     03  EVDB-Year           pic 9(4).                                    
003200     03  EVDB-Month          pic 99.                                      
003300     03  EVDB-Day            pic 99.                                      
003400*                                                                         
003500 01  EV-Weekday              pic 9        value zero.                     
003600*                             1 = Monday .. 7 = Sunday, per FUNCTI        
003700*                             INTEGER-OF-DATE / 7 remainder conven        
003800 01  EV-Minutes-Since-Epoch  pic s9(9)  binary value zero.                
003900 01  EV-Minutes-Of-Day       pic 9(4)     value zero.                     
004000*                                                                         
