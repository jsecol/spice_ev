000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Price Sheet  *                               
000400*        Parameter File                   *                               
000500*     Single parameter record - RRN = 1   *                               
000600*******************************************                               
000700*  File size 400 bytes - padded by filler.                                
000800*                                                                         
000900* Constants carried elsewhere (not on this record):                       
001000*   UTILIZATION-TIME-EC = 2500 hours/annum.                               
001100*   MAX-ENERGY-SLP      = 100 000 kWh/annum.                              
001200*                                                                         
001300* 05/12/25 vbc - Created.                                                 
001400* 14/12/25 vbc - Added PS-Sched-Reduction, missed on first cut.           
001500* 02/01/26 vbc - Rec size confirmed at 400, filler adjusted.              
001600* 24/02/26 vbc - Added PS-Core-Window / PS-No-Drive-Day for B11 of        
001700*                evsched (schedule strategy core standing time).          
001800*                                                                         
001900 01  EV-Price-Sheet-Record.                                               
002000     03  PS-SLP-Block.                                                    
002100         05  PS-SLP-Commodity        pic 9(3)v9(4)  comp-3.               
002200         05  PS-SLP-Basic            pic 9(5)v9(2)  comp-3.               
002300     03  PS-RLM-LT-Block.                                                 
002400*                                     Utilization < 2500 h/a.             
002500         05  PS-RLM-LT-Commodity-HV  pic 9(3)v9(4)  comp-3.               
002600         05  PS-RLM-LT-Commodity-MV  pic 9(3)v9(4)  comp-3.               
002700         05  PS-RLM-LT-Commodity-LV  pic 9(3)v9(4)  comp-3.               
002800         05  PS-RLM-LT-Capacity-HV   pic 9(5)v9(2)  comp-3.               
002900         05  PS-RLM-LT-Capacity-MV   pic 9(5)v9(2)  comp-3.               
003000         05  PS-RLM-LT-Capacity-LV   pic 9(5)v9(2)  comp-3.               
003100     03  PS-RLM-GE-Block.                                                 
003200*                                     Utilization >= 2500 h/a.            
003300         05  PS-RLM-GE-Commodity-HV  pic 9(3)v9(4)  comp-3.               
003400         05  PS-RLM-GE-Commodity-MV  pic 9(3)v9(4)  comp-3.               
003500         05  PS-RLM-GE-Commodity-LV  pic 9(3)v9(4)  comp-3.               
003600         05  PS-RLM-GE-Capacity-HV   pic 9(5)v9(2)  comp-3.               
003700         05  PS-RLM-GE-Capacity-MV   pic 9(5)v9(2)  comp-3.               
003800         05  PS-RLM-GE-Capacity-LV   pic 9(5)v9(2)  comp-3.               
003900     03  PS-RLM-Additional           pic 9(5)v9(2)  comp-3.               
004000     03  PS-Charge-Block.                                                 
004100         05  PS-Procurement          pic 9(3)v9(4)  comp-3.               
004200         05  PS-EEG-Levy             pic 9(3)v9(4)  comp-3.               
004300         05  PS-CHP-Levy             pic 9(3)v9(4)  comp-3.               
004400         05  PS-Indiv-Levy           pic 9(3)v9(4)  comp-3.               
004500         05  PS-Offshore-Levy        pic 9(3)v9(4)  comp-3.               
004600         05  PS-Interrupt-Levy       pic 9(3)v9(4)  comp-3.               
004700         05  PS-Concession           pic 9(3)v9(4)  comp-3.               
004800         05  PS-Electricity-Tax      pic 9(3)v9(4)  comp-3.               
004900     03  PS-VAT-Pct                  pic 9(3)v9(2)  comp-3.               
005000     03  PS-PV-Tiers                             occurs 3.                
005100         05  PS-PV-Kwp               pic 9(7)v9(2)  comp-3.               
005200         05  PS-PV-Remun             pic 9(3)v9(4)  comp-3.               
005300     03  PS-BM-Low-Factor            pic 9(1)v9(4)  comp-3.               
005400     03  PS-BM-Med-Factor            pic 9(1)v9(4)  comp-3.               
005500     03  PS-Sched-Reduction          pic 9(3)v9(4)  comp-3.               
005600     03  PS-Run-Control.                                                  
005700*                                     Site/run parameters that tra        
005800*                                     with the price sheet rather         
005900*                                     with the time series - the          
006000*                                     nearest thing this suite has        
006100*                                     a JCL PARM card.                    
006200     05  PS-Strategy             pic x.                                   
006300*                                     G Greedy, B Balanced, D Dist        
006400*                                     M Balanced_Market, W Flex_Wi        
006500*                                     S Schedule.                         
006600     05  PS-Voltage-Level        pic xx.                                  
006700*                                     HV, MV or LV - only used for        
006800     05  PS-PV-Nominal-Power     pic 9(7)v9(2)  comp-3.                   
006900     05  PS-Core-Window                          occurs 2.                
007000         07  PS-CW-Start         pic 9(4)  value zero.                    
007100         07  PS-CW-End           pic 9(4)  value zero.                    
007200*                                     hhmm, 24h clock - a window          
007300*                                     spans midnight when start >         
007400*                                     end, per B11.  Unused window        
007500*                                     left zero/zero.                     
007600     05  PS-No-Drive-Day                         occurs 7                 
007700                                                  pic x value "N".        
007800*                                     Y = whole weekday is core           
007900*                                     standing time, 1=Monday thru        
008000*                                     7=Sunday.                           
008100     03  filler                      pic x(257).                          
008200*                                                                         
