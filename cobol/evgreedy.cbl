000100*****************************************************************         
000200*                                                               *         
000300*                Greedy Charge-Step Dispatcher                *           
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*                                                                         
000900      program-id.         evgreedy.                                       
001000*                                                                         
001100*    Author.             V B Coen FBCS, FIDM, FIDPM, 08/12/2025.          
001200*                        For Applewood Computers.                         
001300*    Installation.       Applewood Computers - EV Depot Suite.            
001400*    Date-Written.       08/12/1985.                                      
001500*    Date-Compiled.                                                       
001600*    Security.           Copyright (C) 1985-2026 & later, Vincent         
001700*                        B Coen.                                          
001800*                        Distributed under the GNU General Public         
001900*                        Licence.                                         
002000*                        See the file COPYING for details.                
002100*                                                                         
002200*    Remarks.            Loads the scenario (vehicles, stations,          
002300*                        connector) built by evscen, walks the            
002400*                        simulation timestep by timestep applying         
002500*                        every vehicle-event and operator-signal          
002600*                        due by that timestep, then dispatches            
002700*                        the greedy strategy - each connected             
002800*                        vehicle below its desired SOC charges at         
002900*                        the maximum power the vehicle, station           
003000*                        and grid connector will all allow.               
003100*                                                                         
003200*    Version.            See Prog-Name in ws.                             
003300*                                                                         
003400*    Called modules.     evdate (interval arithmetic on the               
003500*                        current-time clock).                             
003600*                                                                         
003700*    Error messages used. EV05 EV06 EV13 EV14 EV15 (see wsevmsg).         
003800*                                                                         
003900* Changes:                                                                
004000* 08/12/85 vbc - 1.0.00 Created.                                          
004100* 23/12/85 vbc -    .01 ISO timestamps compare correctly as plain         
004200*                       X(19) strings, so the event/signal "due           
004300*                       yet" test needs no CALL to evdate - only          
004400*                       the interval advance does.                        
004500* 11/01/86 vbc -    .02 Added the connector current-max-power             
004600*                       merge rule for OPERATOR-SIGNAL (was only          
004700*                       handling the cost side).                          
004800* 17/09/98 vbc          Y2K review - all dates carried as 4-digit         
004900*                       CCYY throughout, no change required.              
005000* 26/04/24 vbc          Copyright notice update superseding all           
005100*                       previous notices.                                 
005200* 09/08/26 vbc -    .03 SCENARIO no longer skips the connector -          
005300*                       GC-Entry was never being loaded, so every         
005400*                       GC-Ix search came up empty.  Now primed           
005500*                       from the new SCN-GC-Kind line, and the            
005600*                       station line carries its parent GC-Id.            
005700*                       Ticket EVQ-114.                                   
005800* 09/08/26 vbc -    .04 EXT-LOAD/FEED-IN named-load lookup was            
005900*                       searching on whatever GC-Id an earlier            
006000*                       OPERATOR-SIGNAL left behind - GS-GC-Id is         
006100*                       now loaded from the event's own EV-CS-Id          
006200*                       before the connector search runs.                 
006300*                                                                         
006400 environment             division.                                        
006500 configuration           section.                                         
006600 special-names.                                                           
006700     class ev-digit is "0123456789".                                      
006800 input-output            section.                                         
006900 file-control.                                                            
007000     select ev-scenario-file      assign to "SCENARIO"                    
007100                                  organization line sequential            
007200                                  file status is ws-sc-status.            
007300     select ev-event-file        assign to "EVENTS"                       
007400                                  organization line sequential            
007500                                  file status is ws-ev-status.            
007600     select ev-signal-file        assign to "SIGNALS"                     
007700                                  organization line sequential            
007800                                  file status is ws-sg-status.            
007900     select ev-command-file      assign to "COMMANDS"                     
008000                                  organization line sequential            
008100                                  file status is ws-cm-status.            
008200*                                                                         
008300 data                    division.                                        
008400 file section.                                                            
008500 fd  ev-scenario-file.                                                    
008600 copy wsevscn.                                                            
008700 fd  ev-event-file.                                                       
008800 copy wsevevt.                                                            
008900 fd  ev-signal-file.                                                      
009000 copy wsevsig.                                                            
009100 fd  ev-command-file.                                                     
009200 01  EV-Command-Line.                                                     
009300     03  CMD-CS-Id               pic x(27).                               
009400     03  CMD-Power               pic s9(7)v9(3).                          
009500     03  filler                  pic x(45).                               
009600*                                                                         
009700 working-storage section.                                                 
009800 77  Prog-Name               pic x(19)  value "evgreedy (1.0.03)".        
009900*                                                                         
010000 copy wsevveh.                                                            
010100 copy wsevmsg.                                                            
010200 copy wsevdat.                                                            
010300*                                                                         
010400 01  EV-Command-Line-Bin redefines EV-Command-Line.                       
010500     03  CMD-CS-Id-Bin           pic x(27).                               
010600     03  CMD-Power-Bin           pic s9(7)v9(3) comp-3.                   
010700     03  filler                  pic x(45).                               
010800*                                                                         
010900 01  ws-file-status-group.                                                
011000     03  ws-sc-status            pic xx        value spaces.              
011100     03  ws-ev-status            pic xx        value spaces.              
011200     03  ws-sg-status            pic xx        value spaces.              
011300     03  ws-cm-status            pic xx        value spaces.              
011400     03  filler                  pic x(12).                               
011500*                                                                         
011600 01  ws-switches.                                                         
011700     03  ws-sc-eof               pic x         value "N".                 
011800         88  ws-sc-is-eof                      value "Y".                 
011900     03  ws-ev-eof               pic x         value "N".                 
012000         88  ws-ev-is-eof                      value "Y".                 
012100     03  ws-sg-eof               pic x         value "N".                 
012200         88  ws-sg-is-eof                      value "Y".                 
012300     03  ws-any-command          pic x         value "N".                 
012400         88  ws-any-command-yes                value "Y".                 
012500     03  filler                  pic x(8).                                
012600*                                                                         
012700 01  ws-header-work.                                                      
012800     03  ws-start-time            pic x(19)     value spaces.             
012900     03  ws-current-time          pic x(19)     value spaces.             
013000     03  ws-interval-mins         pic 9(5)      value zero.               
013100     03  ws-interval-count        pic 9(7)  binary value zero.            
013200     03  ws-step-ix               pic 9(7)  binary value zero.            
013300     03  filler                  pic x(8).                                
013400*                                                                         
013500 01  ws-timing-work.                                                      
013600     03  evd-direction            pic x.                                  
013700     03  evd-seconds              pic s9(9)     binary.                   
013800     03  ws-advance-secs          pic s9(9)     binary.                   
013900     03  filler                  pic x(8).                                
014000*                                                                         
014100 01  ws-vehicle-work.                                                     
014200     03  ws-delta-soc             pic s9(3)v9(4) comp-3.                  
014300     03  ws-energy-needed         pic s9(7)v9(3) comp-3.                  
014400     03  ws-power-needed          pic s9(7)v9(3) comp-3.                  
014500     03  ws-power-avail           pic s9(7)v9(3) comp-3.                  
014600     03  ws-power-to-give         pic s9(7)v9(3) comp-3.                  
014700     03  ws-interval-hours        pic s9(5)v9(9) comp-3.                  
014800     03  filler                  pic x(8).                                
014900*                                                                         
015000 01  ws-lookup-work.                                                      
015100     03  ws-found-flag            pic x         value "N".                
015200         88  ws-found                          value "Y".                 
015300     03  ws-blank-ix              pic 9(2)  binary value zero.            
015400     03  filler                  pic x(4).                                
015500*                                                                         
015600 01  ws-cs-id-work.                                                       
015700     03  filler                  pic x(19).                               
015800     03  ws-signal-gc-id          pic x(8).                               
015900*                                                                         
016000 procedure division.                                                      
016100*                                                                         
016200 aa000-Main                   section.                                    
016300*                                                                         
016400     perform aa005-Housekeeping.                                          
016500     perform aa010-Load-Scenario.                                         
016600     perform aa015-Prime-Queues.                                          
016700     perform aa020-Timestep-Loop thru aa020-Exit                          
016800              until ws-step-ix > ws-interval-count.                       
016900     perform aa090-Close-Down.                                            
017000     stop run.                                                            
017100*                                                                         
017200 aa000-Exit.  exit section.                                               
017300*                                                                         
017400 aa005-Housekeeping            section.                                   
017500*                                                                         
017600     open input  ev-scenario-file                                         
017700          input  ev-event-file                                            
017800          input  ev-signal-file                                           
017900          output ev-command-file.                                         
018000     if       ws-sc-status not = "00" or ws-ev-status not = "00"          
018100           or ws-sg-status not = "00" or ws-cm-status not = "00"          
018200              display EV13                                                
018300              stop run.                                                   
018400*                                                                         
018500 aa005-Exit.  exit section.                                               
018600*                                                                         
018700* Builds the vehicle, station and grid-connector tables from the          
018800* scenario file that evscen wrote, and captures the header's              
018900* start time, interval length and interval count.                         
019000 aa010-Load-Scenario            section.                                  
019100*                                                                         
019200     move     zero to VH-Count CS-Count GC-Count BT-Count                 
019300                    VT-Count.                                             
019400     move     "N"  to ws-sc-eof.                                          
019500     perform  aa011-Next-Scenario-Rec thru aa011-Exit.                    
019600     perform  aa012-Load-One-Rec thru aa012-Exit                          
019700              until ws-sc-is-eof.                                         
019800     move     ws-start-time to ws-current-time.                           
019900     move     1 to ws-step-ix.                                            
020000*                                                                         
020100 aa010-Exit.  exit section.                                               
020200*                                                                         
020300 aa011-Next-Scenario-Rec.                                                 
020400     read     ev-scenario-file                                            
020500              at end move "Y" to ws-sc-eof.                               
020600*                                                                         
020700 aa011-Exit.  exit.                                                       
020800*                                                                         
020900 aa012-Load-One-Rec.                                                      
021000     evaluate true                                                        
021100         when SCN-Kind = "H"                                              
021200              move SCN-Start-Time     to ws-start-time                    
021300              move SCN-Interval-Mins  to ws-interval-mins                 
021400              move SCN-Interval-Count to ws-interval-count                
021500         when SCN-VT-Kind = "T"                                           
021600              add  1 to VT-Count                                          
021700              set  VT-Ix to VT-Count                                      
021800              move SCN-VT-Name       to VT-Name (VT-Ix)                   
021900              move SCN-VT-Capacity   to VT-Capacity (VT-Ix)               
022000              move SCN-VT-Max-Power  to VT-Max-Power (VT-Ix)              
022100              move SCN-VT-Min-Power  to VT-Min-Power (VT-Ix)              
022200              move SCN-VT-Efficiency to VT-Efficiency (VT-Ix)             
022300         when SCN-VH-Kind = "V"                                           
022400              add  1 to VH-Count                                          
022500              set  VH-Ix to VH-Count                                      
022600              move SCN-VH-Id           to VH-Id (VH-Ix)                   
022700              move SCN-VH-Type-Name    to VH-Type-Name (VH-Ix)            
022800              move SCN-VH-SOC          to VH-SOC (VH-Ix)                  
022900              move SCN-VH-Desired-SOC  to VH-Desired-SOC (VH-Ix)          
023000              move spaces              to VH-CS-Id (VH-Ix)                
023100              move "N"                 to VH-In-Window (VH-Ix)            
023200                                          VH-Queued (VH-Ix)               
023300        when SCN-CS-Kind = "S"                                            
023400             add  1 to CS-Count                                           
023500             set  CS-Ix to CS-Count                                       
023600             move SCN-CS-Id          to CS-Id (CS-Ix)                     
023700             move SCN-CS-Max-Power   to CS-Max-Power (CS-Ix)              
023800             move SCN-CS-Min-Power   to CS-Min-Power (CS-Ix)              
023900             move SCN-CS-GC-Id       to CS-GC-Id (CS-Ix)                  
024000             move zero               to CS-Current-Power (CS-Ix)          
024100        when SCN-BT-Kind = "B"                                            
024200             add  1 to BT-Count                                           
024300             set  BT-Ix to BT-Count                                       
024400             move SCN-BT-Id          to BT-Id (BT-Ix)                     
024500             move SCN-BT-Capacity    to BT-Capacity (BT-Ix)               
024600             move SCN-BT-Power       to BT-Max-Power (BT-Ix)              
024700             move SCN-BT-GC-Id       to BT-GC-Id (BT-Ix)                  
024800        when SCN-GC-Kind = "G"                                            
024900             add  1 to GC-Count                                           
025000             set  GC-Ix to GC-Count                                       
025100             move SCN-GC-Id          to GC-Id (GC-Ix)                     
025200             move SCN-GC-Max-Power   to GC-Max-Power (GC-Ix)              
025300             move SCN-GC-Max-Power   to                                   
025400                  GC-Current-Max-Power (GC-Ix)                            
025500             move SCN-GC-Cost        to GC-Cost (GC-Ix)                   
025600             move "Y"                to GC-Cost-Set (GC-Ix)               
025700    end-evaluate.                                                         
025800     perform  aa011-Next-Scenario-Rec thru aa011-Exit.                    
025900*                                                                         
026000 aa012-Exit.  exit.                                                       
026100*                                                                         
026200* Primes the event and signal queues (classic look-ahead read             
026300* merge - the lower of the two next start times decides which             
026400* queue is served next inside the timestep loop).                         
026500 aa015-Prime-Queues             section.                                  
026600*                                                                         
026700     perform  aa016-Next-Event.                                           
026800     perform  aa017-Next-Signal.                                          
026900*                                                                         
027000 aa015-Exit.  exit section.                                               
027100*                                                                         
027200 aa016-Next-Event.                                                        
027300     read     ev-event-file                                               
027400              at end move "Y" to ws-ev-eof.                               
027500*                                                                         
027600 aa016-Exit.  exit.                                                       
027700*                                                                         
027800 aa017-Next-Signal.                                                       
027900     read     ev-signal-file                                              
028000              at end move "Y" to ws-sg-eof.                               
028100*                                                                         
028200 aa017-Exit.  exit.                                                       
028300*                                                                         
028400* U2 batch flow: advance the clock, apply every due event,                
028500* dispatch greedily, write the interval's commands.                       
028600 aa020-Timestep-Loop.                                                     
028700     if       ws-step-ix > 1                                              
028800              perform aa025-Advance-Clock.                                
028900     perform  aa020a-Apply-Due thru aa020a-Exit                           
029000              until (ws-ev-is-eof or                                      
029100                     EV-Start-Time > ws-current-time)                     
029200                and (ws-sg-is-eof or                                      
029300                     GS-Start-Time > ws-current-time).                    
029400     perform  aa030-Dispatch-Greedy.                                      
029500     add      1 to ws-step-ix.                                            
029600*                                                                         
029700 aa020-Exit.  exit.                                                       
029800*                                                                         
029900 aa020a-Apply-Due.                                                        
030000     if       not ws-ev-is-eof                                            
030100         and (ws-sg-is-eof or EV-Start-Time <= GS-Start-Time)             
030200         and  EV-Start-Time <= ws-current-time                            
030300              perform aa022-Apply-Event                                   
030400              perform aa016-Next-Event                                    
030500     else                                                                 
030600        if    not ws-sg-is-eof                                            
030700          and GS-Start-Time <= ws-current-time                            
030800              perform aa021-Apply-Operator-Signal thru aa021-Exit         
030900              perform aa017-Next-Signal                                   
031000        end-if                                                            
031100     end-if.                                                              
031200*                                                                         
031300 aa020a-Exit.  exit.                                                      
031400*                                                                         
031500* OPERATOR-SIGNAL - cost and power-limit merge onto the                   
031600* connector named on the signal.                                          
031700 aa021-Apply-Operator-Signal.                                             
031800     move     "N" to ws-found-flag.                                       
031900     set      GC-Ix to 1.                                                 
032000     perform  aa021a-Find-Connector thru aa021a-Exit                      
032100              until ws-found or GC-Ix > GC-Count.                         
032200     if       not ws-found                                                
032300              display EV15                                                
032400              go to aa021-Exit.                                           
032500     if       GS-Cost-Present = "Y"                                       
032600              move GS-Cost to GC-Cost (GC-Ix)                             
032700              move "Y"     to GC-Cost-Set (GC-Ix).                        
032800     evaluate true                                                        
032900         when GS-Max-Power-Present = "Y"                                  
033000          and GC-Max-Power (GC-Ix) > zero                                 
033100              if    GS-Max-Power < GC-Max-Power (GC-Ix)                   
033200                    move GS-Max-Power to                                  
033300                         GC-Current-Max-Power (GC-Ix)                     
033400              else                                                        
033500                    move GC-Max-Power (GC-Ix) to                          
033600                         GC-Current-Max-Power (GC-Ix)                     
033700              end-if                                                      
033800         when GS-Max-Power-Present = "Y"                                  
033900              move GS-Max-Power to GC-Current-Max-Power (GC-Ix)           
034000         when other                                                       
034100              move GC-Max-Power (GC-Ix) to                                
034200                   GC-Current-Max-Power (GC-Ix)                           
034300     end-evaluate.                                                        
034400*                                                                         
034500 aa021-Exit.  exit.                                                       
034600*                                                                         
034700 aa021a-Find-Connector.                                                   
034800     if       GC-Id (GC-Ix) = GS-GC-Id                                    
034900              move "Y" to ws-found-flag                                   
035000     else                                                                 
035100              set  GC-Ix up by 1                                          
035200     end-if.                                                              
035300*                                                                         
035400 aa021a-Exit.  exit.                                                      
035500*                                                                         
035600* VEHICLE-EVENT - dispatch to arrival, departure, external-load           
035700* or feed-in handling by EV-Type.                                         
035800 aa022-Apply-Event.                                                       
035900     evaluate EV-Type                                                     
036000         when "ARRIVAL"                                                   
036100              perform aa022a-Apply-Arrival thru aa022a-Exit               
036200         when "DEPARTURE"                                                 
036300              perform aa022b-Apply-Departure                              
036400         when "EXT-LOAD"                                                  
036500              perform aa022c-Apply-External-Load                          
036600         when "FEED-IN"                                                   
036700              perform aa022d-Apply-Feed-In                                
036800     end-evaluate.                                                        
036900*                                                                         
037000 aa022a-Apply-Arrival.                                                    
037100     move     "N" to ws-found-flag.                                       
037200     set      VH-Ix to 1.                                                 
037300     perform  aa022e-Find-Vehicle thru aa022e-Exit                        
037400              until ws-found or VH-Ix > VH-Count.                         
037500     if       not ws-found                                                
037600              display EV05                                                
037700              go to aa022a-Exit.                                          
037800     move     EV-CS-Id      to VH-CS-Id (VH-Ix).                          
037900     move     EV-Depart-Est to VH-Depart-Est (VH-Ix).                     
038000     compute  VH-SOC (VH-Ix) = VH-SOC (VH-Ix) + EV-SOC-Delta.             
038100     if       VH-SOC (VH-Ix) < zero                                       
038200              display EV06                                                
038300              move zero to VH-SOC (VH-Ix).                                
038400 aa022a-Exit.                                                             
038500     exit.                                                                
038600*                                                                         
038700 aa022b-Apply-Departure.                                                  
038800     move     "N" to ws-found-flag.                                       
038900     set      VH-Ix to 1.                                                 
039000     perform  aa022e-Find-Vehicle thru aa022e-Exit                        
039100              until ws-found or VH-Ix > VH-Count.                         
039200     if       ws-found                                                    
039300              move spaces to VH-CS-Id (VH-Ix).                            
039400 aa022b-Exit.                                                             
039500     exit.                                                                
039600*                                                                         
039700 aa022c-Apply-External-Load.                                              
039800     perform  aa022f-Set-Named-Load thru aa022f-Exit.                     
039900 aa022c-Exit.                                                             
040000     exit.                                                                
040100*                                                                         
040200 aa022d-Apply-Feed-In.                                                    
040300*                          evevprep already carries this value            
040400*                          sign-adjusted negative - same named-           
040500*                          load mechanics as EXT-LOAD from here.          
040600     perform  aa022f-Set-Named-Load thru aa022f-Exit.                     
040700 aa022d-Exit.                                                             
040800     exit.                                                                
040900*                                                                         
041000 aa022e-Find-Vehicle.                                                     
041100     if       VH-Id (VH-Ix) = EV-Vehicle-Id                               
041200              move "Y" to ws-found-flag                                   
041300     else                                                                 
041400              set  VH-Ix up by 1                                          
041500     end-if.                                                              
041600*                                                                         
041700 aa022e-Exit.  exit.                                                      
041800*                                                                         
041900* Sets or replaces a named load on the grid connector named on            
042000* the event - used for EXT-LOAD and FEED-IN events.                       
042100 aa022f-Set-Named-Load.                                                   
042200     move     "N" to ws-found-flag.                                       
042300     move     EV-CS-Id to ws-cs-id-work.                                  
042400     move     ws-signal-gc-id to GS-GC-Id.                                
042500     set      GC-Ix to 1.                                                 
042600     perform  aa021a-Find-Connector thru aa021a-Exit                      
042700              until ws-found or GC-Ix > GC-Count.                         
042800     if       not ws-found                                                
042900              display EV15                                                
043000              go to aa022f-Exit.                                          
043100     move     "N" to ws-found-flag.                                       
043200     move     zero to ws-blank-ix.                                        
043300     set      GL-Ix to 1.                                                 
043400     perform  aa022g-Find-Named-Load thru aa022g-Exit                     
043500              until ws-found or GL-Ix > 20.                               
043600     if       not ws-found                                                
043700              if    ws-blank-ix > zero                                    
043800                    set GL-Ix to ws-blank-ix                              
043900              else                                                        
044000                    display EV14                                          
044100                    set GL-Ix to 20                                       
044200              end-if                                                      
044300              move EV-Vehicle-Id to GL-Name (GC-Ix, GL-Ix).               
044400     move     EV-Schedule-Kw to GL-Value (GC-Ix, GL-Ix).                  
044500*                                                                         
044600 aa022f-Exit.  exit.                                                      
044700*                                                                         
044800 aa022g-Find-Named-Load.                                                  
044900     if       GL-Name (GC-Ix, GL-Ix) = spaces                             
045000          and ws-blank-ix = zero                                          
045100              set  ws-blank-ix to GL-Ix.                                  
045200     if       GL-Name (GC-Ix, GL-Ix) = EV-Vehicle-Id                      
045300              move "Y" to ws-found-flag                                   
045400     else                                                                 
045500              set  GL-Ix up by 1                                          
045600     end-if.                                                              
045700*                                                                         
045800 aa022g-Exit.  exit.                                                      
045900*                                                                         
046000* B (U2) greedy dispatch - ascending vehicle-id order, one                
046100* command per active station.                                             
046200 aa030-Dispatch-Greedy           section.                                 
046300*                                                                         
046400     compute  ws-interval-hours = ws-interval-mins / 60.                  
046500     set      VH-Ix to 1.                                                 
046600     perform  aa031-Dispatch-One-Vehicle thru aa031-Exit                  
046700              until VH-Ix > VH-Count.                                     
046800*                                                                         
046900 aa030-Exit.  exit section.                                               
047000*                                                                         
047100 aa031-Dispatch-One-Vehicle.                                              
047200     if       VH-CS-Id (VH-Ix) not = spaces                               
047300              compute ws-delta-soc =                                      
047400                    VH-Desired-SOC (VH-Ix) - VH-SOC (VH-Ix)               
047500              if    ws-delta-soc > zero                                   
047600                    perform aa032-Charge-Vehicle thru aa032-Exit          
047700              end-if.                                                     
047800     set      VH-Ix up by 1.                                              
047900*                                                                         
048000 aa031-Exit.  exit.                                                       
048100*                                                                         
048200 aa032-Charge-Vehicle.                                                    
048300     move     "N" to ws-found-flag.                                       
048400     set      CS-Ix to 1.                                                 
048500     perform  aa033-Find-Station thru aa033-Exit                          
048600              until ws-found or CS-Ix > CS-Count.                         
048700     if       not ws-found                                                
048800              go to aa032-Exit.                                           
048900     move     "N" to ws-found-flag.                                       
049000     set      GC-Ix to 1.                                                 
049100     perform  aa034-Find-Connector-For-Cs thru aa034-Exit                 
049200              until ws-found or GC-Ix > GC-Count.                         
049300     if       not ws-found                                                
049400              go to aa032-Exit.                                           
049500     move     "N" to ws-found-flag.                                       
049600     set      VT-Ix to 1.                                                 
049700     perform  aa036-Find-Vtype thru aa036-Exit                            
049800              until ws-found or VT-Ix > VT-Count.                         
049900     if       not ws-found                                                
050000              go to aa032-Exit.                                           
050100     compute  ws-energy-needed =                                          
050200                   ws-delta-soc / 100 * VT-Capacity (VT-Ix).              
050300     compute  ws-power-needed =                                           
050400                   ws-energy-needed / ws-interval-hours.                  
050500     compute  ws-power-avail =                                            
050600                   CS-Max-Power (CS-Ix) -                                 
050700                   CS-Current-Power (CS-Ix).                              
050800     move     ws-power-needed to ws-power-to-give.                        
050900     if       VT-Max-Power (VT-Ix) < ws-power-to-give                     
051000              move VT-Max-Power (VT-Ix) to ws-power-to-give.              
051100     if       ws-power-avail < ws-power-to-give                           
051200              move ws-power-avail to ws-power-to-give.                    
051300     compute  ws-power-avail = GC-Current-Max-Power (GC-Ix)               
051400                   - GC-Current-Load (GC-Ix).                             
051500     if       ws-power-avail < ws-power-to-give                           
051600              move ws-power-avail to ws-power-to-give.                    
051700     if       ws-power-to-give > zero                                     
051800              compute CS-Current-Power (CS-Ix) =                          
051900                    CS-Current-Power (CS-Ix) + ws-power-to-give           
052000              compute GC-Current-Load (GC-Ix) =                           
052100                    GC-Current-Load (GC-Ix) + ws-power-to-give            
052200              compute VH-SOC (VH-Ix) = VH-SOC (VH-Ix) +                   
052300                    (100 * ws-power-to-give * ws-interval-hours           
052400                         / VT-Capacity (VT-Ix))                           
052500              perform aa035-Write-Command.                                
052600*                                                                         
052700 aa032-Exit.  exit.                                                       
052800*                                                                         
052900 aa033-Find-Station.                                                      
053000     if       CS-Id (CS-Ix) = VH-CS-Id (VH-Ix)                            
053100              move "Y" to ws-found-flag                                   
053200     else                                                                 
053300              set  CS-Ix up by 1                                          
053400     end-if.                                                              
053500*                                                                         
053600 aa033-Exit.  exit.                                                       
053700*                                                                         
053800 aa034-Find-Connector-For-Cs.                                             
053900     if       GC-Id (GC-Ix) = CS-GC-Id (CS-Ix)                            
054000              move "Y" to ws-found-flag                                   
054100     else                                                                 
054200              set  GC-Ix up by 1                                          
054300     end-if.                                                              
054400*                                                                         
054500 aa034-Exit.  exit.                                                       
054600*                                                                         
054700 aa035-Write-Command.                                                     
054800     move     spaces to EV-Command-Line.                                  
054900     move     CS-Id (CS-Ix)  to CMD-CS-Id.                                
055000     move     ws-power-to-give to CMD-Power.                              
055100     write    EV-Command-Line.                                            
055200*                                                                         
055300 aa036-Find-Vtype.                                                        
055400     if       VT-Name (VT-Ix) = VH-Type-Name (VH-Ix)                      
055500              move "Y" to ws-found-flag                                   
055600     else                                                                 
055700              set  VT-Ix up by 1                                          
055800     end-if.                                                              
055900*                                                                         
056000 aa036-Exit.  exit.                                                       
056100*                                                                         
056200* Advances the clock by one interval - the only place this                
056300* program needs the evdate subprogram.                                    
056400 aa025-Advance-Clock            section.                                  
056500*                                                                         
056600     move     ws-current-time to EV-Timestamp.                            
056700     move     "P" to evd-direction.                                       
056800     call     "evdate" using EV-Timestamp                                 
056900                              evd-direction evd-seconds.                  
057000     compute  ws-advance-secs = ws-interval-mins * 60.                    
057100     compute  evd-seconds = evd-seconds + ws-advance-secs.                
057200     move     "U" to evd-direction.                                       
057300     call     "evdate" using EV-Timestamp                                 
057400                              evd-direction evd-seconds.                  
057500     move     EV-Timestamp to ws-current-time.                            
057600*                                                                         
057700 aa025-Exit.  exit section.                                               
057800*                                                                         
057900 aa090-Close-Down               section.                                  
058000*                                                                         
058100     close    ev-scenario-file ev-event-file ev-signal-file               
058200              ev-command-file.                                            
058300*                                                                         
058400 aa090-Exit.  exit section.                                               
