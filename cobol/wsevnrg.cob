000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For An Energy Value  *                               
000400*        List (fixed load / local gen /   *                               
000500*        price / schedule CSV entries)    *                               
000600*******************************************                               
000700*  File size 60 bytes as read; the per-step value table that              
000800*  follows the header is built in working storage once the                
000900*  header (start time, step, GC, factor) is known.                        
001000*                                                                         
001100* 10/12/25 vbc - Created.                                                 
001200* 04/01/26 vbc - Added NV-Value-Table for the expanded per-step           
001300*                values - factor already applied at expansion time        
001400*                                                                         
001500 01  EV-Nrg-List-Record.                                                  
001600     03  NV-Start-Time         pic x(19).                                 
001700     03  NV-Step-Duration      pic 9(7)      comp.                        
001800     03  NV-GC-Id              pic x(8).                                  
001900     03  NV-Factor             pic s9(3)v9(4) comp-3   value zero.        
002000     03  NV-Value              pic s9(7)v9(3) comp-3.                     
002100     03  filler                pic x(11).                                 
002200*                                                                         
002300 01  EV-Nrg-Value-Table.                                                  
002400     03  NV-Entry                          occurs 4000                    
002500                                            indexed by NV-Ix.             
002600         05  NV-Tbl-Value      pic s9(7)v9(3) comp-3.                     
002700 01  NV-Entry-Count             pic 9(4)     comp   value zero.           
002800*                                                                         
